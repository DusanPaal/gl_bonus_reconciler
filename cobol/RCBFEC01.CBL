000100*****************************************************************         
000200*  FECHA       : 14/03/1994                                    *          
000300*  PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)              *         
000400*  APLICACION  : RECONCILIACION DE BONIFICACIONES (RECBON)      *         
000500*  PROGRAMA    : RCBFEC01                                       *         
000600*  TIPO        : SUBPROGRAMA (CALL)                             *         
000700*  DESCRIPCION : CALCULA EJERCICIO/PERIODO FISCAL, FECHA DE     *         
000800*              : RECONCILIACION, FECHA DE CONVERSION Y LA       *         
000900*              : VENTANA DE EXPORTACION DEL EXTRACTO FBL3N,     *         
001000*              : A PARTIR DE LA FECHA DE CORRIDA Y DEL          *         
001100*              : CALENDARIO DE DIAS INHABILES.                  *         
001200*  ARCHIVOS    : NINGUNO (RECIBE TABLA DE FERIADOS POR LINKAGE) *         
001300*  ACCION (ES) : C=CALCULAR                                     *         
001400*  PROGRAMA(S) : RCBEXT01, RCBREC01                           *           
001500*  INSTALADO   : 30/03/1994                                     *         
001600*****************************************************************         
001700*  BITACORA DE CAMBIOS                                                    
001800*  FECHA      PROGR  TICKET     DESCRIPCION                               
001900*  ---------- -----  ---------  -----------------------------             
002000*  14/03/1994 EEDR   RB-0001    VERSION INICIAL DEL MODULO.       RB-0001 
002100*  02/05/1994 EEDR   RB-0014    SE AGREGA CALCULO DE VENTANA DE   RB-0014 
002200*                               EXPORTACION DE FBL3N.                     
002300*  19/09/1995 PEDR   RB-0033    CORRIGE PERIODO FISCAL DE         RB-0033 
002400*                               DICIEMBRE (PERIODO 12).                   
002500*  11/01/1999 EEDR   RB-Y2K01   REVISION DE SIGLO PARA EL ANIO -  RB-Y2K01
002600*                               SE CONFIRMA QUE RCBP-ANIO YA              
002700*                               MANEJA 4 DIGITOS, SIN CAMBIOS.            
002800*  23/08/2001 PEDR   RB-0058    AJUSTE EN EL CALCULO DEL PRIMER   RB-0058 
002900*                               DIA HABIL CUANDO EL MES INICIA            
003000*                               EN SABADO.                                
003100*  15/02/2006 EEDR   RB-0071    SE QUITA FUNCTION MOD DEL CALCULO RB-0071 
003200*                               DE DIA DE SEMANA, SE USA DIVIDE.          
003300*  09/11/2012 PEDR   RB-0095    ESTANDARIZA NOMBRES DE CAMPOS DE  RB-0095 
003400*                               LINKAGE SECTION.                          
003500*  11/07/2019 EEDR   RB-0096    SE AGREGA CONTADOR DE REVISION DE RB-0096 
003600*                               FERIADOS EN 905-BUSCA-FERIADO.            
003700*****************************************************************         
003800 IDENTIFICATION DIVISION.                                                 
003900 PROGRAM-ID.    RCBFEC01.                                                 
004000 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.                               
004100 INSTALLATION.  RECONCILIACION DE BONIFICACIONES.                         
004200 DATE-WRITTEN.  14/03/1994.                                               
004300 DATE-COMPILED.                                                           
004400 SECURITY.      USO INTERNO - DEPARTAMENTO DE CONTABILIDAD.               
004500 ENVIRONMENT DIVISION.                                                    
004600 CONFIGURATION SECTION.                                                   
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM.                                                  
004900 DATA DIVISION.                                                           
005000 WORKING-STORAGE SECTION.                                                 
005100*----------------------------------------------------------------         
005200* AREAS DE TRABAJO PARA EL CALCULO DE DIA DE LA SEMANA (METODO            
005300* DE CONGRUENCIA DE ZELLER), TODO EN COMP PARA ARITMETICA ENTERA.         
005400*----------------------------------------------------------------         
005500 01  WKS-DOW-AREA.                                                        
005600     02  WKS-DOW-DIA            PIC 9(02) COMP.                           
005700     02  WKS-DOW-AA             PIC 9(04) COMP.                           
005800     02  WKS-DOW-MM             PIC 9(02) COMP.                           
005900     02  WKS-DOW-K1             PIC S9(05) COMP.                          
006000     02  WKS-DOW-K2             PIC S9(05) COMP.                          
006100     02  WKS-DOW-T1             PIC S9(07) COMP.                          
006200     02  WKS-DOW-T2             PIC S9(07) COMP.                          
006300     02  WKS-DOW-T3             PIC S9(07) COMP.                          
006400     02  WKS-DOW-T4             PIC S9(07) COMP.                          
006500     02  WKS-DOW-T5             PIC S9(07) COMP.                          
006600     02  WKS-DOW-T6             PIC S9(07) COMP.                          
006700     02  WKS-DOW-RESULTADO      PIC 9(01) COMP.                           
006800         88  WKS-DOW-ES-SABADO           VALUE 6.                         
006900         88  WKS-DOW-ES-DOMINGO          VALUE 0.                         
007000     02  FILLER                 PIC X(02).                                
007100 01  WKS-FECHA-TRABAJO.                                                   
007200     02  WKS-FEC-ANIO            PIC 9(04) COMP.                          
007300     02  WKS-FEC-MES             PIC 9(02) COMP.                          
007400     02  WKS-FEC-DIA             PIC 9(02) COMP.                          
007500     02  FILLER                 PIC X(02).                                
007600 01  WKS-FECHA-EMPAQUE          PIC 9(08).                                
007700 01  WKS-FECHA-R REDEFINES WKS-FECHA-EMPAQUE.                             
007800     02  WKS-FER-ANIO            PIC 9(04).                               
007900     02  WKS-FER-MES             PIC 9(02).                               
008000     02  WKS-FER-DIA             PIC 9(02).                               
008100 01  WKS-DIAS-POR-MES.                                                    
008200     02  WKS-DPM-NORMAL  PIC 9(02) COMP OCCURS 12 TIMES                   
008300                    VALUES 31 28 31 30 31 30 31 31 30 31 30 31.           
008400     02  FILLER                 PIC X(02).                                
008500 01  WKS-BANDERA-HABIL          PIC X(01).                                
008600     88  WKS-ES-HABIL                    VALUE "S".                       
008700     88  WKS-NO-ES-HABIL                 VALUE "N".                       
008800 01  WKS-BISIESTO-R1            PIC 9(04) COMP.                           
008900 01  WKS-BISIESTO-R2            PIC 9(04) COMP.                           
009000 01  WKS-BISIESTO-R3            PIC 9(04) COMP.                           
009100 01  WKS-BANDERA-BISIESTO       PIC X(01).                                
009200     88  WKS-ES-BISIESTO                 VALUE "S".                       
009300     88  WKS-NO-ES-BISIESTO              VALUE "N".                       
009400 77  WKS-CTR-FERIADOS-REV       PIC 9(03) COMP.                           
009500 LINKAGE SECTION.                                                         
009600     COPY RCBFCP01.                                                       
009700 PROCEDURE DIVISION USING LK-PARAMETROS-RCBFEC01.                         
009800 000-MAIN SECTION.                                                        
009900     PERFORM 100-CALCULA-ULTIMO-MAS-1                                     
010000          THRU 100-CALCULA-ULTIMO-MAS-1-EXIT                              
010100     PERFORM 110-CALCULA-ULTIMO                                           
010200          THRU 110-CALCULA-ULTIMO-EXIT                                    
010300     IF LK-FECHA-CORRIDA > LK-FECHA-ULTIMO-MAS-1                          
010400        PERFORM 200-CORRIDA-FUERA-DE-CIERRE                               
010500             THRU 200-CORRIDA-FUERA-DE-CIERRE-EXIT                        
010600     ELSE                                                                 
010700        PERFORM 210-CORRIDA-DE-FIN-DE-MES                                 
010800             THRU 210-CORRIDA-DE-FIN-DE-MES-EXIT                          
010900     END-IF                                                               
011000     PERFORM 300-CALCULA-VENTANA-EXPORTA                                  
011100          THRU 300-CALCULA-VENTANA-EXPORTA-EXIT                           
011200     GOBACK.                                                              
011300 000-MAIN-EXIT.                                                           
011400     EXIT.                                                                
011500*----------------------------------------------------------------         
011600* ULTIMO-MAS-1 = PRIMER DIA HABIL DEL MES DE LA FECHA DE CORRIDA.         
011700*----------------------------------------------------------------         
011800 100-CALCULA-ULTIMO-MAS-1 SECTION.                                        
011900     MOVE LK-FECHA-CORRIDA        TO WKS-FECHA-EMPAQUE                    
012000     MOVE WKS-FER-ANIO            TO WKS-FEC-ANIO                         
012100     MOVE WKS-FER-MES             TO WKS-FEC-MES                          
012200     MOVE 1                       TO WKS-FEC-DIA                          
012300     PERFORM 900-ES-DIA-HABIL THRU 900-ES-DIA-HABIL-EXIT                  
012400     PERFORM 106-AVANZA-UN-DIA THRU 106-AVANZA-UN-DIA-EXIT                
012500             UNTIL WKS-ES-HABIL                                           
012600     MOVE WKS-FEC-ANIO            TO WKS-FER-ANIO                         
012700     MOVE WKS-FEC-MES             TO WKS-FER-MES                          
012800     MOVE WKS-FEC-DIA             TO WKS-FER-DIA                          
012900     MOVE WKS-FECHA-EMPAQUE       TO LK-FECHA-ULTIMO-MAS-1.               
013000 100-CALCULA-ULTIMO-MAS-1-EXIT.                                           
013100     EXIT.                                                                
013200 106-AVANZA-UN-DIA SECTION.                                               
013300     ADD 1 TO WKS-FEC-DIA                                                 
013400     PERFORM 900-ES-DIA-HABIL THRU 900-ES-DIA-HABIL-EXIT.                 
013500 106-AVANZA-UN-DIA-EXIT.                                                  
013600     EXIT.                                                                
013700*----------------------------------------------------------------         
013800* ULTIMO = ULTIMO DIA HABIL ANTERIOR A ULTIMO-MAS-1,                      
013900* ES DECIR, EL ULTIMO DIA HABIL DEL MES ANTERIOR.                         
014000*----------------------------------------------------------------         
014100 110-CALCULA-ULTIMO SECTION.                                              
014200     MOVE LK-FECHA-ULTIMO-MAS-1    TO WKS-FECHA-EMPAQUE                   
014300     MOVE WKS-FER-ANIO             TO WKS-FEC-ANIO                        
014400     MOVE WKS-FER-MES              TO WKS-FEC-MES                         
014500     IF WKS-FEC-MES = 1                                                   
014600        SUBTRACT 1 FROM WKS-FEC-ANIO                                      
014700        MOVE 12                   TO WKS-FEC-MES                          
014800     ELSE                                                                 
014900        SUBTRACT 1 FROM WKS-FEC-MES                                       
015000     END-IF                                                               
015100     PERFORM 910-ULTIMO-DIA-DEL-MES                                       
015200          THRU 910-ULTIMO-DIA-DEL-MES-EXIT                                
015300     PERFORM 900-ES-DIA-HABIL THRU 900-ES-DIA-HABIL-EXIT                  
015400     PERFORM 116-RETROCEDE-UN-DIA THRU 116-RETROCEDE-UN-DIA-EXIT          
015500             UNTIL WKS-ES-HABIL                                           
015600     MOVE WKS-FEC-ANIO             TO WKS-FER-ANIO                        
015700     MOVE WKS-FEC-MES              TO WKS-FER-MES                         
015800     MOVE WKS-FEC-DIA              TO WKS-FER-DIA                         
015900     MOVE WKS-FECHA-EMPAQUE        TO LK-FECHA-ULTIMO.                    
016000 110-CALCULA-ULTIMO-EXIT.                                                 
016100     EXIT.                                                                
016200 116-RETROCEDE-UN-DIA SECTION.                                            
016300     SUBTRACT 1 FROM WKS-FEC-DIA                                          
016400     PERFORM 900-ES-DIA-HABIL THRU 900-ES-DIA-HABIL-EXIT.                 
016500 116-RETROCEDE-UN-DIA-EXIT.                                               
016600     EXIT.                                                                
016700*----------------------------------------------------------------         
016800* CORRIDA FUERA DE CIERRE (FECHA > ULTIMO-MAS-1): EJERCICIO =             
016900* ANIO CALENDARIO + 1, PERIODO = MES CALENDARIO.                          
017000*----------------------------------------------------------------         
017100 200-CORRIDA-FUERA-DE-CIERRE SECTION.                                     
017200     MOVE LK-FECHA-CORRIDA         TO WKS-FECHA-EMPAQUE                   
017300     COMPUTE LK-EJERCICIO-FISCAL = WKS-FER-ANIO + 1                       
017400     MOVE WKS-FER-MES              TO LK-PERIODO-FISCAL                   
017500     MOVE LK-FECHA-CORRIDA         TO LK-FECHA-RECONCILIA                 
017600     MOVE LK-FECHA-CORRIDA         TO LK-FECHA-CONVERSION.                
017700 200-CORRIDA-FUERA-DE-CIERRE-EXIT.                                        
017800     EXIT.                                                                
017900*----------------------------------------------------------------         
018000* CORRIDA NORMAL DE FIN DE MES: PERIODO = MES ANTERIOR (12 SI             
018100* ENERO); EJERCICIO = ANIO CALENDARIO, +1 SALVO PERIODO 12.               
018200*----------------------------------------------------------------         
018300 210-CORRIDA-DE-FIN-DE-MES SECTION.                                       
018400     MOVE LK-FECHA-CORRIDA         TO WKS-FECHA-EMPAQUE                   
018500     IF WKS-FER-MES = 1                                                   
018600        MOVE 12                   TO LK-PERIODO-FISCAL                    
018700        MOVE WKS-FER-ANIO          TO LK-EJERCICIO-FISCAL                 
018800     ELSE                                                                 
018900        COMPUTE LK-PERIODO-FISCAL = WKS-FER-MES - 1                       
019000        COMPUTE LK-EJERCICIO-FISCAL = WKS-FER-ANIO + 1                    
019100     END-IF                                                               
019200     MOVE LK-FECHA-ULTIMO          TO LK-FECHA-RECONCILIA                 
019300     MOVE LK-FECHA-ULTIMO          TO LK-FECHA-CONVERSION.                
019400 210-CORRIDA-DE-FIN-DE-MES-EXIT.                                          
019500     EXIT.                                                                
019600*----------------------------------------------------------------         
019700* VENTANA DE EXPORTACION DEL EXTRACTO FBL3N.                              
019800*----------------------------------------------------------------         
019900 300-CALCULA-VENTANA-EXPORTA SECTION.                                     
020000     IF LK-FECHA-CORRIDA > LK-FECHA-ULTIMO-MAS-1                          
020100        MOVE LK-FECHA-CORRIDA      TO WKS-FECHA-EMPAQUE                   
020200        IF WKS-FER-MES = 1                                                
020300           COMPUTE WKS-FER-ANIO = WKS-FER-ANIO - 1                        
020400           MOVE 12                 TO WKS-FER-MES                         
020500        ELSE                                                              
020600           COMPUTE WKS-FER-MES = WKS-FER-MES - 1                          
020700        END-IF                                                            
020800        MOVE 1                     TO WKS-FER-DIA                         
020900        MOVE WKS-FECHA-EMPAQUE     TO LK-FECHA-DESDE                      
021000        MOVE LK-FECHA-CORRIDA      TO LK-FECHA-HASTA                      
021100     ELSE                                                                 
021200        MOVE LK-FECHA-ULTIMO-MAS-1 TO WKS-FECHA-EMPAQUE                   
021300        IF WKS-FER-MES = 1                                                
021400           COMPUTE WKS-FER-ANIO = WKS-FER-ANIO - 1                        
021500           MOVE 11                 TO WKS-FER-MES                         
021600        ELSE                                                              
021700           IF WKS-FER-MES = 2                                             
021800              MOVE 12               TO WKS-FER-MES                        
021900              COMPUTE WKS-FER-ANIO = WKS-FER-ANIO - 1                     
022000           ELSE                                                           
022100              COMPUTE WKS-FER-MES = WKS-FER-MES - 2                       
022200           END-IF                                                         
022300        END-IF                                                            
022400        MOVE 1                     TO WKS-FER-DIA                         
022500        MOVE WKS-FECHA-EMPAQUE     TO LK-FECHA-DESDE                      
022600        MOVE LK-FECHA-ULTIMO       TO LK-FECHA-HASTA                      
022700     END-IF.                                                              
022800 300-CALCULA-VENTANA-EXPORTA-EXIT.                                        
022900     EXIT.                                                                
023000*----------------------------------------------------------------         
023100* VERIFICA SI WKS-FEC-ANIO/MES/DIA ES DIA HABIL: LUNES A                  
023200* VIERNES Y NO ESTA EN LA TABLA DE FERIADOS RECIBIDA.                     
023300*----------------------------------------------------------------         
023400 900-ES-DIA-HABIL SECTION.                                                
023500     MOVE WKS-FEC-DIA              TO WKS-DOW-DIA                         
023600     MOVE WKS-FEC-ANIO             TO WKS-DOW-AA                          
023700     MOVE WKS-FEC-MES              TO WKS-DOW-MM                          
023800     PERFORM 920-CALCULA-DIA-SEMANA                                       
023900          THRU 920-CALCULA-DIA-SEMANA-EXIT                                
024000     SET WKS-ES-HABIL TO TRUE                                             
024100     IF WKS-DOW-ES-SABADO OR WKS-DOW-ES-DOMINGO                           
024200        SET WKS-NO-ES-HABIL TO TRUE                                       
024300     END-IF                                                               
024400     IF WKS-ES-HABIL                                                      
024500        MOVE WKS-FEC-ANIO          TO WKS-FER-ANIO                        
024600        MOVE WKS-FEC-MES           TO WKS-FER-MES                         
024700        MOVE WKS-FEC-DIA           TO WKS-FER-DIA                         
024800        MOVE 0 TO WKS-CTR-FERIADOS-REV                                    
024900        SET LK-IX-FER TO 1                                                
025000        PERFORM 905-BUSCA-FERIADO THRU 905-BUSCA-FERIADO-EXIT             
025100                VARYING LK-IX-FER FROM 1 BY 1                             
025200                UNTIL LK-IX-FER > LK-NUM-FERIADOS                         
025300     END-IF.                                                              
025400 900-ES-DIA-HABIL-EXIT.                                                   
025500     EXIT.                                                                
025600 905-BUSCA-FERIADO SECTION.                                               
025700     ADD 1 TO WKS-CTR-FERIADOS-REV                                        
025800     IF LK-FERIADO (LK-IX-FER) = WKS-FECHA-EMPAQUE                        
025900        SET WKS-NO-ES-HABIL TO TRUE                                       
026000     END-IF.                                                              
026100 905-BUSCA-FERIADO-EXIT.                                                  
026200     EXIT.                                                                
026300*----------------------------------------------------------------         
026400* CALCULA EL DIA DE LA SEMANA (0=DOMINGO..6=SABADO) POR EL                
026500* METODO DE CONGRUENCIA DE ZELLER, PASO A PASO EN ENTEROS                 
026600* (SIN FUNCION INTRINSECA, DIVIDE TRUNCA AL ENTERO).                      
026700*----------------------------------------------------------------         
026800 920-CALCULA-DIA-SEMANA SECTION.                                          
026900     IF WKS-DOW-MM < 3                                                    
027000        COMPUTE WKS-DOW-AA = WKS-DOW-AA - 1                               
027100        COMPUTE WKS-DOW-MM = WKS-DOW-MM + 12                              
027200     END-IF                                                               
027300     COMPUTE WKS-DOW-K1 = WKS-DOW-AA / 100                                
027400     COMPUTE WKS-DOW-K2 = WKS-DOW-AA - (WKS-DOW-K1 * 100)                 
027500     COMPUTE WKS-DOW-T1 = (WKS-DOW-MM + 1) * 26                           
027600     DIVIDE WKS-DOW-T1 BY 10 GIVING WKS-DOW-T1                            
027700     DIVIDE WKS-DOW-K2 BY 4 GIVING WKS-DOW-T3                             
027800     DIVIDE WKS-DOW-K1 BY 4 GIVING WKS-DOW-T4                             
027900     COMPUTE WKS-DOW-T5 = WKS-DOW-DIA + WKS-DOW-T1 + WKS-DOW-K2 +         
028000             WKS-DOW-T3 + WKS-DOW-T4 + (5 * WKS-DOW-K1) + 5               
028100     DIVIDE WKS-DOW-T5 BY 7 GIVING WKS-DOW-T6                             
028200             REMAINDER WKS-DOW-RESULTADO.                                 
028300 920-CALCULA-DIA-SEMANA-EXIT.                                             
028400     EXIT.                                                                
028500*----------------------------------------------------------------         
028600* REGRESA EL ULTIMO DIA DEL MES EN WKS-FEC-DIA, CONSIDERANDO              
028700* ANIO BISIESTO PARA FEBRERO (REGLA GREGORIANA EN TRES DIVIDE).           
028800*----------------------------------------------------------------         
028900 910-ULTIMO-DIA-DEL-MES SECTION.                                          
029000     MOVE WKS-DPM-NORMAL (WKS-FEC-MES) TO WKS-FEC-DIA                     
029100     IF WKS-FEC-MES = 2                                                   
029200        DIVIDE WKS-FEC-ANIO BY 4                                          
029300               GIVING WKS-BISIESTO-R1 REMAINDER WKS-BISIESTO-R1           
029400        DIVIDE WKS-FEC-ANIO BY 100                                        
029500               GIVING WKS-BISIESTO-R2 REMAINDER WKS-BISIESTO-R2           
029600        DIVIDE WKS-FEC-ANIO BY 400                                        
029700               GIVING WKS-BISIESTO-R3 REMAINDER WKS-BISIESTO-R3           
029800        SET WKS-NO-ES-BISIESTO TO TRUE                                    
029900        IF WKS-BISIESTO-R1 = 0                                            
030000           SET WKS-ES-BISIESTO TO TRUE                                    
030100           IF WKS-BISIESTO-R2 = 0 AND WKS-BISIESTO-R3 NOT = 0             
030200              SET WKS-NO-ES-BISIESTO TO TRUE                              
030300           END-IF                                                         
030400        END-IF                                                            
030500        IF WKS-ES-BISIESTO                                                
030600           MOVE 29 TO WKS-FEC-DIA                                         
030700        END-IF                                                            
030800     END-IF.                                                              
030900 910-ULTIMO-DIA-DEL-MES-EXIT.                                             
031000     EXIT.                                                                
