000100*****************************************************************         
000200*  FECHA       : 05/05/1994                                    *          
000300*  PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)              *         
000400*  APLICACION  : RECONCILIACION DE BONIFICACIONES (RECBON)      *         
000500*  PROGRAMA    : RCBREC01                                       *         
000600*  TIPO        : BATCH                                          *         
000700*  DESCRIPCION : MOTOR DE RECONCILIACION.  LEE LAS PARTIDAS YA  *         
000800*              : INTERPRETADAS POR RCBEXT01, LOS MAESTROS DE    *         
000900*              : CONDICION (KOTE) Y CONVENIO (KONA), LOS        *         
001000*              : RESUMENES DE SUBLIBRO LOCAL Y SEDE CENTRAL     *         
001100*              : (ZSD25) Y LOS SALDOS DE MAYOR (FS10N); CALCULA *         
001200*              : LAS BONIFICACIONES, VERIFICA ESTADOS, RESUME   *         
001300*              : POR CUENTA Y EMITE EL REPORTE DE               *         
001400*              : RECONCILIACION COMPLETO.                       *         
001500*  ARCHIVOS    : RCBPAR,RCBFER,RCBKOT,RCBKON,RCBZSL,RCBZSH,     *         
001600*              : RCBPGI=ENTRADA, RCBFS01-RCBFS10=ENTRADA,       *         
001700*              : RCBREP=SALIDA                                  *         
001800*  ACCION (ES) : R=RECONCILIACION                                *        
001900*  PROGRAMA(S) : RCBFEC01 (CALL)                                 *        
002000*  INSTALADO   : 20/05/1994                                     *         
002100*****************************************************************         
002200*  BITACORA DE CAMBIOS                                                    
002300*  FECHA      PROGR  TICKET     DESCRIPCION                               
002400*  ---------- -----  ---------  -----------------------------             
002500*  05/05/1994 EEDR   RB-0003    VERSION INICIAL.                  RB-0003 
002600*  22/08/1994 EEDR   RB-0019    SE AGREGA CORRECCION DE MONEDA    RB-0019 
002700*                               (REGLA 4) PARA CONVENIOS EN               
002800*                               MONEDA DISTINTA A LA LOCAL.               
002900*  11/03/1996 PEDR   RB-0024    SE AGREGA LA CONSOLIDACION        RB-0024 
003000*                               ALEMANIA (SOCIEDAD 1001, U12).            
003100*  30/09/1997 EEDR   RB-0031    CORRIGE DEDUPLICACION DE          RB-0031 
003200*                               RENGLONES DE SEDE CENTRAL (REGLA          
003300*                               6) - SE SUMABAN DOS VECES LOS             
003400*                               ABONOS DE ENCABEZADO.                     
003500*  09/01/1999 EEDR   RB-Y2K03   REVISION DE SIGLO. LAS FECHAS DE  RB-Y2K03
003600*                               VALIDEZ DE CONVENIO YA TRAEN 4            
003700*                               DIGITOS DE ANIO, SIN CAMBIOS.             
003800*  14/06/2002 PEDR   RB-0041    SE AGREGA LA SECCION DE           RB-0041 
003900*                               PERIODO (U11) AL REPORTE.                 
004000*  03/11/2005 EEDR   RB-0055    SE AGREGA EL ESTADO "CHECK" A LA  RB-0055 
004100*                               VERIFICACION DE CONVENIOS (REGLA          
004200*                               7) ADEMAS DEL ESTADO "x" YA               
004300*                               EXISTENTE.                                
004400*  27/04/2009 PEDR   RB-0062    SE AMPLIA LA TABLA DE CUENTAS     RB-0062 
004500*                               RECONCILIADAS DE 5 A 10 CUENTAS.          
004600*  15/02/2013 EEDR   RB-0079    SE ESTANDARIZA EL REDONDEO A 2    RB-0079 
004700*                               DECIMALES EN TODAS LAS SUMAS              
004800*                               (REGLA 9) USANDO ROUNDED.                 
004900*  19/09/2016 PEDR   RB-0091    SE AGREGA EL CALCULO DE LA        RB-0091 
005000*                               VENTANA DE EXPORTACION (U13) VIA          
005100*                               LLAMADA A RCBFEC01.                       
005200*  11/07/2019 EEDR   RB-0096    CORRIGE LA COMPARACION LOCAL-HQ   RB-0096 
005300*                               (U12): LA TABLA LOCAL-COMPARE SE          
005400*                               ARMABA SOBRE T-BCRL YA COMPACTADA         
005500*                               POR 1200-CONSOLIDA-ALEMANIA Y LA          
005600*                               BUSQUEDA CONTRA SEDE CENTRAL NUNCA        
005700*                               ENCONTRABA NADA; SE AGREGA UNA            
005800*                               FOTOGRAFIA DE LOCAL (T-BCRL-FOTO)         
005900*                               ANTES DE COMPACTAR.  TAMBIEN SE           
006000*                               REESCRIBE EL CUADRO HQ COMPARE            
006100*                               PARA QUE RECORRA TODOS LOS                
006200*                               CONVENIOS DE SEDE CENTRAL, NO SOLO        
006300*                               LOS DUPLICADOS.                           
006400*  26/09/2019 PEDR   RB-0097    CORRIGE U4: SE LEIA EL CAMPO      RB-0097 
006500*                               OPEN VALUE (ZSL/ZSH-VALOR-                
006600*                               ABIERTO) EN VEZ DE OPEN                   
006700*                               ACCRUALS (ZSL/ZSH-ACUM-                   
006800*                               ABIERTO) PARA ALIMENTAR                   
006900*                               T-ABIERTO LOCAL Y HQ; ESO                 
007000*                               CORROMPIA LA CORRECCION DE                
007100*                               MONEDA (REGLA 4), EL FILTRO               
007200*                               DE RENGLONES HQ SIN ABIERTO               
007300*                               Y TODA LA DIFERENCIA POR                  
007400*                               CONVENIO (U7/U8/U10).                     
007500*  03/10/2019 EEDR   RB-0098    CORRIGE U8: LA MONEDA DEL         RB-0098 
007600*                               CONVENIO DE SEDE CENTRAL NUNCA            
007700*                               SE LEIA DE KONA; LA CORRECCION            
007800*                               DE MONEDA (REGLA 4) JAMAS SE              
007900*                               APLICABA A CONVENIOS DE SEDE              
008000*                               CENTRAL.                                  
008100*  03/10/2019 PEDR   RB-0099    KONA Y EL RESUMEN ZSD25 DE        RB-0099 
008200*                               SEDE CENTRAL PUEDEN NO EXISTIR;           
008300*                               SE AGREGA VERIFICACION DE ESTADO          
008400*                               EN 300-CARGA-KONA Y 450-CARGA-ZSH         
008500*                               PARA TRATARLOS COMO TABLAS VACIAS         
008600*                               EN VEZ DE ABORTAR EL PROCESO.             
008700*  10/10/2019 EEDR   RB-0100    SE IMPRIME EL DETALLE POR         RB-0100 
008800*                               CUENTA DEL RESUMEN POR PERIODO            
008900*                               (U11): ANTES SOLO SE IMPRIMIA LA          
009000*                               ETIQUETA DE PERIODO Y UN TOTAL            
009100*                               ACUMULADO GENERAL UNICO, SIN LAS          
009200*                               COLUMNAS POR CUENTA NI EL TOTAL           
009300*                               POR RENGLON NI LOS TOTALES FINALES        
009400*                               POR COLUMNA.                              
009500*  17/10/2019 PEDR   RB-0101    SE IMPRIMEN CORR_TO_LC,           RB-0101 
009600*                               LC_OPEN_ACCR Y EL MONTO POR               
009700*                               CUENTA EN LAS SECCIONES DE                
009800*                               BONIFICACION LOCAL Y SEDE                 
009900*                               CENTRAL; ANTES SOLO SE IMPRIMIAN          
010000*                               CONVENIO, MONEDA Y DIFERENCIA.            
010100*  17/10/2019 EEDR   RB-0103    SE AGREGA LA LLAMADA AL           RB-0103 
010200*                               UTILITARIO DEBD1R00 EN LOS                
010300*                               ABENDS POR ESTADO DE ARCHIVO DE           
010400*                               RCBPAR Y RCBPGI, IGUAL QUE EN             
010500*                               MIGRACFS; ANTES SOLO SE                   
010600*                               DESPLEGABA EL ESTADO POR DISPLAY.         
010700*****************************************************************         
010800 IDENTIFICATION DIVISION.                                                 
010900 PROGRAM-ID.    RCBREC01.                                                 
011000 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.                               
011100 INSTALLATION.  RECONCILIACION DE BONIFICACIONES.                         
011200 DATE-WRITTEN.  05/05/1994.                                               
011300 DATE-COMPILED.                                                           
011400 SECURITY.      USO INTERNO - DEPARTAMENTO DE CONTABILIDAD.               
011500 ENVIRONMENT DIVISION.                                                    
011600 CONFIGURATION SECTION.                                                   
011700 SPECIAL-NAMES.                                                           
011800     C01 IS TOP-OF-FORM.                                                  
011900 INPUT-OUTPUT SECTION.                                                    
012000 FILE-CONTROL.                                                            
012100*----------------------------------------------------------------         
012200*   TARJETA DE PARAMETROS Y CALENDARIO DE DIAS INHABILES                  
012300*----------------------------------------------------------------         
012400     SELECT RCBPAR ASSIGN TO RCBPAR                                       
012500            ORGANIZATION   IS LINE SEQUENTIAL                             
012600            FILE STATUS    IS FS-RCBPAR.                                  
012700     SELECT RCBFER ASSIGN TO RCBFER                                       
012800            ORGANIZATION   IS LINE SEQUENTIAL                             
012900            FILE STATUS    IS FS-RCBFER.                                  
013000*----------------------------------------------------------------         
013100*   MAESTROS DE CONDICION Y CONVENIO                                      
013200*----------------------------------------------------------------         
013300     SELECT RCBKOT ASSIGN TO RCBKOT                                       
013400            ORGANIZATION   IS LINE SEQUENTIAL                             
013500            FILE STATUS    IS FS-RCBKOT.                                  
013600     SELECT RCBKON ASSIGN TO RCBKON                                       
013700            ORGANIZATION   IS LINE SEQUENTIAL                             
013800            FILE STATUS    IS FS-RCBKON.                                  
013900*----------------------------------------------------------------         
014000*   RESUMENES DE SUBLIBRO (LOCAL Y SEDE CENTRAL)                          
014100*----------------------------------------------------------------         
014200     SELECT RCBZSL ASSIGN TO RCBZSL                                       
014300            ORGANIZATION   IS LINE SEQUENTIAL                             
014400            FILE STATUS    IS FS-RCBZSL.                                  
014500     SELECT RCBZSH ASSIGN TO RCBZSH                                       
014600            ORGANIZATION   IS LINE SEQUENTIAL                             
014700            FILE STATUS    IS FS-RCBZSH.                                  
014800*----------------------------------------------------------------         
014900*   PARTIDAS DE MAYOR YA INTERPRETADAS (SALIDA DE RCBEXT01)               
015000*----------------------------------------------------------------         
015100     SELECT RCBPGI ASSIGN TO RCBPGI                                       
015200            ORGANIZATION   IS SEQUENTIAL                                  
015300            FILE STATUS    IS FS-RCBPGI.                                  
015400*----------------------------------------------------------------         
015500*   SALDOS DE MAYOR FS10N, UN ARCHIVO POR CADA CUENTA A                   
015600*   RECONCILIAR (HASTA 10 CUENTAS, VER RCBHOL01)                          
015700*----------------------------------------------------------------         
015800     SELECT RCBFS01 ASSIGN TO RCBFS01                                     
015900            ORGANIZATION   IS LINE SEQUENTIAL                             
016000            FILE STATUS    IS FS-RCBFS01.                                 
016100     SELECT RCBFS02 ASSIGN TO RCBFS02                                     
016200            ORGANIZATION   IS LINE SEQUENTIAL                             
016300            FILE STATUS    IS FS-RCBFS02.                                 
016400     SELECT RCBFS03 ASSIGN TO RCBFS03                                     
016500            ORGANIZATION   IS LINE SEQUENTIAL                             
016600            FILE STATUS    IS FS-RCBFS03.                                 
016700     SELECT RCBFS04 ASSIGN TO RCBFS04                                     
016800            ORGANIZATION   IS LINE SEQUENTIAL                             
016900            FILE STATUS    IS FS-RCBFS04.                                 
017000     SELECT RCBFS05 ASSIGN TO RCBFS05                                     
017100            ORGANIZATION   IS LINE SEQUENTIAL                             
017200            FILE STATUS    IS FS-RCBFS05.                                 
017300     SELECT RCBFS06 ASSIGN TO RCBFS06                                     
017400            ORGANIZATION   IS LINE SEQUENTIAL                             
017500            FILE STATUS    IS FS-RCBFS06.                                 
017600     SELECT RCBFS07 ASSIGN TO RCBFS07                                     
017700            ORGANIZATION   IS LINE SEQUENTIAL                             
017800            FILE STATUS    IS FS-RCBFS07.                                 
017900     SELECT RCBFS08 ASSIGN TO RCBFS08                                     
018000            ORGANIZATION   IS LINE SEQUENTIAL                             
018100            FILE STATUS    IS FS-RCBFS08.                                 
018200     SELECT RCBFS09 ASSIGN TO RCBFS09                                     
018300            ORGANIZATION   IS LINE SEQUENTIAL                             
018400            FILE STATUS    IS FS-RCBFS09.                                 
018500     SELECT RCBFS10 ASSIGN TO RCBFS10                                     
018600            ORGANIZATION   IS LINE SEQUENTIAL                             
018700            FILE STATUS    IS FS-RCBFS10.                                 
018800*----------------------------------------------------------------         
018900*   REPORTE DE RECONCILIACION (IMPRESION)                                 
019000*----------------------------------------------------------------         
019100     SELECT RCBREP ASSIGN TO RCBREP                                       
019200            ORGANIZATION   IS LINE SEQUENTIAL                             
019300            FILE STATUS    IS FS-RCBREP.                                  
019400 DATA DIVISION.                                                           
019500 FILE SECTION.                                                            
019600 FD  RCBPAR.                                                              
019700     COPY RCBHOL01.                                                       
019800 FD  RCBFER.                                                              
019900 01  REG-RCBFER              PIC 9(08).                                   
020000 FD  RCBKOT.                                                              
020100     COPY RCBKOT01.                                                       
020200 FD  RCBKON.                                                              
020300     COPY RCBKON01.                                                       
020400 FD  RCBZSL.                                                              
020500     COPY RCBZSL01.                                                       
020600 FD  RCBZSH.                                                              
020700     COPY RCBZSH01.                                                       
020800 FD  RCBPGI.                                                              
020900     COPY RCBPGI01.                                                       
021000*----------------------------------------------------------------         
021100* LOS DIEZ RENGLONES FS10N SE REUTILIZA LA MISMA COPIA CON                
021200* REPLACING PARA QUE CADA CUENTA TENGA SU PROPIO JUEGO DE                 
021300* NOMBRES (FS01- A FS10-).                                                
021400*----------------------------------------------------------------         
021500 FD  RCBFS01.                                                             
021600     COPY RCBFSB01 REPLACING ==RCBFSB01== BY ==RCBFS01==                  
021700                             ==FSB-==      BY ==FS01-==.                  
021800 FD  RCBFS02.                                                             
021900     COPY RCBFSB01 REPLACING ==RCBFSB01== BY ==RCBFS02==                  
022000                             ==FSB-==      BY ==FS02-==.                  
022100 FD  RCBFS03.                                                             
022200     COPY RCBFSB01 REPLACING ==RCBFSB01== BY ==RCBFS03==                  
022300                             ==FSB-==      BY ==FS03-==.                  
022400 FD  RCBFS04.                                                             
022500     COPY RCBFSB01 REPLACING ==RCBFSB01== BY ==RCBFS04==                  
022600                             ==FSB-==      BY ==FS04-==.                  
022700 FD  RCBFS05.                                                             
022800     COPY RCBFSB01 REPLACING ==RCBFSB01== BY ==RCBFS05==                  
022900                             ==FSB-==      BY ==FS05-==.                  
023000 FD  RCBFS06.                                                             
023100     COPY RCBFSB01 REPLACING ==RCBFSB01== BY ==RCBFS06==                  
023200                             ==FSB-==      BY ==FS06-==.                  
023300 FD  RCBFS07.                                                             
023400     COPY RCBFSB01 REPLACING ==RCBFSB01== BY ==RCBFS07==                  
023500                             ==FSB-==      BY ==FS07-==.                  
023600 FD  RCBFS08.                                                             
023700     COPY RCBFSB01 REPLACING ==RCBFSB01== BY ==RCBFS08==                  
023800                             ==FSB-==      BY ==FS08-==.                  
023900 FD  RCBFS09.                                                             
024000     COPY RCBFSB01 REPLACING ==RCBFSB01== BY ==RCBFS09==                  
024100                             ==FSB-==      BY ==FS09-==.                  
024200 FD  RCBFS10.                                                             
024300     COPY RCBFSB01 REPLACING ==RCBFSB01== BY ==RCBFS10==                  
024400                             ==FSB-==      BY ==FS10-==.                  
024500 FD  RCBREP.                                                              
024600 01  REG-RCBREP               PIC X(132).                                 
024700 WORKING-STORAGE SECTION.                                                 
024800*----------------------------------------------------------------         
024900*           CONTROL DE ARCHIVO Y SWITCHES DE FIN DE ARCHIVO               
025000*----------------------------------------------------------------         
025100 01  WKS-FS-STATUS.                                                       
025200     02  FS-RCBPAR               PIC X(02) VALUE "00".                    
025300     02  FS-RCBFER               PIC X(02) VALUE "00".                    
025400     02  FS-RCBKOT               PIC X(02) VALUE "00".                    
025500     02  FS-RCBKON               PIC X(02) VALUE "00".                    
025600     02  FS-RCBZSL               PIC X(02) VALUE "00".                    
025700     02  FS-RCBZSH               PIC X(02) VALUE "00".                    
025800     02  FS-RCBPGI               PIC X(02) VALUE "00".                    
025900     02  FS-RCBFS01              PIC X(02) VALUE "00".                    
026000     02  FS-RCBFS02              PIC X(02) VALUE "00".                    
026100     02  FS-RCBFS03              PIC X(02) VALUE "00".                    
026200     02  FS-RCBFS04              PIC X(02) VALUE "00".                    
026300     02  FS-RCBFS05              PIC X(02) VALUE "00".                    
026400     02  FS-RCBFS06              PIC X(02) VALUE "00".                    
026500     02  FS-RCBFS07              PIC X(02) VALUE "00".                    
026600     02  FS-RCBFS08              PIC X(02) VALUE "00".                    
026700     02  FS-RCBFS09              PIC X(02) VALUE "00".                    
026800     02  FS-RCBFS10              PIC X(02) VALUE "00".                    
026900     02  FS-RCBREP                PIC X(02) VALUE "00".                   
027000     02  FILLER                  PIC X(02).                               
027100*----------------------------------------------------------------         
027200*    RB-0103: VARIABLES PARA EL UTILITARIO DEBD1R00 (BITACORA     RB-0103 
027300*    DE ERRORES DE ARCHIVO), IGUAL CONVENCION QUE EN MIGRACFS.    RB-0103 
027400*----------------------------------------------------------------         
027500 01  PROGRAMA                    PIC X(08) VALUE "RCBREC01".              
027600 01  ARCHIVO                     PIC X(08) VALUE SPACES.                  
027700 01  ACCION                      PIC X(10) VALUE SPACES.                  
027800 01  LLAVE                       PIC X(32) VALUE SPACES.                  
027900 01  FSE-RCBPAR.                                                          
028000     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.           
028100     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.           
028200     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.           
028300 01  FSE-RCBPGI.                                                          
028400     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.           
028500     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.           
028600     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.           
028700 01  WKS-SWITCHES.                                                        
028800     02  WKS-SW-FIN-RCBFER       PIC X(01) VALUE "N".                     
028900         88  FIN-RCBFER                   VALUE "S".                      
029000     02  WKS-SW-FIN-RCBKOT       PIC X(01) VALUE "N".                     
029100         88  FIN-RCBKOT                   VALUE "S".                      
029200     02  WKS-SW-FIN-RCBKON       PIC X(01) VALUE "N".                     
029300         88  FIN-RCBKON                   VALUE "S".                      
029400     02  WKS-SW-FIN-RCBZSL       PIC X(01) VALUE "N".                     
029500         88  FIN-RCBZSL                   VALUE "S".                      
029600     02  WKS-SW-FIN-RCBZSH       PIC X(01) VALUE "N".                     
029700         88  FIN-RCBZSH                   VALUE "S".                      
029800     02  WKS-SW-FIN-RCBPGI       PIC X(01) VALUE "N".                     
029900         88  FIN-RCBPGI                   VALUE "S".                      
030000     02  WKS-SW-FIN-FS           PIC X(01) VALUE "N".                     
030100         88  FIN-FS                       VALUE "S".                      
030200     02  FILLER                  PIC X(01).                               
030300*----------------------------------------------------------------         
030400*           CALENDARIO DE FERIADOS Y VENTANA DE RECONCILIACION            
030500*----------------------------------------------------------------         
030600     COPY RCBFER01.                                                       
030700     COPY RCBFCP01.                                                       
030800*----------------------------------------------------------------         
030900*           TABLA DE REGISTROS KOTE890 (U2)                               
031000*----------------------------------------------------------------         
031100 01  WKS-MAX-TABLAS.                                                      
031200     02  WKS-MAX-KOTE            PIC 9(03) COMP VALUE 200.                
031300     02  WKS-MAX-KONA            PIC 9(03) COMP VALUE 150.                
031400     02  WKS-MAX-ZSL             PIC 9(03) COMP VALUE 200.                
031500     02  WKS-MAX-ZSH             PIC 9(03) COMP VALUE 200.                
031600     02  WKS-MAX-CNV             PIC 9(03) COMP VALUE 150.                
031700     02  WKS-MAX-TXS-FILA        PIC 9(03) COMP VALUE 200.                
031800     02  WKS-MAX-PER             PIC 9(03) COMP VALUE 40.                 
031900     02  FILLER                  PIC X(05).                               
032000 01  T-KOTE.                                                              
032100     02  KOT-NUM-FILAS           PIC 9(03) COMP VALUE 0.                  
032200     02  KOT-FILA OCCURS 200 TIMES INDEXED BY IX-KOT.                     
032300         03  KOT-T-CONDICION     PIC X(04).                               
032400         03  KOT-T-CONVENIO      PIC 9(08).                               
032500         03  KOT-T-CLIENTE       PIC X(10).                               
032600         03  KOT-T-VALIDO-DESDE  PIC 9(08).                               
032700         03  KOT-T-VALIDO-HASTA  PIC 9(08).                               
032800     02  FILLER                  PIC X(04).                               
032900*----------------------------------------------------------------         
033000*           TABLA DE ENCABEZADOS KONA (U3)                                
033100*----------------------------------------------------------------         
033200 01  T-KONA.                                                              
033300     02  KON-NUM-FILAS           PIC 9(03) COMP VALUE 0.                  
033400     02  KON-FILA OCCURS 150 TIMES INDEXED BY IX-KON.                     
033500         03  KON-T-CONVENIO      PIC 9(08).                               
033600         03  KON-T-SOCIEDAD      PIC X(04).                               
033700         03  KON-T-MONEDA        PIC X(03).                               
033800         03  KON-T-ESTADO        PIC X(01).                               
033900         03  KON-T-DESCRIPCION   PIC X(40).                               
034000     02  FILLER                  PIC X(04).                               
034100*----------------------------------------------------------------         
034200*           TABLAS ZSD25 CRUDAS, LOCAL Y SEDE CENTRAL (U4)                
034300*----------------------------------------------------------------         
034400 01  T-ZSL.                                                               
034500     02  ZSL-NUM-FILAS           PIC 9(03) COMP VALUE 0.                  
034600     02  ZSL-FILA OCCURS 200 TIMES INDEXED BY IX-ZSL.                     
034700         03  ZSL-T-CONVENIO      PIC 9(08).                               
034800         03  ZSL-T-PAIS          PIC X(03).                               
034900         03  ZSL-T-MONEDA        PIC X(03).                               
035000         03  ZSL-T-TASA-COND     PIC S9(07)V999.                          
035100         03  ZSL-T-ABIERTO       PIC S9(11)V99.                           
035200         03  ZSL-T-CLAVE-VAR     PIC X(30).                               
035300     02  FILLER                  PIC X(04).                               
035400 01  T-ZSH.                                                               
035500     02  ZSH-NUM-FILAS           PIC 9(03) COMP VALUE 0.                  
035600     02  ZSH-FILA OCCURS 200 TIMES INDEXED BY IX-ZSH.                     
035700         03  ZSH-T-CONVENIO      PIC 9(08).                               
035800         03  ZSH-T-NOMBRE        PIC X(35).                               
035900         03  ZSH-T-MONEDA        PIC X(03).                               
036000         03  ZSH-T-ABIERTO       PIC S9(11)V99.                           
036100         03  ZSH-T-CLAVE-VAR     PIC X(30).                               
036200     02  FILLER                  PIC X(04).                               
036300*----------------------------------------------------------------         
036400*           COPIA CRUDA DE ZSD25 LOCAL (U4), SIN FILTRAR LOS              
036500*           RENGLONES DE CONDICION, PARA LA SECCION DEL REPORTE           
036600*           "ZSD25 LOCAL CONDITIONS"                                      
036700*----------------------------------------------------------------         
036800 01  T-ZSC.                                                               
036900     02  ZSC-NUM-FILAS           PIC 9(03) COMP VALUE 0.                  
037000     02  ZSC-FILA OCCURS 200 TIMES INDEXED BY IX-ZSC.                     
037100         03  ZSC-T-CONVENIO      PIC 9(08).                               
037200         03  ZSC-T-MONEDA        PIC X(03).                               
037300         03  ZSC-T-TASA-COND     PIC S9(07)V999.                          
037400     02  FILLER                  PIC X(04).                               
037500*----------------------------------------------------------------         
037600*           RENGLON DE IMPRESION DE BONIFICACION (U14), MISMO             
037700*           LAYOUT QUE LA SALIDA DE U7/U8 EN EL COPYBOOK RCBBCR01         
037800*----------------------------------------------------------------         
037900     COPY RCBBCR01.                                                       
038000*----------------------------------------------------------------         
038100*           TABLAS DE CALCULO DE BONIFICACION, UNA FILA POR               
038200*           CONVENIO, LOCAL Y SEDE CENTRAL (U7/U8)                        
038300*----------------------------------------------------------------         
038400 01  T-BCRL.                                                              
038500     02  BCL-NUM-FILAS           PIC 9(03) COMP VALUE 0.                  
038600     02  BCL-FILA OCCURS 150 TIMES INDEXED BY IX-BCL.                     
038700         03  BCL-T-CONVENIO      PIC 9(08).                               
038800         03  BCL-T-MONEDA        PIC X(03).                               
038900         03  BCL-T-CORR-A-ML     PIC S9(11)V99.                           
039000         03  BCL-T-ABIERTO-ML    PIC S9(11)V99.                           
039100         03  BCL-T-CTA-MONTO OCCURS 10 TIMES                              
039200                                  PIC S9(11)V99.                          
039300         03  BCL-T-DIFERENCIA    PIC S9(11)V99.                           
039400         03  BCL-T-EN-HQ         PIC X(01).                               
039500             88  BCL-T-DUPLICADO-HQ    VALUE "S".                         
039600     02  FILLER                  PIC X(04).                               
039700 01  T-BCRH.                                                              
039800     02  BCH-NUM-FILAS           PIC 9(03) COMP VALUE 0.                  
039900     02  BCH-FILA OCCURS 150 TIMES INDEXED BY IX-BCH.                     
040000         03  BCH-T-CONVENIO      PIC 9(08).                               
040100         03  BCH-T-MONEDA        PIC X(03).                               
040200         03  BCH-T-CORR-A-ML     PIC S9(11)V99.                           
040300         03  BCH-T-ABIERTO-ML    PIC S9(11)V99.                           
040400         03  BCH-T-CTA-MONTO OCCURS 10 TIMES                              
040500                                  PIC S9(11)V99.                          
040600         03  BCH-T-DIFERENCIA    PIC S9(11)V99.                           
040700     02  FILLER                  PIC X(04).                               
040800*----------------------------------------------------------------         
040900*           FOTOGRAFIA DE LOCAL ANTES DE LA CONSOLIDACION ALEMANIA        
041000*           (U12), PARA QUE EL CUADRO LOCAL COMPARE DEL REPORTE           
041100*           SIGA VIENDO TODOS LOS CONVENIOS LOCALES, INCLUSO LOS          
041200*           QUE 1200-CONSOLIDA-ALEMANIA RETIRA DE T-BCRL.                 
041300*----------------------------------------------------------------         
041400 01  T-BCRL-FOTO.                                                         
041500     02  BCS-NUM-FILAS           PIC 9(03) COMP VALUE 0.                  
041600     02  BCS-FILA OCCURS 150 TIMES INDEXED BY IX-BCS.                     
041700         03  BCS-T-CONVENIO      PIC 9(08).                               
041800         03  BCS-T-ABIERTO-ML    PIC S9(11)V99.                           
041900         03  BCS-T-DIFERENCIA    PIC S9(11)V99.                           
042000     02  FILLER                  PIC X(04).                               
042100*----------------------------------------------------------------         
042200*           RESUMEN DE TEXTO POR CUENTA (U6), UNA TABLA POR               
042300*           CADA UNA DE LAS CUENTAS A RECONCILIAR                         
042400*----------------------------------------------------------------         
042500 01  T-TXS-CTA OCCURS 10 TIMES INDEXED BY IX-CTA.                         
042600     02  TXS-NUM-FILAS           PIC 9(03) COMP VALUE 0.                  
042700     02  TXS-FILA OCCURS 200 TIMES INDEXED BY IX-FILA.                    
042800         03  TXS-T-TEXTO         PIC X(50).                               
042900         03  TXS-T-CONVENIO      PIC 9(08).                               
043000         03  TXS-T-CATEGORIA     PIC X(02).                               
043100         03  TXS-T-CONDICION     PIC X(04).                               
043200         03  TXS-T-CLIENTE       PIC 9(08).                               
043300         03  TXS-T-NOTA          PIC X(30).                               
043400         03  TXS-T-IMPORTE       PIC S9(11)V99.                           
043500         03  TXS-T-ESTADO        PIC X(05).                               
043600             88  TXS-T-TAG-MAL          VALUE "x".                        
043700             88  TXS-T-SIN-CONVENIO     VALUE "CHECK".                    
043800     02  FILLER                  PIC X(04).                               
043900*----------------------------------------------------------------         
044000*           SALDOS DE MAYOR POR CUENTA Y PERIODO (U5)                     
044100*----------------------------------------------------------------         
044200 01  T-FSB-CTA OCCURS 10 TIMES INDEXED BY IX-FCTA.                        
044300     02  FSB-NUM-PERIODOS        PIC 9(02) COMP VALUE 0.                  
044400     02  FSB-PER OCCURS 16 TIMES INDEXED BY IX-FPER.                      
044500         03  FSB-T-SALDO-ACUM    PIC S9(11)V99.                           
044600     02  FILLER                  PIC X(04).                               
044700*----------------------------------------------------------------         
044800*           RESUMEN ANUAL POR CUENTA / EJERCICIO / PERIODO (U11)          
044900*----------------------------------------------------------------         
045000 01  T-PERIODO.                                                           
045100     02  PER-NUM-FILAS            PIC 9(03) COMP VALUE 0.                 
045200     02  PER-FILA OCCURS 40 TIMES INDEXED BY IX-PER.                      
045300         03  PER-T-EJERCICIO      PIC 9(04).                              
045400         03  PER-T-PERIODO        PIC 9(02).                              
045500         03  PER-T-CTA-MONTO OCCURS 10 TIMES                              
045600                                   PIC S9(11)V99.                         
045700     02  FILLER                   PIC X(04).                              
045800*----------------------------------------------------------------         
045900*           TABLA MAESTRA DE RESUMEN FINAL (U10)                          
046000*----------------------------------------------------------------         
046100     COPY RCBSUM01.                                                       
046200*----------------------------------------------------------------         
046300*           AREAS DE TRABAJO GENERALES (INDICES, ACUMULADORES)            
046400*----------------------------------------------------------------         
046500 01  WKS-INDICES.                                                         
046600     02  WKS-I                    PIC 9(04) COMP.                         
046700     02  WKS-J                    PIC 9(04) COMP.                         
046800     02  WKS-K                    PIC 9(04) COMP.                         
046900     02  WKS-IX-CTA-N             PIC 9(02) COMP.                         
047000     02  WKS-MAX-ALE              PIC 9(03) COMP.                         
047100     02  FILLER                   PIC X(02).                              
047200 77  WKS-CTR-ALE-HQ              PIC 9(03) COMP.                          
047300 01  WKS-ACUM-ML                  PIC S9(11)V99.                          
047400 01  WKS-ACUM-ML-R REDEFINES WKS-ACUM-ML.                                 
047500     02  WKS-ACUM-ENTERO          PIC S9(11).                             
047600     02  WKS-ACUM-DECIMAL         PIC 9(02).                              
047700 01  WKS-HALLADO                  PIC X(01).                              
047800     88  WKS-SI-HALLADO                   VALUE "S".                      
047900     88  WKS-NO-HALLADO                   VALUE "N".                      
048000 01  WKS-ENCABEZADO-HQ             PIC X(35).                             
048100 01  WKS-FECHA-HOY                 PIC 9(08).                             
048200 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.                             
048300     02  WKS-HOY-ANIO              PIC 9(04).                             
048400     02  WKS-HOY-MES               PIC 9(02).                             
048500     02  WKS-HOY-DIA               PIC 9(02).                             
048600 01  WKS-HORA-HOY                  PIC 9(08).                             
048700 01  WKS-EDIT-MONTO                PIC Z,ZZZ,ZZZ,ZZ9.99-.                 
048800*----------------------------------------------------------------         
048900*    RB-0100: COLUMNAS EDITADAS Y ACUMULADORES PARA EL DETALLE    RB-0100 
049000*    POR CUENTA DEL RESUMEN POR PERIODO (U11).                    RB-0100 
049100*----------------------------------------------------------------         
049200 01  WKS-EDIT-PER.                                                        
049300     02  WKS-EDIT-PER-CTA OCCURS 10 TIMES                                 
049400                               PIC ZZZ,ZZ9.99-.                           
049500     02  FILLER                  PIC X(02).                               
049600 01  WKS-SUMA-PER.                                                        
049700     02  WKS-SUMA-PER-CTA OCCURS 10 TIMES                                 
049800                               PIC S9(11)V99 VALUE 0.                     
049900     02  WKS-SUMA-PER-TOTAL      PIC S9(11)V99 VALUE 0.                   
050000     02  FILLER                  PIC X(02).                               
050100*----------------------------------------------------------------         
050200*    RB-0101: COLUMNAS EDITADAS PARA LAS SECCIONES DE              RB-0101
050300*    BONIFICACION LOCAL Y SEDE CENTRAL (CORR_TO_LC, LC_OPEN_ACCR, RB-0101 
050400*    MONTO POR CUENTA).                                           RB-0101 
050500*----------------------------------------------------------------         
050600 01  WKS-EDIT-BCR.                                                        
050700     02  WKS-EDIT-BCR-CORR         PIC Z,ZZZ,ZZZ,ZZ9.99-.                 
050800     02  WKS-EDIT-BCR-ABIERTO      PIC Z,ZZZ,ZZZ,ZZ9.99-.                 
050900     02  WKS-EDIT-BCR-DIF          PIC Z,ZZZ,ZZZ,ZZ9.99-.                 
051000     02  FILLER                  PIC X(02).                               
051100 01  WKS-EDIT-BCR-CTA.                                                    
051200     02  WKS-EDIT-BCR-MONTO OCCURS 10 TIMES                               
051300                               PIC ZZZ,ZZ9.99-.                           
051400     02  FILLER                  PIC X(02).                               
051500 01  WKS-EDIT-FECHA                PIC X(10).                             
051600 01  WKS-LINEA-REPORTE             PIC X(132).                            
051700 01  WKS-SWAP-TXS                  PIC X(120).                            
051800 01  WKS-SWAP-PER                  PIC X(136).                            
051900 PROCEDURE DIVISION.                                                      
052000*----------------------------------------------------------------         
052100*                         CONTROL PRINCIPAL                               
052200*----------------------------------------------------------------         
052300 000-MAIN.                                                                
052400     PERFORM 010-APERTURA-ARCHIVOS                                        
052500     PERFORM 100-CARGA-PARAMETROS                                         
052600     PERFORM 1300-CALCULA-CALENDARIO                                      
052700     PERFORM 200-CARGA-KOTE THRU 200-CARGA-KOTE-EXIT                      
052800     PERFORM 300-CARGA-KONA THRU 300-CARGA-KONA-EXIT                      
052900     PERFORM 400-CARGA-ZSD25 THRU 400-CARGA-ZSD25-EXIT                    
053000     PERFORM 500-CARGA-FS10N THRU 500-CARGA-FS10N-EXIT                    
053100     PERFORM 600-RESUME-TEXTOS THRU 600-RESUME-TEXTOS-EXIT                
053200     PERFORM 700-CALCULA-LOCAL THRU 700-CALCULA-LOCAL-EXIT                
053300     PERFORM 800-CALCULA-HQ THRU 800-CALCULA-HQ-EXIT                      
053400     PERFORM 900-VERIFICA-ESTADOS THRU 900-VERIFICA-ESTADOS-EXIT          
053500     PERFORM 1000-RESUME-MAYOR THRU 1000-RESUME-MAYOR-EXIT                
053600     PERFORM 1100-RESUME-PERIODOS THRU 1100-RESUME-PERIODOS-EXIT          
053700     PERFORM 1200-CONSOLIDA-ALEMANIA THRU                                 
053800             1200-CONSOLIDA-ALEMANIA-EXIT                                 
053900     PERFORM 1400-EMITE-REPORTE THRU 1400-EMITE-REPORTE-EXIT              
054000     PERFORM 990-CIERRA-ARCHIVOS                                          
054100     STOP RUN.                                                            
054200*----------------------------------------------------------------         
054300 010-APERTURA-ARCHIVOS.                                                   
054400     OPEN INPUT  RCBPAR RCBFER RCBKOT RCBKON RCBZSL RCBZSH RCBPGI         
054500     OPEN OUTPUT RCBREP                                                   
054600     IF FS-RCBPAR NOT = "00"                                              
054700        DISPLAY "RCBREC01 - ERROR AL ABRIR RCBPAR " FS-RCBPAR             
054800*    RB-0103: BITACORA DEBD1R00 ANTES DE ABENDEAR (COMO           RB-0103 
054900*    MIGRACFS).                                                   RB-0103 
055000        MOVE "OPEN"   TO ACCION                                           
055100        MOVE SPACES   TO LLAVE                                            
055200        MOVE "RCBPAR" TO ARCHIVO                                          
055300        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,                  
055400                              LLAVE, FS-RCBPAR, FSE-RCBPAR                
055500        PERFORM 999-ABEND                                                 
055600     END-IF                                                               
055700     IF FS-RCBPGI NOT = "00" AND FS-RCBPGI NOT = "05"                     
055800        DISPLAY "RCBREC01 - ERROR AL ABRIR RCBPGI " FS-RCBPGI             
055900        MOVE "OPEN"   TO ACCION                                           
056000        MOVE SPACES   TO LLAVE                                            
056100        MOVE "RCBPGI" TO ARCHIVO                                          
056200        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,                  
056300                              LLAVE, FS-RCBPGI, FSE-RCBPGI                
056400        PERFORM 999-ABEND                                                 
056500     END-IF.                                                              
056600*    RB-0099: FS-RCBKON Y FS-RCBZSH NO SE VERIFICAN AQUI - KONA Y         
056700*    EL RESUMEN ZSD25 DE SEDE CENTRAL PUEDEN LEGITIMAMENTE NO     RB-0099 
056800*    EXISTIR; 300-CARGA-KONA Y 450-CARGA-ZSH TRATAN UN STATUS             
056900*    DISTINTO DE "00" COMO CERO RENGLONES EN VEZ DE ABENDEAR.             
057000*----------------------------------------------------------------         
057100*    U2/U3/U13 - LECTURA DE LA TARJETA DE PARAMETROS Y DEL                
057200*    CALENDARIO DE FERIADOS (SE LEEN UNA SOLA VEZ)                        
057300*----------------------------------------------------------------         
057400 100-CARGA-PARAMETROS.                                                    
057500     READ RCBPAR INTO REG-RCBHOL01                                        
057600     MOVE 0 TO FER-NUM-FERIADOS                                           
057700     PERFORM 105-LEE-UN-FERIADO UNTIL FIN-RCBFER.                         
057800 105-LEE-UN-FERIADO.                                                      
057900     READ RCBFER INTO REG-RCBFER                                          
058000        AT END                                                            
058100           SET FIN-RCBFER TO TRUE                                         
058200     NOT AT END                                                           
058300           SET FER-IX UP BY 1                                             
058400           ADD 1 TO FER-NUM-FERIADOS                                      
058500           MOVE REG-RCBFER TO FER-FERIADO (FER-IX)                        
058600     END-READ.                                                            
058700*----------------------------------------------------------------         
058800*    U2 - CARGA DE CONDICIONES (KOTE890)                                  
058900*----------------------------------------------------------------         
059000 200-CARGA-KOTE.                                                          
059100     MOVE 0 TO KOT-NUM-FILAS                                              
059200     READ RCBKOT INTO REG-RCBKOT01                                        
059300        AT END                                                            
059400           SET FIN-RCBKOT TO TRUE                                         
059500     END-READ                                                             
059600     PERFORM 210-GUARDA-KOTE UNTIL FIN-RCBKOT.                            
059700 200-CARGA-KOTE-EXIT.                                                     
059800     EXIT.                                                                
059900 210-GUARDA-KOTE.                                                         
060000     SET IX-KOT UP BY 1                                                   
060100     ADD 1 TO KOT-NUM-FILAS                                               
060200     MOVE KOT-CONDICION      TO KOT-T-CONDICION (IX-KOT)                  
060300     MOVE KOT-CONVENIO       TO KOT-T-CONVENIO (IX-KOT)                   
060400     MOVE KOT-CLIENTE        TO KOT-T-CLIENTE (IX-KOT)                    
060500     MOVE KOT-VALIDO-DESDE   TO KOT-T-VALIDO-DESDE (IX-KOT)               
060600     MOVE KOT-VALIDO-HASTA   TO KOT-T-VALIDO-HASTA (IX-KOT)               
060700     READ RCBKOT INTO REG-RCBKOT01                                        
060800        AT END                                                            
060900           SET FIN-RCBKOT TO TRUE                                         
061000     END-READ.                                                            
061100*----------------------------------------------------------------         
061200*    U3 - CARGA DE ENCABEZADOS DE CONVENIO (KONA)                         
061300*----------------------------------------------------------------         
061400 300-CARGA-KONA.                                                          
061500     MOVE 0 TO KON-NUM-FILAS                                              
061600*    RB-0099: KONA PUEDE NO EXISTIR (CONVENIOS SIN ENCABEZADO);   RB-0099 
061700*    SI EL OPEN NO DIO "00" SE TRATA COMO CERO RENGLONES, NO SE           
061800*    ABENDEA (VER 010-APERTURA-ARCHIVOS).                                 
061900     IF FS-RCBKON NOT = "00"                                              
062000        SET FIN-RCBKON TO TRUE                                            
062100        GO TO 300-CARGA-KONA-EXIT                                         
062200     END-IF                                                               
062300     READ RCBKON INTO REG-RCBKON01                                        
062400        AT END                                                            
062500           SET FIN-RCBKON TO TRUE                                         
062600     END-READ                                                             
062700     PERFORM 310-GUARDA-KONA UNTIL FIN-RCBKON.                            
062800 300-CARGA-KONA-EXIT.                                                     
062900     EXIT.                                                                
063000 310-GUARDA-KONA.                                                         
063100     SET IX-KON UP BY 1                                                   
063200     ADD 1 TO KON-NUM-FILAS                                               
063300     MOVE KON-CONVENIO       TO KON-T-CONVENIO (IX-KON)                   
063400     MOVE KON-SOCIEDAD       TO KON-T-SOCIEDAD (IX-KON)                   
063500     MOVE KON-MONEDA         TO KON-T-MONEDA (IX-KON)                     
063600     MOVE KON-ESTADO         TO KON-T-ESTADO (IX-KON)                     
063700     MOVE KON-DESCRIPCION    TO KON-T-DESCRIPCION (IX-KON)                
063800     READ RCBKON INTO REG-RCBKON01                                        
063900        AT END                                                            
064000           SET FIN-RCBKON TO TRUE                                         
064100     END-READ.                                                            
064200*----------------------------------------------------------------         
064300*    U4 - CARGA DE SUBLIBRO ZSD25, LOCAL Y SEDE CENTRAL                   
064400*    LOCAL: SE GUARDA LA PRIMERA TASA DE CONDICION NO NULA POR            
064500*    CONVENIO (REGLA 13) Y LUEGO SE DESCARTAN LOS RENGLONES DE            
064600*    PAIS EN BLANCO, REASIGNANDO LA TASA GUARDADA.                        
064700*    SEDE CENTRAL: SE DESCARTAN RENGLONES SIN SALDO ABIERTO Y SE          
064800*    COMPLETA LA CLAVE VARIABLE EN BLANCO.                                
064900*----------------------------------------------------------------         
065000 400-CARGA-ZSD25.                                                         
065100     PERFORM 410-CARGA-ZSL THRU 410-CARGA-ZSL-EXIT                        
065200     PERFORM 420-FILTRA-ZSL THRU 420-FILTRA-ZSL-EXIT                      
065300     PERFORM 450-CARGA-ZSH THRU 450-CARGA-ZSH-EXIT.                       
065400 400-CARGA-ZSD25-EXIT.                                                    
065500     EXIT.                                                                
065600 410-CARGA-ZSL.                                                           
065700     MOVE 0 TO ZSL-NUM-FILAS                                              
065800     MOVE 0 TO ZSC-NUM-FILAS                                              
065900     READ RCBZSL INTO REG-RCBZSL01                                        
066000        AT END                                                            
066100           SET FIN-RCBZSL TO TRUE                                         
066200     END-READ                                                             
066300     PERFORM 411-GUARDA-ZSL UNTIL FIN-RCBZSL.                             
066400 410-CARGA-ZSL-EXIT.                                                      
066500     EXIT.                                                                
066600 411-GUARDA-ZSL.                                                          
066700*  RB-0097: OPEN ACCRUALS, NO OPEN VALUE (REGLA 4/U7).            RB-0097 
066800     SET IX-ZSL UP BY 1                                                   
066900     ADD 1 TO ZSL-NUM-FILAS                                               
067000     MOVE ZSL-CONVENIO         TO ZSL-T-CONVENIO (IX-ZSL)                 
067100     MOVE ZSL-PAIS             TO ZSL-T-PAIS (IX-ZSL)                     
067200     MOVE ZSL-MONEDA           TO ZSL-T-MONEDA (IX-ZSL)                   
067300     MOVE ZSL-TASA-CONDICION   TO ZSL-T-TASA-COND (IX-ZSL)                
067400     MOVE ZSL-ACUM-ABIERTO    TO ZSL-T-ABIERTO (IX-ZSL)                   
067500     MOVE ZSL-CLAVE-VARIABLE   TO ZSL-T-CLAVE-VAR (IX-ZSL)                
067600     SET IX-ZSC UP BY 1                                                   
067700     ADD 1 TO ZSC-NUM-FILAS                                               
067800     MOVE ZSL-CONVENIO         TO ZSC-T-CONVENIO (IX-ZSC)                 
067900     MOVE ZSL-MONEDA           TO ZSC-T-MONEDA (IX-ZSC)                   
068000     MOVE ZSL-TASA-CONDICION   TO ZSC-T-TASA-COND (IX-ZSC)                
068100     IF ZSL-T-TASA-COND (IX-ZSL) NOT = 0                                  
068200        PERFORM 415-GUARDA-TASA THRU 415-GUARDA-TASA-EXIT                 
068300     END-IF                                                               
068400     READ RCBZSL INTO REG-RCBZSL01                                        
068500        AT END                                                            
068600           SET FIN-RCBZSL TO TRUE                                         
068700     END-READ.                                                            
068800*    PROPAGA HACIA ATRAS LA PRIMERA TASA NO NULA A LOS RENGLONES          
068900*    DEL MISMO CONVENIO QUE AUN LA TENGAN EN CERO.                        
069000 415-GUARDA-TASA.                                                         
069100     SET WKS-J TO 1.                                                      
069200 415-REVISA-TASA.                                                         
069300     IF WKS-J > ZSL-NUM-FILAS                                             
069400        GO TO 415-GUARDA-TASA-EXIT                                        
069500     END-IF                                                               
069600     IF ZSL-T-CONVENIO (WKS-J) = ZSL-T-CONVENIO (IX-ZSL)                  
069700        AND ZSL-T-TASA-COND (WKS-J) = 0                                   
069800        MOVE ZSL-T-TASA-COND (IX-ZSL) TO ZSL-T-TASA-COND (WKS-J)          
069900     END-IF                                                               
070000     ADD 1 TO WKS-J                                                       
070100     GO TO 415-REVISA-TASA.                                               
070200 415-GUARDA-TASA-EXIT.                                                    
070300     EXIT.                                                                
070400*    DESCARTA LOS RENGLONES DE DETALLE DE CONDICION (PAIS EN              
070500*    BLANCO), COMPACTANDO LA TABLA EN SU LUGAR.                           
070600 420-FILTRA-ZSL.                                                          
070700     SET WKS-I TO 1                                                       
070800     SET WKS-J TO 1                                                       
070900     PERFORM 421-COMPACTA-ZSL UNTIL WKS-I > ZSL-NUM-FILAS                 
071000     COMPUTE ZSL-NUM-FILAS = WKS-J - 1.                                   
071100 420-FILTRA-ZSL-EXIT.                                                     
071200     EXIT.                                                                
071300 421-COMPACTA-ZSL.                                                        
071400     IF ZSL-T-PAIS (WKS-I) NOT = SPACES                                   
071500        IF WKS-I NOT = WKS-J                                              
071600           MOVE ZSL-FILA (WKS-I) TO ZSL-FILA (WKS-J)                      
071700        END-IF                                                            
071800        ADD 1 TO WKS-J                                                    
071900     END-IF                                                               
072000     ADD 1 TO WKS-I.                                                      
072100 450-CARGA-ZSH.                                                           
072200     MOVE 0 TO ZSH-NUM-FILAS                                              
072300*    RB-0099: EL RESUMEN ZSD25 DE SEDE CENTRAL PUEDE NO EXISTIR   RB-0099 
072400*    PARA SOCIEDADES SIN RENGLONES EN SEDE CENTRAL; SI EL OPEN            
072500*    NO DIO "00" SE TRATA COMO CERO RENGLONES, NO SE ABENDEA              
072600*    (VER 010-APERTURA-ARCHIVOS).                                         
072700     IF FS-RCBZSH NOT = "00"                                              
072800        SET FIN-RCBZSH TO TRUE                                            
072900        GO TO 450-CARGA-ZSH-EXIT                                          
073000     END-IF                                                               
073100     READ RCBZSH INTO REG-RCBZSH01                                        
073200        AT END                                                            
073300           SET FIN-RCBZSH TO TRUE                                         
073400     END-READ                                                             
073500     PERFORM 451-GUARDA-ZSH UNTIL FIN-RCBZSH.                             
073600 450-CARGA-ZSH-EXIT.                                                      
073700     EXIT.                                                                
073800 451-GUARDA-ZSH.                                                          
073900*  RB-0097: OPEN ACCRUALS, NO OPEN VALUE (U4/U8 SEDE CENTRAL).    RB-0097 
074000     IF ZSH-ACUM-ABIERTO NOT = 0                                          
074100        SET IX-ZSH UP BY 1                                                
074200        ADD 1 TO ZSH-NUM-FILAS                                            
074300        MOVE ZSH-CONVENIO        TO ZSH-T-CONVENIO (IX-ZSH)               
074400        MOVE ZSH-NOMBRE          TO ZSH-T-NOMBRE (IX-ZSH)                 
074500        MOVE ZSH-MONEDA          TO ZSH-T-MONEDA (IX-ZSH)                 
074600        MOVE ZSH-ACUM-ABIERTO   TO ZSH-T-ABIERTO (IX-ZSH)                 
074700        MOVE ZSH-CLAVE-VARIABLE  TO ZSH-T-CLAVE-VAR (IX-ZSH)              
074800        IF ZSH-T-CLAVE-VAR (IX-ZSH) = SPACES                              
074900           STRING "FOR " RCBP-ORG-VENTAS-LOC DELIMITED BY SIZE            
075000                  INTO ZSH-T-CLAVE-VAR (IX-ZSH)                           
075100        END-IF                                                            
075200     END-IF                                                               
075300     READ RCBZSH INTO REG-RCBZSH01                                        
075400        AT END                                                            
075500           SET FIN-RCBZSH TO TRUE                                         
075600     END-READ.                                                            
075700*----------------------------------------------------------------         
075800*    U5 - CARGA DE SALDOS DE MAYOR (FS10N), UN ARCHIVO POR CADA           
075900*    CUENTA A RECONCILIAR.  EL ULTIMO RENGLON (TOTAL) SE DESCARTA.        
076000*----------------------------------------------------------------         
076100 500-CARGA-FS10N.                                                         
076200     SET WKS-IX-CTA-N TO 1.                                               
076300 500-SIGUIENTE-CUENTA.                                                    
076400     IF WKS-IX-CTA-N > RCBP-NUM-CUENTAS                                   
076500        GO TO 500-CARGA-FS10N-EXIT                                        
076600     END-IF                                                               
076700     SET IX-FCTA TO WKS-IX-CTA-N                                          
076800     MOVE 0 TO FSB-NUM-PERIODOS (IX-FCTA)                                 
076900     EVALUATE WKS-IX-CTA-N                                                
077000        WHEN 1  PERFORM 501-LEE-FS01 THRU 501-LEE-FS01-EXIT               
077100        WHEN 2  PERFORM 502-LEE-FS02 THRU 502-LEE-FS02-EXIT               
077200        WHEN 3  PERFORM 503-LEE-FS03 THRU 503-LEE-FS03-EXIT               
077300        WHEN 4  PERFORM 504-LEE-FS04 THRU 504-LEE-FS04-EXIT               
077400        WHEN 5  PERFORM 505-LEE-FS05 THRU 505-LEE-FS05-EXIT               
077500        WHEN 6  PERFORM 506-LEE-FS06 THRU 506-LEE-FS06-EXIT               
077600        WHEN 7  PERFORM 507-LEE-FS07 THRU 507-LEE-FS07-EXIT               
077700        WHEN 8  PERFORM 508-LEE-FS08 THRU 508-LEE-FS08-EXIT               
077800        WHEN 9  PERFORM 509-LEE-FS09 THRU 509-LEE-FS09-EXIT               
077900        WHEN 10 PERFORM 510-LEE-FS10 THRU 510-LEE-FS10-EXIT               
078000     END-EVALUATE                                                         
078100     ADD 1 TO WKS-IX-CTA-N                                                
078200     GO TO 500-SIGUIENTE-CUENTA.                                          
078300 500-CARGA-FS10N-EXIT.                                                    
078400     EXIT.                                                                
078500*    CADA CUENTA GUARDA SOLO EL SALDO ACUMULADO POR PERIODO; EL           
078600*    RENGLON DE TOTAL AL FINAL DEL EXTRACTO SE DETECTA PORQUE NO          
078700*    HAY MAS RENGLONES DETRAS Y SE DESCARTA AL CERRAR EL ARCHIVO.         
078800 501-LEE-FS01.                                                            
078900     OPEN INPUT RCBFS01                                                   
079000     IF FS-RCBFS01 NOT = "00"                                             
079100        GO TO 501-LEE-FS01-EXIT                                           
079200     END-IF                                                               
079300     SET WKS-SW-FIN-FS TO "N"                                             
079400     SET IX-FPER TO 0                                                     
079500     READ RCBFS01 INTO REG-RCBFS01                                        
079600        AT END SET FIN-FS TO TRUE                                         
079700     END-READ.                                                            
079800 501-GUARDA-FS01.                                                         
079900     IF FIN-FS                                                            
080000        GO TO 501-CIERRA-FS01                                             
080100     END-IF                                                               
080200     SET IX-FPER UP BY 1                                                  
080300     ADD 1 TO FSB-NUM-PERIODOS (IX-FCTA)                                  
080400     MOVE FS01-SALDO-ACUMULADO                                            
080500          TO FSB-T-SALDO-ACUM (IX-FCTA, IX-FPER)                          
080600     READ RCBFS01 INTO REG-RCBFS01                                        
080700        AT END SET FIN-FS TO TRUE                                         
080800     END-READ                                                             
080900     GO TO 501-GUARDA-FS01.                                               
081000 501-CIERRA-FS01.                                                         
081100*    SE DESCUENTA EL ULTIMO RENGLON LEIDO (TOTAL DEL REPORTE).            
081200     IF FSB-NUM-PERIODOS (IX-FCTA) > 0                                    
081300        SUBTRACT 1 FROM FSB-NUM-PERIODOS (IX-FCTA)                        
081400     END-IF                                                               
081500     CLOSE RCBFS01.                                                       
081600 501-LEE-FS01-EXIT.                                                       
081700     EXIT.                                                                
081800 502-LEE-FS02.                                                            
081900     OPEN INPUT RCBFS02                                                   
082000     IF FS-RCBFS02 NOT = "00"                                             
082100        GO TO 502-LEE-FS02-EXIT                                           
082200     END-IF                                                               
082300     SET WKS-SW-FIN-FS TO "N"                                             
082400     SET IX-FPER TO 0                                                     
082500     READ RCBFS02 INTO REG-RCBFS02                                        
082600        AT END SET FIN-FS TO TRUE                                         
082700     END-READ.                                                            
082800 502-GUARDA-FS02.                                                         
082900     IF FIN-FS                                                            
083000        GO TO 502-CIERRA-FS02                                             
083100     END-IF                                                               
083200     SET IX-FPER UP BY 1                                                  
083300     ADD 1 TO FSB-NUM-PERIODOS (IX-FCTA)                                  
083400     MOVE FS02-SALDO-ACUMULADO                                            
083500          TO FSB-T-SALDO-ACUM (IX-FCTA, IX-FPER)                          
083600     READ RCBFS02 INTO REG-RCBFS02                                        
083700        AT END SET FIN-FS TO TRUE                                         
083800     END-READ                                                             
083900     GO TO 502-GUARDA-FS02.                                               
084000 502-CIERRA-FS02.                                                         
084100     IF FSB-NUM-PERIODOS (IX-FCTA) > 0                                    
084200        SUBTRACT 1 FROM FSB-NUM-PERIODOS (IX-FCTA)                        
084300     END-IF                                                               
084400     CLOSE RCBFS02.                                                       
084500 502-LEE-FS02-EXIT.                                                       
084600     EXIT.                                                                
084700                                                                          
084800 503-LEE-FS03.                                                            
084900     OPEN INPUT RCBFS03                                                   
085000     IF FS-RCBFS03 NOT = "00"                                             
085100        GO TO 503-LEE-FS03-EXIT                                           
085200     END-IF                                                               
085300     SET WKS-SW-FIN-FS TO "N"                                             
085400     SET IX-FPER TO 0                                                     
085500     READ RCBFS03 INTO REG-RCBFS03                                        
085600        AT END SET FIN-FS TO TRUE                                         
085700     END-READ.                                                            
085800 503-GUARDA-FS03.                                                         
085900     IF FIN-FS                                                            
086000        GO TO 503-CIERRA-FS03                                             
086100     END-IF                                                               
086200     SET IX-FPER UP BY 1                                                  
086300     ADD 1 TO FSB-NUM-PERIODOS (IX-FCTA)                                  
086400     MOVE FS03-SALDO-ACUMULADO                                            
086500          TO FSB-T-SALDO-ACUM (IX-FCTA, IX-FPER)                          
086600     READ RCBFS03 INTO REG-RCBFS03                                        
086700        AT END SET FIN-FS TO TRUE                                         
086800     END-READ                                                             
086900     GO TO 503-GUARDA-FS03.                                               
087000 503-CIERRA-FS03.                                                         
087100     IF FSB-NUM-PERIODOS (IX-FCTA) > 0                                    
087200        SUBTRACT 1 FROM FSB-NUM-PERIODOS (IX-FCTA)                        
087300     END-IF                                                               
087400     CLOSE RCBFS03.                                                       
087500 503-LEE-FS03-EXIT.                                                       
087600     EXIT.                                                                
087700                                                                          
087800 504-LEE-FS04.                                                            
087900     OPEN INPUT RCBFS04                                                   
088000     IF FS-RCBFS04 NOT = "00"                                             
088100        GO TO 504-LEE-FS04-EXIT                                           
088200     END-IF                                                               
088300     SET WKS-SW-FIN-FS TO "N"                                             
088400     SET IX-FPER TO 0                                                     
088500     READ RCBFS04 INTO REG-RCBFS04                                        
088600        AT END SET FIN-FS TO TRUE                                         
088700     END-READ.                                                            
088800 504-GUARDA-FS04.                                                         
088900     IF FIN-FS                                                            
089000        GO TO 504-CIERRA-FS04                                             
089100     END-IF                                                               
089200     SET IX-FPER UP BY 1                                                  
089300     ADD 1 TO FSB-NUM-PERIODOS (IX-FCTA)                                  
089400     MOVE FS04-SALDO-ACUMULADO                                            
089500          TO FSB-T-SALDO-ACUM (IX-FCTA, IX-FPER)                          
089600     READ RCBFS04 INTO REG-RCBFS04                                        
089700        AT END SET FIN-FS TO TRUE                                         
089800     END-READ                                                             
089900     GO TO 504-GUARDA-FS04.                                               
090000 504-CIERRA-FS04.                                                         
090100     IF FSB-NUM-PERIODOS (IX-FCTA) > 0                                    
090200        SUBTRACT 1 FROM FSB-NUM-PERIODOS (IX-FCTA)                        
090300     END-IF                                                               
090400     CLOSE RCBFS04.                                                       
090500 504-LEE-FS04-EXIT.                                                       
090600     EXIT.                                                                
090700                                                                          
090800 505-LEE-FS05.                                                            
090900     OPEN INPUT RCBFS05                                                   
091000     IF FS-RCBFS05 NOT = "00"                                             
091100        GO TO 505-LEE-FS05-EXIT                                           
091200     END-IF                                                               
091300     SET WKS-SW-FIN-FS TO "N"                                             
091400     SET IX-FPER TO 0                                                     
091500     READ RCBFS05 INTO REG-RCBFS05                                        
091600        AT END SET FIN-FS TO TRUE                                         
091700     END-READ.                                                            
091800 505-GUARDA-FS05.                                                         
091900     IF FIN-FS                                                            
092000        GO TO 505-CIERRA-FS05                                             
092100     END-IF                                                               
092200     SET IX-FPER UP BY 1                                                  
092300     ADD 1 TO FSB-NUM-PERIODOS (IX-FCTA)                                  
092400     MOVE FS05-SALDO-ACUMULADO                                            
092500          TO FSB-T-SALDO-ACUM (IX-FCTA, IX-FPER)                          
092600     READ RCBFS05 INTO REG-RCBFS05                                        
092700        AT END SET FIN-FS TO TRUE                                         
092800     END-READ                                                             
092900     GO TO 505-GUARDA-FS05.                                               
093000 505-CIERRA-FS05.                                                         
093100     IF FSB-NUM-PERIODOS (IX-FCTA) > 0                                    
093200        SUBTRACT 1 FROM FSB-NUM-PERIODOS (IX-FCTA)                        
093300     END-IF                                                               
093400     CLOSE RCBFS05.                                                       
093500 505-LEE-FS05-EXIT.                                                       
093600     EXIT.                                                                
093700                                                                          
093800 506-LEE-FS06.                                                            
093900     OPEN INPUT RCBFS06                                                   
094000     IF FS-RCBFS06 NOT = "00"                                             
094100        GO TO 506-LEE-FS06-EXIT                                           
094200     END-IF                                                               
094300     SET WKS-SW-FIN-FS TO "N"                                             
094400     SET IX-FPER TO 0                                                     
094500     READ RCBFS06 INTO REG-RCBFS06                                        
094600        AT END SET FIN-FS TO TRUE                                         
094700     END-READ.                                                            
094800 506-GUARDA-FS06.                                                         
094900     IF FIN-FS                                                            
095000        GO TO 506-CIERRA-FS06                                             
095100     END-IF                                                               
095200     SET IX-FPER UP BY 1                                                  
095300     ADD 1 TO FSB-NUM-PERIODOS (IX-FCTA)                                  
095400     MOVE FS06-SALDO-ACUMULADO                                            
095500          TO FSB-T-SALDO-ACUM (IX-FCTA, IX-FPER)                          
095600     READ RCBFS06 INTO REG-RCBFS06                                        
095700        AT END SET FIN-FS TO TRUE                                         
095800     END-READ                                                             
095900     GO TO 506-GUARDA-FS06.                                               
096000 506-CIERRA-FS06.                                                         
096100     IF FSB-NUM-PERIODOS (IX-FCTA) > 0                                    
096200        SUBTRACT 1 FROM FSB-NUM-PERIODOS (IX-FCTA)                        
096300     END-IF                                                               
096400     CLOSE RCBFS06.                                                       
096500 506-LEE-FS06-EXIT.                                                       
096600     EXIT.                                                                
096700                                                                          
096800 507-LEE-FS07.                                                            
096900     OPEN INPUT RCBFS07                                                   
097000     IF FS-RCBFS07 NOT = "00"                                             
097100        GO TO 507-LEE-FS07-EXIT                                           
097200     END-IF                                                               
097300     SET WKS-SW-FIN-FS TO "N"                                             
097400     SET IX-FPER TO 0                                                     
097500     READ RCBFS07 INTO REG-RCBFS07                                        
097600        AT END SET FIN-FS TO TRUE                                         
097700     END-READ.                                                            
097800 507-GUARDA-FS07.                                                         
097900     IF FIN-FS                                                            
098000        GO TO 507-CIERRA-FS07                                             
098100     END-IF                                                               
098200     SET IX-FPER UP BY 1                                                  
098300     ADD 1 TO FSB-NUM-PERIODOS (IX-FCTA)                                  
098400     MOVE FS07-SALDO-ACUMULADO                                            
098500          TO FSB-T-SALDO-ACUM (IX-FCTA, IX-FPER)                          
098600     READ RCBFS07 INTO REG-RCBFS07                                        
098700        AT END SET FIN-FS TO TRUE                                         
098800     END-READ                                                             
098900     GO TO 507-GUARDA-FS07.                                               
099000 507-CIERRA-FS07.                                                         
099100     IF FSB-NUM-PERIODOS (IX-FCTA) > 0                                    
099200        SUBTRACT 1 FROM FSB-NUM-PERIODOS (IX-FCTA)                        
099300     END-IF                                                               
099400     CLOSE RCBFS07.                                                       
099500 507-LEE-FS07-EXIT.                                                       
099600     EXIT.                                                                
099700                                                                          
099800 508-LEE-FS08.                                                            
099900     OPEN INPUT RCBFS08                                                   
100000     IF FS-RCBFS08 NOT = "00"                                             
100100        GO TO 508-LEE-FS08-EXIT                                           
100200     END-IF                                                               
100300     SET WKS-SW-FIN-FS TO "N"                                             
100400     SET IX-FPER TO 0                                                     
100500     READ RCBFS08 INTO REG-RCBFS08                                        
100600        AT END SET FIN-FS TO TRUE                                         
100700     END-READ.                                                            
100800 508-GUARDA-FS08.                                                         
100900     IF FIN-FS                                                            
101000        GO TO 508-CIERRA-FS08                                             
101100     END-IF                                                               
101200     SET IX-FPER UP BY 1                                                  
101300     ADD 1 TO FSB-NUM-PERIODOS (IX-FCTA)                                  
101400     MOVE FS08-SALDO-ACUMULADO                                            
101500          TO FSB-T-SALDO-ACUM (IX-FCTA, IX-FPER)                          
101600     READ RCBFS08 INTO REG-RCBFS08                                        
101700        AT END SET FIN-FS TO TRUE                                         
101800     END-READ                                                             
101900     GO TO 508-GUARDA-FS08.                                               
102000 508-CIERRA-FS08.                                                         
102100     IF FSB-NUM-PERIODOS (IX-FCTA) > 0                                    
102200        SUBTRACT 1 FROM FSB-NUM-PERIODOS (IX-FCTA)                        
102300     END-IF                                                               
102400     CLOSE RCBFS08.                                                       
102500 508-LEE-FS08-EXIT.                                                       
102600     EXIT.                                                                
102700                                                                          
102800 509-LEE-FS09.                                                            
102900     OPEN INPUT RCBFS09                                                   
103000     IF FS-RCBFS09 NOT = "00"                                             
103100        GO TO 509-LEE-FS09-EXIT                                           
103200     END-IF                                                               
103300     SET WKS-SW-FIN-FS TO "N"                                             
103400     SET IX-FPER TO 0                                                     
103500     READ RCBFS09 INTO REG-RCBFS09                                        
103600        AT END SET FIN-FS TO TRUE                                         
103700     END-READ.                                                            
103800 509-GUARDA-FS09.                                                         
103900     IF FIN-FS                                                            
104000        GO TO 509-CIERRA-FS09                                             
104100     END-IF                                                               
104200     SET IX-FPER UP BY 1                                                  
104300     ADD 1 TO FSB-NUM-PERIODOS (IX-FCTA)                                  
104400     MOVE FS09-SALDO-ACUMULADO                                            
104500          TO FSB-T-SALDO-ACUM (IX-FCTA, IX-FPER)                          
104600     READ RCBFS09 INTO REG-RCBFS09                                        
104700        AT END SET FIN-FS TO TRUE                                         
104800     END-READ                                                             
104900     GO TO 509-GUARDA-FS09.                                               
105000 509-CIERRA-FS09.                                                         
105100     IF FSB-NUM-PERIODOS (IX-FCTA) > 0                                    
105200        SUBTRACT 1 FROM FSB-NUM-PERIODOS (IX-FCTA)                        
105300     END-IF                                                               
105400     CLOSE RCBFS09.                                                       
105500 509-LEE-FS09-EXIT.                                                       
105600     EXIT.                                                                
105700                                                                          
105800 510-LEE-FS10.                                                            
105900     OPEN INPUT RCBFS10                                                   
106000     IF FS-RCBFS10 NOT = "00"                                             
106100        GO TO 510-LEE-FS10-EXIT                                           
106200     END-IF                                                               
106300     SET WKS-SW-FIN-FS TO "N"                                             
106400     SET IX-FPER TO 0                                                     
106500     READ RCBFS10 INTO REG-RCBFS10                                        
106600        AT END SET FIN-FS TO TRUE                                         
106700     END-READ.                                                            
106800 510-GUARDA-FS10.                                                         
106900     IF FIN-FS                                                            
107000        GO TO 510-CIERRA-FS10                                             
107100     END-IF                                                               
107200     SET IX-FPER UP BY 1                                                  
107300     ADD 1 TO FSB-NUM-PERIODOS (IX-FCTA)                                  
107400     MOVE FS10-SALDO-ACUMULADO                                            
107500          TO FSB-T-SALDO-ACUM (IX-FCTA, IX-FPER)                          
107600     READ RCBFS10 INTO REG-RCBFS10                                        
107700        AT END SET FIN-FS TO TRUE                                         
107800     END-READ                                                             
107900     GO TO 510-GUARDA-FS10.                                               
108000 510-CIERRA-FS10.                                                         
108100     IF FSB-NUM-PERIODOS (IX-FCTA) > 0                                    
108200        SUBTRACT 1 FROM FSB-NUM-PERIODOS (IX-FCTA)                        
108300     END-IF                                                               
108400     CLOSE RCBFS10.                                                       
108500 510-LEE-FS10-EXIT.                                                       
108600     EXIT.                                                                
108700*----------------------------------------------------------------         
108800*    U6 - RESUMEN POR TEXTO, POR CUENTA, DE LAS PARTIDAS DE               
108900*    MAYOR YA INTERPRETADAS (RCBPGI), RESTRINGIDO A PARTIDAS              
109000*    CONTABILIZADAS A PARTIR DEL 01.01.2022.  TAMBIEN ACUMULA EL          
109100*    RESUMEN POR EJERCICIO/PERIODO DE TODA LA ENTIDAD (U11).              
109200*----------------------------------------------------------------         
109300 600-RESUME-TEXTOS.                                                       
109400     SET IX-CTA TO 1.                                                     
109500 600-LIMPIA-CUENTA.                                                       
109600     IF IX-CTA > RCBP-NUM-CUENTAS                                         
109700        GO TO 600-LEE-PGI                                                 
109800     END-IF                                                               
109900     MOVE 0 TO TXS-NUM-FILAS (IX-CTA)                                     
110000     SET IX-CTA UP BY 1                                                   
110100     GO TO 600-LIMPIA-CUENTA.                                             
110200 600-LEE-PGI.                                                             
110300     MOVE 0 TO PER-NUM-FILAS                                              
110400     READ RCBPGI INTO REG-RCBPGI01                                        
110500        AT END                                                            
110600           SET FIN-RCBPGI TO TRUE                                         
110700     END-READ                                                             
110800     PERFORM 610-PROCESA-PGI UNTIL FIN-RCBPGI                             
110900     SET IX-CTA TO 1                                                      
111000     PERFORM 690-ORDENA-CUENTA UNTIL IX-CTA > RCBP-NUM-CUENTAS.           
111100 600-RESUME-TEXTOS-EXIT.                                                  
111200     EXIT.                                                                
111300 610-PROCESA-PGI.                                                         
111400     IF PGI-FECHA-CONTAB < 20220101                                       
111500        GO TO 610-SIGUIENTE-PGI                                           
111600     END-IF                                                               
111700*    LOCALIZA LA CUENTA RECONCILIADA A LA QUE PERTENECE LA                
111800*    PARTIDA; SI NO ES NINGUNA DE LAS CUENTAS DEL PARAMETRO SE            
111900*    IGNORA PARA EL RESUMEN POR TEXTO (PERO SI PARA EL PERIODO).          
112000     SET WKS-SI-HALLADO TO FALSE                                          
112100     SET WKS-K TO 1.                                                      
112200 610-BUSCA-CUENTA.                                                        
112300     IF WKS-K > RCBP-NUM-CUENTAS                                          
112400        GO TO 610-CUENTA-LISTA                                            
112500     END-IF                                                               
112600     IF RCBP-CUENTA (WKS-K) = PGI-CUENTA-MAYOR                            
112700        SET WKS-SI-HALLADO TO TRUE                                        
112800        GO TO 610-CUENTA-LISTA                                            
112900     END-IF                                                               
113000     ADD 1 TO WKS-K                                                       
113100     GO TO 610-BUSCA-CUENTA.                                              
113200 610-CUENTA-LISTA.                                                        
113300     IF WKS-SI-HALLADO                                                    
113400        SET IX-CTA TO WKS-K                                               
113500        PERFORM 620-ACUMULA-TXS THRU 620-ACUMULA-TXS-EXIT                 
113600     END-IF                                                               
113700     PERFORM 650-ACUMULA-PERIODO THRU 650-ACUMULA-PERIODO-EXIT.           
113800 610-SIGUIENTE-PGI.                                                       
113900     READ RCBPGI INTO REG-RCBPGI01                                        
114000        AT END                                                            
114100           SET FIN-RCBPGI TO TRUE                                         
114200     END-READ.                                                            
114300*    BUSCA UN RENGLON EXISTENTE CON LA MISMA CLAVE DE AGRUPACION          
114400*    (TEXTO, CONVENIO, CATEGORIA, CONDICION, CLIENTE, NOTA); SI           
114500*    NO EXISTE SE AGREGA UNO NUEVO.                                       
114600 620-ACUMULA-TXS.                                                         
114700     SET WKS-NO-HALLADO TO TRUE                                           
114800     SET IX-FILA TO 1.                                                    
114900 620-BUSCA-TXS.                                                           
115000     IF IX-FILA > TXS-NUM-FILAS (IX-CTA)                                  
115100        GO TO 620-REVISA-HALLADO                                          
115200     END-IF                                                               
115300     IF TXS-T-TEXTO (IX-CTA, IX-FILA)    = PGI-TEXTO                      
115400        AND TXS-T-CONVENIO (IX-CTA, IX-FILA) = PGI-CONVENIO               
115500        AND TXS-T-CATEGORIA (IX-CTA, IX-FILA) = PGI-CATEGORIA             
115600        AND TXS-T-CONDICION (IX-CTA, IX-FILA) = PGI-CONDICION             
115700        AND TXS-T-CLIENTE (IX-CTA, IX-FILA)  = PGI-CLIENTE                
115800        AND TXS-T-NOTA (IX-CTA, IX-FILA)     = PGI-NOTA                   
115900        SET WKS-SI-HALLADO TO TRUE                                        
116000        GO TO 620-REVISA-HALLADO                                          
116100     END-IF                                                               
116200     ADD 1 TO IX-FILA                                                     
116300     GO TO 620-BUSCA-TXS.                                                 
116400 620-REVISA-HALLADO.                                                      
116500     IF WKS-NO-HALLADO                                                    
116600        ADD 1 TO TXS-NUM-FILAS (IX-CTA)                                   
116700        SET IX-FILA TO TXS-NUM-FILAS (IX-CTA)                             
116800        MOVE PGI-TEXTO      TO TXS-T-TEXTO (IX-CTA, IX-FILA)              
116900        MOVE PGI-CONVENIO   TO TXS-T-CONVENIO (IX-CTA, IX-FILA)           
117000        MOVE PGI-CATEGORIA  TO TXS-T-CATEGORIA (IX-CTA, IX-FILA)          
117100        MOVE PGI-CONDICION  TO TXS-T-CONDICION (IX-CTA, IX-FILA)          
117200        MOVE PGI-CLIENTE    TO TXS-T-CLIENTE (IX-CTA, IX-FILA)            
117300        MOVE PGI-NOTA       TO TXS-T-NOTA (IX-CTA, IX-FILA)               
117400        MOVE 0              TO TXS-T-IMPORTE (IX-CTA, IX-FILA)            
117500        MOVE SPACES         TO TXS-T-ESTADO (IX-CTA, IX-FILA)             
117600     END-IF                                                               
117700     ADD PGI-IMPORTE-ML TO TXS-T-IMPORTE (IX-CTA, IX-FILA).               
117800 620-ACUMULA-TXS-EXIT.                                                    
117900     EXIT.                                                                
118000*    ACUMULA EL RESUMEN EJERCICIO/PERIODO DE TODA LA ENTIDAD,             
118100*    INDEPENDIENTE DE QUE LA CUENTA SEA O NO UNA DE LAS                   
118200*    RECONCILIADAS (INSUMO DE U11).                                       
118300 650-ACUMULA-PERIODO.                                                     
118400     SET WKS-NO-HALLADO TO TRUE                                           
118500     SET IX-PER TO 1.                                                     
118600 650-BUSCA-PERIODO.                                                       
118700     IF IX-PER > PER-NUM-FILAS                                            
118800        GO TO 650-REVISA-PERIODO                                          
118900     END-IF                                                               
119000     IF PER-T-EJERCICIO (IX-PER) = PGI-EJERCICIO                          
119100        AND PER-T-PERIODO (IX-PER) = PGI-PERIODO                          
119200        SET WKS-SI-HALLADO TO TRUE                                        
119300        GO TO 650-REVISA-PERIODO                                          
119400     END-IF                                                               
119500     ADD 1 TO IX-PER                                                      
119600     GO TO 650-BUSCA-PERIODO.                                             
119700 650-REVISA-PERIODO.                                                      
119800     IF WKS-NO-HALLADO                                                    
119900        ADD 1 TO PER-NUM-FILAS                                            
120000        SET IX-PER TO PER-NUM-FILAS                                       
120100        MOVE PGI-EJERCICIO TO PER-T-EJERCICIO (IX-PER)                    
120200        MOVE PGI-PERIODO   TO PER-T-PERIODO (IX-PER)                      
120300        MOVE 0 TO PER-T-CTA-MONTO (IX-PER, 1)                             
120400        MOVE 0 TO PER-T-CTA-MONTO (IX-PER, 2)                             
120500        MOVE 0 TO PER-T-CTA-MONTO (IX-PER, 3)                             
120600        MOVE 0 TO PER-T-CTA-MONTO (IX-PER, 4)                             
120700        MOVE 0 TO PER-T-CTA-MONTO (IX-PER, 5)                             
120800        MOVE 0 TO PER-T-CTA-MONTO (IX-PER, 6)                             
120900        MOVE 0 TO PER-T-CTA-MONTO (IX-PER, 7)                             
121000        MOVE 0 TO PER-T-CTA-MONTO (IX-PER, 8)                             
121100        MOVE 0 TO PER-T-CTA-MONTO (IX-PER, 9)                             
121200        MOVE 0 TO PER-T-CTA-MONTO (IX-PER, 10)                            
121300     END-IF                                                               
121400     SET WKS-K TO 1                                                       
121500     PERFORM 655-BUSCA-COL-CTA THRU 655-BUSCA-COL-CTA-EXIT                
121600     IF WKS-K NOT > RCBP-NUM-CUENTAS                                      
121700        ADD PGI-IMPORTE-ML TO PER-T-CTA-MONTO (IX-PER, WKS-K)             
121800     END-IF.                                                              
121900 650-ACUMULA-PERIODO-EXIT.                                                
122000     EXIT.                                                                
122100 655-BUSCA-COL-CTA.                                                       
122200     IF WKS-K > RCBP-NUM-CUENTAS                                          
122300        GO TO 655-BUSCA-COL-CTA-EXIT                                      
122400     END-IF                                                               
122500     IF RCBP-CUENTA (WKS-K) = PGI-CUENTA-MAYOR                            
122600        GO TO 655-BUSCA-COL-CTA-EXIT                                      
122700     END-IF                                                               
122800     ADD 1 TO WKS-K                                                       
122900     GO TO 655-BUSCA-COL-CTA.                                             
123000 655-BUSCA-COL-CTA-EXIT.                                                  
123100     EXIT.                                                                
123200*    ORDENA LOS RENGLONES DE TEXTO DE UNA CUENTA ASCENDENTE POR           
123300*    TXS-T-TEXTO (REGLA DE ORDEN DE RCBTXS01).  EL ORDEN POR              
123400*    ESTADO DESCENDENTE DE U9 SE APLICA DESPUES, SOBRE ESTE               
123500*    ORDEN DE TEXTO YA ESTABLECIDO.                                       
123600 690-ORDENA-CUENTA.                                                       
123700     IF TXS-NUM-FILAS (IX-CTA) < 2                                        
123800        GO TO 690-SIGUIENTE-CUENTA                                        
123900     END-IF                                                               
124000     MOVE "S" TO WKS-HALLADO.                                             
124100 690-PASADA.                                                              
124200     IF WKS-HALLADO NOT = "S"                                             
124300        GO TO 690-SIGUIENTE-CUENTA                                        
124400     END-IF                                                               
124500     MOVE "N" TO WKS-HALLADO                                              
124600     SET IX-FILA TO 1.                                                    
124700 690-COMPARA.                                                             
124800     IF IX-FILA >= TXS-NUM-FILAS (IX-CTA)                                 
124900        GO TO 690-PASADA                                                  
125000     END-IF                                                               
125100     SET WKS-J FROM IX-FILA                                               
125200     ADD 1 TO WKS-J                                                       
125300     IF TXS-T-TEXTO (IX-CTA, IX-FILA) >                                   
125400        TXS-T-TEXTO (IX-CTA, WKS-J)                                       
125500        MOVE TXS-FILA (IX-CTA, IX-FILA) TO WKS-SWAP-TXS                   
125600        MOVE TXS-FILA (IX-CTA, WKS-J)                                     
125700             TO TXS-FILA (IX-CTA, IX-FILA)                                
125800        MOVE WKS-SWAP-TXS TO TXS-FILA (IX-CTA, WKS-J)                     
125900        MOVE "S" TO WKS-HALLADO                                           
126000     END-IF                                                               
126100     ADD 1 TO IX-FILA                                                     
126200     GO TO 690-COMPARA.                                                   
126300 690-SIGUIENTE-CUENTA.                                                    
126400     SET IX-CTA UP BY 1.                                                  
126500 690-ORDENA-CUENTA-EXIT.                                                  
126600     EXIT.                                                                
126700*----------------------------------------------------------------         
126800*    U7 - CALCULO DE BONIFICACION, ENTIDAD LOCAL.  UN RENGLON             
126900*    POR CONVENIO (EL PRIMERO DE LA TABLA ZSD25 LOCAL GANA SI             
127000*    HAY CONVENIOS REPETIDOS); CORRECCION DE MONEDA (REGLA 4) Y           
127100*    SUMA POR CUENTA CONTRA EL RESUMEN DE TEXTOS (U6).                    
127200*----------------------------------------------------------------         
127300 700-CALCULA-LOCAL.                                                       
127400     MOVE 0 TO BCL-NUM-FILAS                                              
127500     SET IX-ZSL TO 1.                                                     
127600 700-SIGUIENTE-ZSL.                                                       
127700     IF IX-ZSL > ZSL-NUM-FILAS                                            
127800        GO TO 700-CALCULA-LOCAL-EXIT                                      
127900     END-IF                                                               
128000     PERFORM 710-YA-EXISTE-BCL THRU 710-YA-EXISTE-BCL-EXIT                
128100     IF WKS-NO-HALLADO                                                    
128200        PERFORM 720-AGREGA-BCL THRU 720-AGREGA-BCL-EXIT                   
128300     END-IF                                                               
128400     SET IX-ZSL UP BY 1                                                   
128500     GO TO 700-SIGUIENTE-ZSL.                                             
128600 700-CALCULA-LOCAL-EXIT.                                                  
128700     EXIT.                                                                
128800 710-YA-EXISTE-BCL.                                                       
128900     SET WKS-NO-HALLADO TO TRUE                                           
129000     SET WKS-K TO 1.                                                      
129100 710-BUSCA-BCL.                                                           
129200     IF WKS-K > BCL-NUM-FILAS                                             
129300        GO TO 710-YA-EXISTE-BCL-EXIT                                      
129400     END-IF                                                               
129500     IF BCL-T-CONVENIO (WKS-K) = ZSL-T-CONVENIO (IX-ZSL)                  
129600        SET WKS-SI-HALLADO TO TRUE                                        
129700        GO TO 710-YA-EXISTE-BCL-EXIT                                      
129800     END-IF                                                               
129900     ADD 1 TO WKS-K                                                       
130000     GO TO 710-BUSCA-BCL.                                                 
130100 710-YA-EXISTE-BCL-EXIT.                                                  
130200     EXIT.                                                                
130300 720-AGREGA-BCL.                                                          
130400     ADD 1 TO BCL-NUM-FILAS                                               
130500     SET IX-BCL TO BCL-NUM-FILAS                                          
130600     MOVE ZSL-T-CONVENIO (IX-ZSL) TO BCL-T-CONVENIO (IX-BCL)              
130700     MOVE ZSL-T-PAIS (IX-ZSL)     TO WKS-ENCABEZADO-HQ                    
130800     MOVE SPACES                  TO BCL-T-MONEDA (IX-BCL)                
130900     PERFORM 725-BUSCA-MONEDA-KONA THRU 725-BUSCA-MONEDA-KONA-EXIT        
131000     MOVE 0 TO BCL-T-CORR-A-ML (IX-BCL)                                   
131100     IF RCBP-TASA-CAMBIO NOT = 1.0                                        
131200        AND BCL-T-MONEDA (IX-BCL) NOT = RCBP-MONEDA-LOCAL                 
131300        COMPUTE BCL-T-CORR-A-ML (IX-BCL) ROUNDED =                        
131400           ZSL-T-ABIERTO (IX-ZSL) * RCBP-TASA-CAMBIO                      
131500           - ZSL-T-ABIERTO (IX-ZSL)                                       
131600     END-IF                                                               
131700     COMPUTE BCL-T-ABIERTO-ML (IX-BCL) =                                  
131800        ZSL-T-ABIERTO (IX-ZSL) + BCL-T-CORR-A-ML (IX-BCL)                 
131900     MOVE 0 TO BCL-T-DIFERENCIA (IX-BCL)                                  
132000     SET WKS-I TO 1.                                                      
132100 720-SUMA-CUENTA.                                                         
132200     IF WKS-I > RCBP-NUM-CUENTAS                                          
132300        GO TO 720-AGREGA-BCL-EXIT                                         
132400     END-IF                                                               
132500     SET IX-CTA TO WKS-I                                                  
132600     PERFORM 730-SUMA-TXS-CONVENIO THRU 730-SUMA-TXS-CONVENIO-EXIT        
132700     MOVE WKS-ACUM-ML TO BCL-T-CTA-MONTO (IX-BCL, WKS-I)                  
132800     ADD WKS-ACUM-ML TO BCL-T-DIFERENCIA (IX-BCL)                         
132900     ADD 1 TO WKS-I                                                       
133000     GO TO 720-SUMA-CUENTA.                                               
133100 720-AGREGA-BCL-EXIT.                                                     
133200     SUBTRACT BCL-T-ABIERTO-ML (IX-BCL)                                   
133300        FROM BCL-T-DIFERENCIA (IX-BCL).                                   
133400*    LA MONEDA DEL CONVENIO SE TOMA DEL ENCABEZADO KONA; SI EL            
133500*    CONVENIO NO ESTA EN KONA SE USA LA MONEDA LOCAL.                     
133600 725-BUSCA-MONEDA-KONA.                                                   
133700     MOVE RCBP-MONEDA-LOCAL TO BCL-T-MONEDA (IX-BCL)                      
133800     SET WKS-K TO 1.                                                      
133900 725-BUSCA-KONA.                                                          
134000     IF WKS-K > KON-NUM-FILAS                                             
134100        GO TO 725-BUSCA-MONEDA-KONA-EXIT                                  
134200     END-IF                                                               
134300     IF KON-T-CONVENIO (WKS-K) = ZSL-T-CONVENIO (IX-ZSL)                  
134400        MOVE KON-T-MONEDA (WKS-K) TO BCL-T-MONEDA (IX-BCL)                
134500        GO TO 725-BUSCA-MONEDA-KONA-EXIT                                  
134600     END-IF                                                               
134700     ADD 1 TO WKS-K                                                       
134800     GO TO 725-BUSCA-KONA.                                                
134900 725-BUSCA-MONEDA-KONA-EXIT.                                              
135000     EXIT.                                                                
135100*    SUMA LC_AMOUNT_SUM DEL RESUMEN DE TEXTOS DE UNA CUENTA PARA          
135200*    UN CONVENIO DADO (ZSL-T-CONVENIO/BCL-T-CONVENIO EN CURSO).           
135300 730-SUMA-TXS-CONVENIO.                                                   
135400     MOVE 0 TO WKS-ACUM-ML                                                
135500     SET IX-FILA TO 1.                                                    
135600 730-RECORRE-TXS.                                                         
135700     IF IX-FILA > TXS-NUM-FILAS (IX-CTA)                                  
135800        GO TO 730-SUMA-TXS-CONVENIO-EXIT                                  
135900     END-IF                                                               
136000     IF TXS-T-CONVENIO (IX-CTA, IX-FILA) = BCL-T-CONVENIO (IX-BCL)        
136100        ADD TXS-T-IMPORTE (IX-CTA, IX-FILA) TO WKS-ACUM-ML                
136200     END-IF                                                               
136300     ADD 1 TO IX-FILA                                                     
136400     GO TO 730-RECORRE-TXS.                                               
136500 730-SUMA-TXS-CONVENIO-EXIT.                                              
136600     EXIT.                                                                
136700*----------------------------------------------------------------         
136800*    U8 - CALCULO DE BONIFICACION, SEDE CENTRAL.  LOS RENGLONES           
136900*    DE UN MISMO CONVENIO SE FUNDEN EN UNO SOLO (REGLA 6): EL             
137000*    SALDO ABIERTO SE SUMA DE TODOS LOS RENGLONES DEL CONVENIO Y          
137100*    LA CORRECCION/DIFERENCIA SE CALCULA UNA SOLA VEZ.                    
137200*----------------------------------------------------------------         
137300 800-CALCULA-HQ.                                                          
137400     MOVE 0 TO BCH-NUM-FILAS                                              
137500     SET IX-ZSH TO 1.                                                     
137600 800-SIGUIENTE-ZSH.                                                       
137700     IF IX-ZSH > ZSH-NUM-FILAS                                            
137800        GO TO 800-TERMINA-SUMAS                                           
137900     END-IF                                                               
138000     PERFORM 810-YA-EXISTE-BCH THRU 810-YA-EXISTE-BCH-EXIT                
138100     IF WKS-NO-HALLADO                                                    
138200        ADD 1 TO BCH-NUM-FILAS                                            
138300        SET IX-BCH TO BCH-NUM-FILAS                                       
138400        MOVE ZSH-T-CONVENIO (IX-ZSH) TO BCH-T-CONVENIO (IX-BCH)           
138500        MOVE 0 TO BCH-T-ABIERTO-ML (IX-BCH)                               
138600     ELSE                                                                 
138700        SET IX-BCH TO WKS-K                                               
138800     END-IF                                                               
138900*    LOS RENGLONES DE ENCABEZADO (NOMBRE NO EN BLANCO) APORTAN            
139000*    CERO AL SALDO ABIERTO ACUMULADO.                                     
139100     IF ZSH-T-NOMBRE (IX-ZSH) = SPACES                                    
139200        ADD ZSH-T-ABIERTO (IX-ZSH) TO BCH-T-ABIERTO-ML (IX-BCH)           
139300     END-IF                                                               
139400     SET IX-ZSH UP BY 1                                                   
139500     GO TO 800-SIGUIENTE-ZSH.                                             
139600 810-YA-EXISTE-BCH.                                                       
139700     SET WKS-NO-HALLADO TO TRUE                                           
139800     SET WKS-K TO 1.                                                      
139900 810-BUSCA-BCH.                                                           
140000     IF WKS-K > BCH-NUM-FILAS                                             
140100        GO TO 810-YA-EXISTE-BCH-EXIT                                      
140200     END-IF                                                               
140300     IF BCH-T-CONVENIO (WKS-K) = ZSH-T-CONVENIO (IX-ZSH)                  
140400        SET WKS-SI-HALLADO TO TRUE                                        
140500        GO TO 810-YA-EXISTE-BCH-EXIT                                      
140600     END-IF                                                               
140700     ADD 1 TO WKS-K                                                       
140800     GO TO 810-BUSCA-BCH.                                                 
140900 810-YA-EXISTE-BCH-EXIT.                                                  
141000     EXIT.                                                                
141100*    RB-0098: LA MONEDA DEL CONVENIO DE SEDE CENTRAL TAMBIEN SE           
141200*    TOMA DEL ENCABEZADO KONA, IGUAL QUE EN U7 (725-BUSCA-MONEDA- RB-0098 
141300*    KONA); SI EL CONVENIO NO ESTA EN KONA SE USA LA MONEDA LOCAL.        
141400 825-BUSCA-MONEDA-KONA-HQ.                                                
141500     MOVE RCBP-MONEDA-LOCAL TO BCH-T-MONEDA (IX-BCH)                      
141600     SET WKS-K TO 1.                                                      
141700 825-BUSCA-KONA-HQ.                                                       
141800     IF WKS-K > KON-NUM-FILAS                                             
141900        GO TO 825-BUSCA-MONEDA-KONA-HQ-EXIT                               
142000     END-IF                                                               
142100     IF KON-T-CONVENIO (WKS-K) = BCH-T-CONVENIO (IX-BCH)                  
142200        MOVE KON-T-MONEDA (WKS-K) TO BCH-T-MONEDA (IX-BCH)                
142300        GO TO 825-BUSCA-MONEDA-KONA-HQ-EXIT                               
142400     END-IF                                                               
142500     ADD 1 TO WKS-K                                                       
142600     GO TO 825-BUSCA-KONA-HQ.                                             
142700 825-BUSCA-MONEDA-KONA-HQ-EXIT.                                           
142800     EXIT.                                                                
142900*    CON EL SALDO ABIERTO YA CONSOLIDADO POR CONVENIO, CALCULA            
143000*    LA CORRECCION DE MONEDA, LA MONEDA LOCAL EQUIVALENTE Y LAS           
143100*    SUMAS POR CUENTA, IGUAL QUE EN U7.                                   
143200 800-TERMINA-SUMAS.                                                       
143300     SET IX-BCH TO 1.                                                     
143400 800-PROCESA-BCH.                                                         
143500     IF IX-BCH > BCH-NUM-FILAS                                            
143600        GO TO 800-CALCULA-HQ-EXIT                                         
143700     END-IF                                                               
143800     MOVE SPACES            TO BCH-T-MONEDA (IX-BCH)                      
143900     PERFORM 825-BUSCA-MONEDA-KONA-HQ THRU                                
144000             825-BUSCA-MONEDA-KONA-HQ-EXIT                                
144100     MOVE 0 TO BCH-T-CORR-A-ML (IX-BCH)                                   
144200     MOVE BCH-T-ABIERTO-ML (IX-BCH) TO WKS-ACUM-ML                        
144300     IF RCBP-TASA-CAMBIO NOT = 1.0                                        
144400        AND BCH-T-MONEDA (IX-BCH) NOT = RCBP-MONEDA-LOCAL                 
144500        COMPUTE BCH-T-CORR-A-ML (IX-BCH) ROUNDED =                        
144600           WKS-ACUM-ML * RCBP-TASA-CAMBIO - WKS-ACUM-ML                   
144700     END-IF                                                               
144800     COMPUTE BCH-T-ABIERTO-ML (IX-BCH) =                                  
144900        WKS-ACUM-ML + BCH-T-CORR-A-ML (IX-BCH)                            
145000     MOVE 0 TO BCH-T-DIFERENCIA (IX-BCH)                                  
145100     SET WKS-I TO 1.                                                      
145200 800-SUMA-CUENTA-HQ.                                                      
145300     IF WKS-I > RCBP-NUM-CUENTAS                                          
145400        GO TO 800-CIERRA-BCH                                              
145500     END-IF                                                               
145600     SET IX-CTA TO WKS-I                                                  
145700     PERFORM 830-SUMA-TXS-HQ THRU 830-SUMA-TXS-HQ-EXIT                    
145800     MOVE WKS-ACUM-ML TO BCH-T-CTA-MONTO (IX-BCH, WKS-I)                  
145900     ADD WKS-ACUM-ML TO BCH-T-DIFERENCIA (IX-BCH)                         
146000     ADD 1 TO WKS-I                                                       
146100     GO TO 800-SUMA-CUENTA-HQ.                                            
146200 800-CIERRA-BCH.                                                          
146300     SUBTRACT BCH-T-ABIERTO-ML (IX-BCH) FROM BCH-T-DIFERENCIA             
146400        (IX-BCH)                                                          
146500     SET IX-BCH UP BY 1                                                   
146600     GO TO 800-PROCESA-BCH.                                               
146700 800-CALCULA-HQ-EXIT.                                                     
146800     EXIT.                                                                
146900 830-SUMA-TXS-HQ.                                                         
147000     MOVE 0 TO WKS-ACUM-ML                                                
147100     SET IX-FILA TO 1.                                                    
147200 830-RECORRE-TXS-HQ.                                                      
147300     IF IX-FILA > TXS-NUM-FILAS (IX-CTA)                                  
147400        GO TO 830-SUMA-TXS-HQ-EXIT                                        
147500     END-IF                                                               
147600     IF TXS-T-CONVENIO (IX-CTA, IX-FILA) = BCH-T-CONVENIO (IX-BCH)        
147700        ADD TXS-T-IMPORTE (IX-CTA, IX-FILA) TO WKS-ACUM-ML                
147800     END-IF                                                               
147900     ADD 1 TO IX-FILA                                                     
148000     GO TO 830-RECORRE-TXS-HQ.                                            
148100 830-SUMA-TXS-HQ-EXIT.                                                    
148200     EXIT.                                                                
148300*----------------------------------------------------------------         
148400*    U9 - VERIFICACION DE ESTADOS DEL RESUMEN DE TEXTOS, POR              
148500*    CUENTA.  "x" = ETIQUETA INCOMPLETA CON SALDO DISTINTO DE             
148600*    CERO; "CHECK" = CONVENIO AUSENTE DE LOS CONVENIOS ABIERTOS           
148700*    (LOCAL + SEDE CENTRAL) CON SALDO DISTINTO DE CERO.  "x"              
148800*    TIENE PRECEDENCIA SOBRE "CHECK" (REGLA 7).  LUEGO SE ORDENA          
148900*    POR ESTADO DESCENDENTE, CONSERVANDO EL ORDEN DE ENTRADA.             
149000*----------------------------------------------------------------         
149100 900-VERIFICA-ESTADOS.                                                    
149200     SET IX-CTA TO 1.                                                     
149300 900-SIGUIENTE-CUENTA.                                                    
149400     IF IX-CTA > RCBP-NUM-CUENTAS                                         
149500        GO TO 900-VERIFICA-ESTADOS-EXIT                                   
149600     END-IF                                                               
149700     SET IX-FILA TO 1.                                                    
149800 900-MARCA-FILA.                                                          
149900     IF IX-FILA > TXS-NUM-FILAS (IX-CTA)                                  
150000        PERFORM 950-ORDENA-CUENTA THRU 950-ORDENA-CUENTA-EXIT             
150100        SET IX-CTA UP BY 1                                                
150200        GO TO 900-SIGUIENTE-CUENTA                                        
150300     END-IF                                                               
150400     IF TXS-T-IMPORTE (IX-CTA, IX-FILA) NOT = 0                           
150500        IF TXS-T-CONDICION (IX-CTA, IX-FILA) = SPACES                     
150600           OR TXS-T-CATEGORIA (IX-CTA, IX-FILA) = SPACES                  
150700           OR TXS-T-CLIENTE (IX-CTA, IX-FILA) = 0                         
150800           OR TXS-T-CONVENIO (IX-CTA, IX-FILA) = 0                        
150900           MOVE "x" TO TXS-T-ESTADO (IX-CTA, IX-FILA)                     
151000        ELSE                                                              
151100           PERFORM 910-CONVENIO-ABIERTO THRU                              
151200                   910-CONVENIO-ABIERTO-EXIT                              
151300           IF WKS-NO-HALLADO                                              
151400              MOVE "CHECK" TO TXS-T-ESTADO (IX-CTA, IX-FILA)              
151500           END-IF                                                         
151600        END-IF                                                            
151700     END-IF                                                               
151800     ADD 1 TO IX-FILA                                                     
151900     GO TO 900-MARCA-FILA.                                                
152000 900-VERIFICA-ESTADOS-EXIT.                                               
152100     EXIT.                                                                
152200*    EL CONJUNTO DE CONVENIOS ABIERTOS ES LA UNION DE LOS                 
152300*    CONVENIOS DE LAS TABLAS DE CALCULO LOCAL Y SEDE CENTRAL              
152400*    (T-BCRL / T-BCRH), YA DEPURADAS EN U7/U8.                            
152500 910-CONVENIO-ABIERTO.                                                    
152600     SET WKS-NO-HALLADO TO TRUE                                           
152700     SET WKS-K TO 1.                                                      
152800 910-BUSCA-LOCAL.                                                         
152900     IF WKS-K > BCL-NUM-FILAS                                             
153000        GO TO 910-BUSCA-HQ-INICIO                                         
153100     END-IF                                                               
153200     IF BCL-T-CONVENIO (WKS-K) = TXS-T-CONVENIO (IX-CTA, IX-FILA)         
153300        SET WKS-SI-HALLADO TO TRUE                                        
153400        GO TO 910-CONVENIO-ABIERTO-EXIT                                   
153500     END-IF                                                               
153600     ADD 1 TO WKS-K                                                       
153700     GO TO 910-BUSCA-LOCAL.                                               
153800 910-BUSCA-HQ-INICIO.                                                     
153900     SET WKS-K TO 1.                                                      
154000 910-BUSCA-HQ.                                                            
154100     IF WKS-K > BCH-NUM-FILAS                                             
154200        GO TO 910-CONVENIO-ABIERTO-EXIT                                   
154300     END-IF                                                               
154400     IF BCH-T-CONVENIO (WKS-K) = TXS-T-CONVENIO (IX-CTA, IX-FILA)         
154500        SET WKS-SI-HALLADO TO TRUE                                        
154600        GO TO 910-CONVENIO-ABIERTO-EXIT                                   
154700     END-IF                                                               
154800     ADD 1 TO WKS-K                                                       
154900     GO TO 910-BUSCA-HQ.                                                  
155000 910-CONVENIO-ABIERTO-EXIT.                                               
155100     EXIT.                                                                
155200*    ORDENAMIENTO POR BURBUJA, ESTABLE, POR TXS-T-ESTADO                  
155300*    DESCENDENTE ("x" ANTES DE "CHECK" ANTES DE BLANCOS).                 
155400 950-ORDENA-CUENTA.                                                       
155500     IF TXS-NUM-FILAS (IX-CTA) < 2                                        
155600        GO TO 950-ORDENA-CUENTA-EXIT                                      
155700     END-IF                                                               
155800     MOVE "S" TO WKS-HALLADO.                                             
155900 950-PASADA.                                                              
156000     IF WKS-HALLADO NOT = "S"                                             
156100        GO TO 950-ORDENA-CUENTA-EXIT                                      
156200     END-IF                                                               
156300     MOVE "N" TO WKS-HALLADO                                              
156400     SET IX-FILA TO 1.                                                    
156500 950-COMPARA.                                                             
156600     IF IX-FILA >= TXS-NUM-FILAS (IX-CTA)                                 
156700        GO TO 950-PASADA                                                  
156800     END-IF                                                               
156900     SET WKS-J FROM IX-FILA                                               
157000     ADD 1 TO WKS-J                                                       
157100     IF TXS-T-ESTADO (IX-CTA, IX-FILA) <                                  
157200        TXS-T-ESTADO (IX-CTA, WKS-J)                                      
157300        MOVE TXS-FILA (IX-CTA, IX-FILA) TO WKS-SWAP-TXS                   
157400        MOVE TXS-FILA (IX-CTA, WKS-J)                                     
157500             TO TXS-FILA (IX-CTA, IX-FILA)                                
157600        MOVE WKS-SWAP-TXS TO TXS-FILA (IX-CTA, WKS-J)                     
157700        MOVE "S" TO WKS-HALLADO                                           
157800     END-IF                                                               
157900     ADD 1 TO IX-FILA                                                     
158000     GO TO 950-COMPARA.                                                   
158100 950-ORDENA-CUENTA-EXIT.                                                  
158200     EXIT.                                                                
158300*----------------------------------------------------------------         
158400*    U10 - RESUMEN POR CUENTA DE MAYOR: LOCAL, SEDE CENTRAL,              
158500*    SUMA, SALDO DE MAYOR, DIFERENCIA Y LOS ESTADOS x/CHECK               
158600*    (REGLA 8).  RENGLONES FIJOS DE LA TABLA RCBSUM01.                    
158700*----------------------------------------------------------------         
158800 1000-RESUME-MAYOR.                                                       
158900     MOVE "LOCAL ENTITY BONUSES" TO SUM-ETIQUETA (1)                      
159000     MOVE "HQ BONUSES"           TO SUM-ETIQUETA (2)                      
159100     MOVE "SUM"                  TO SUM-ETIQUETA (3)                      
159200     MOVE "GL BALANCE"           TO SUM-ETIQUETA (4)                      
159300     MOVE "DIFFERENCE"           TO SUM-ETIQUETA (5)                      
159400     MOVE "STATUS: X"            TO SUM-ETIQUETA (6)                      
159500     MOVE "STATUS: CHECK"        TO SUM-ETIQUETA (7)                      
159600     SET WKS-I TO 1.                                                      
159700 1000-PROCESA-CUENTA.                                                     
159800     IF WKS-I > RCBP-NUM-CUENTAS                                          
159900        GO TO 1000-TOTALES-DIFERENCIA                                     
160000     END-IF                                                               
160100     SET IX-CTA TO WKS-I                                                  
160200     MOVE 0 TO SUM-CTA-MONTO (1, WKS-I)                                   
160300     MOVE 0 TO SUM-CTA-MONTO (2, WKS-I)                                   
160400     SET WKS-K TO 1.                                                      
160500 1000-SUMA-LOCAL.                                                         
160600     IF WKS-K > BCL-NUM-FILAS                                             
160700        GO TO 1000-SUMA-HQ-INICIO                                         
160800     END-IF                                                               
160900     ADD BCL-T-CTA-MONTO (WKS-K, WKS-I)                                   
161000        TO SUM-CTA-MONTO (1, WKS-I)                                       
161100     ADD 1 TO WKS-K                                                       
161200     GO TO 1000-SUMA-LOCAL.                                               
161300 1000-SUMA-HQ-INICIO.                                                     
161400     SET WKS-K TO 1.                                                      
161500 1000-SUMA-HQ.                                                            
161600     IF WKS-K > BCH-NUM-FILAS                                             
161700        GO TO 1000-SALDO-MAYOR                                            
161800     END-IF                                                               
161900     ADD BCH-T-CTA-MONTO (WKS-K, WKS-I)                                   
162000        TO SUM-CTA-MONTO (2, WKS-I)                                       
162100     ADD 1 TO WKS-K                                                       
162200     GO TO 1000-SUMA-HQ.                                                  
162300*    SALDO DE MAYOR = SALDO ACUMULADO DEL PERIODO FISCAL                  
162400*    RECONCILIADO (LK-PERIODO-FISCAL, VIA RCBFEC01 EN U13).               
162500 1000-SALDO-MAYOR.                                                        
162600     MOVE 0 TO SUM-CTA-MONTO (4, WKS-I)                                   
162700     IF LK-PERIODO-FISCAL > 0                                             
162800        AND LK-PERIODO-FISCAL <= FSB-NUM-PERIODOS (WKS-I)                 
162900        MOVE FSB-T-SALDO-ACUM (WKS-I, LK-PERIODO-FISCAL)                  
163000             TO SUM-CTA-MONTO (4, WKS-I)                                  
163100     END-IF                                                               
163200     COMPUTE SUM-CTA-MONTO (3, WKS-I) =                                   
163300        SUM-CTA-MONTO (1, WKS-I) + SUM-CTA-MONTO (2, WKS-I)               
163400     COMPUTE SUM-CTA-MONTO (5, WKS-I) ROUNDED =                           
163500        SUM-CTA-MONTO (4, WKS-I) - SUM-CTA-MONTO (3, WKS-I)               
163600     MOVE 0 TO SUM-CTA-MONTO (6, WKS-I)                                   
163700     MOVE 0 TO SUM-CTA-MONTO (7, WKS-I)                                   
163800     SET IX-FILA TO 1.                                                    
163900 1000-SUMA-ESTADOS.                                                       
164000     IF IX-FILA > TXS-NUM-FILAS (IX-CTA)                                  
164100        GO TO 1000-SIGUIENTE-CUENTA                                       
164200     END-IF                                                               
164300     IF TXS-T-ESTADO (IX-CTA, IX-FILA) = "x"                              
164400        ADD TXS-T-IMPORTE (IX-CTA, IX-FILA)                               
164500           TO SUM-CTA-MONTO (6, WKS-I)                                    
164600     END-IF                                                               
164700     IF TXS-T-ESTADO (IX-CTA, IX-FILA) = "CHECK"                          
164800        ADD TXS-T-IMPORTE (IX-CTA, IX-FILA)                               
164900           TO SUM-CTA-MONTO (7, WKS-I)                                    
165000     END-IF                                                               
165100     ADD 1 TO IX-FILA                                                     
165200     GO TO 1000-SUMA-ESTADOS.                                             
165300 1000-SIGUIENTE-CUENTA.                                                   
165400     ADD 1 TO WKS-I                                                       
165500     GO TO 1000-PROCESA-CUENTA.                                           
165600*    COLUMNA DIFERENCIA: LOCAL = SUMA DIFERENCIAS U7; SEDE                
165700*    CENTRAL = SUMA DIFERENCIAS U8; SUMA = LOCAL + SEDE CENTRAL;          
165800*    LOS RENGLONES DE ESTADO SUMAN POR FILA ENTRE CUENTAS.                
165900 1000-TOTALES-DIFERENCIA.                                                 
166000     MOVE 0 TO SUM-DIFERENCIA (1)                                         
166100     SET WKS-K TO 1.                                                      
166200 1000-SUMA-DIF-LOCAL.                                                     
166300     IF WKS-K > BCL-NUM-FILAS                                             
166400        GO TO 1000-DIF-HQ-INICIO                                          
166500     END-IF                                                               
166600     ADD BCL-T-DIFERENCIA (WKS-K) TO SUM-DIFERENCIA (1)                   
166700     ADD 1 TO WKS-K                                                       
166800     GO TO 1000-SUMA-DIF-LOCAL.                                           
166900 1000-DIF-HQ-INICIO.                                                      
167000     MOVE 0 TO SUM-DIFERENCIA (2)                                         
167100     SET WKS-K TO 1.                                                      
167200 1000-SUMA-DIF-HQ.                                                        
167300     IF WKS-K > BCH-NUM-FILAS                                             
167400        GO TO 1000-DIF-RESTO                                              
167500     END-IF                                                               
167600     ADD BCH-T-DIFERENCIA (WKS-K) TO SUM-DIFERENCIA (2)                   
167700     ADD 1 TO WKS-K                                                       
167800     GO TO 1000-SUMA-DIF-HQ.                                              
167900 1000-DIF-RESTO.                                                          
168000     COMPUTE SUM-DIFERENCIA (3) =                                         
168100        SUM-DIFERENCIA (1) + SUM-DIFERENCIA (2)                           
168200     MOVE 0 TO SUM-DIFERENCIA (4)                                         
168300     MOVE 0 TO SUM-DIFERENCIA (5)                                         
168400     MOVE 0 TO SUM-DIFERENCIA (6)                                         
168500     MOVE 0 TO SUM-DIFERENCIA (7)                                         
168600     SET WKS-I TO 1.                                                      
168700 1000-SUMA-DIF-ESTADOS.                                                   
168800     IF WKS-I > RCBP-NUM-CUENTAS                                          
168900        GO TO 1000-RESUME-MAYOR-EXIT                                      
169000     END-IF                                                               
169100     ADD SUM-CTA-MONTO (6, WKS-I) TO SUM-DIFERENCIA (6)                   
169200     ADD SUM-CTA-MONTO (7, WKS-I) TO SUM-DIFERENCIA (7)                   
169300     ADD 1 TO WKS-I                                                       
169400     GO TO 1000-SUMA-DIF-ESTADOS.                                         
169500 1000-RESUME-MAYOR-EXIT.                                                  
169600     EXIT.                                                                
169700*----------------------------------------------------------------         
169800*    U11 - RESUMEN POR PERIODO: LA TABLA T-PERIODO YA TRAE UNA            
169900*    FILA POR EJERCICIO/PERIODO (ACUMULADA EN U6); AQUI SOLO SE           
170000*    ORDENA ASCENDENTE Y SE AGREGAN LOS TOTALES POR FILA Y                
170100*    COLUMNA (GRAN TOTAL).                                                
170200*----------------------------------------------------------------         
170300 1100-RESUME-PERIODOS.                                                    
170400     IF PER-NUM-FILAS < 2                                                 
170500        GO TO 1100-RESUME-PERIODOS-EXIT                                   
170600     END-IF                                                               
170700     MOVE "S" TO WKS-HALLADO.                                             
170800 1100-PASADA.                                                             
170900     IF WKS-HALLADO NOT = "S"                                             
171000        GO TO 1100-RESUME-PERIODOS-EXIT                                   
171100     END-IF                                                               
171200     MOVE "N" TO WKS-HALLADO                                              
171300     SET IX-PER TO 1.                                                     
171400 1100-COMPARA.                                                            
171500     IF IX-PER >= PER-NUM-FILAS                                           
171600        GO TO 1100-PASADA                                                 
171700     END-IF                                                               
171800     SET WKS-J FROM IX-PER                                                
171900     ADD 1 TO WKS-J                                                       
172000     IF PER-T-EJERCICIO (IX-PER) > PER-T-EJERCICIO (WKS-J)                
172100        OR (PER-T-EJERCICIO (IX-PER) = PER-T-EJERCICIO (WKS-J)            
172200            AND PER-T-PERIODO (IX-PER) > PER-T-PERIODO (WKS-J))           
172300        MOVE PER-FILA (IX-PER) TO WKS-SWAP-PER                            
172400        MOVE PER-FILA (WKS-J)  TO PER-FILA (IX-PER)                       
172500        MOVE WKS-SWAP-PER      TO PER-FILA (WKS-J)                        
172600        MOVE "S" TO WKS-HALLADO                                           
172700     END-IF                                                               
172800     ADD 1 TO IX-PER                                                      
172900     GO TO 1100-COMPARA.                                                  
173000 1100-RESUME-PERIODOS-EXIT.                                               
173100     EXIT.                                                                
173200*----------------------------------------------------------------         
173300*    U12 - CONSOLIDACION ALEMANIA (SOCIEDAD 1001).  LOS                   
173400*    CONVENIOS QUE APARECEN TANTO EN LOCAL COMO EN SEDE CENTRAL           
173500*    SE RETIRAN DE LA TABLA DE CALCULO LOCAL (REGLA 14) PARA NO           
173600*    CONTARLOS DOS VECES.                                                 
173700*----------------------------------------------------------------         
173800 1200-CONSOLIDA-ALEMANIA.                                                 
173900     IF NOT RCBP-ES-ALEMANIA                                              
174000        GO TO 1200-CONSOLIDA-ALEMANIA-EXIT                                
174100     END-IF                                                               
174200     PERFORM 1200-FOTOGRAFIA-LOCAL THRU                                   
174300             1200-FOTOGRAFIA-LOCAL-EXIT                                   
174400     SET WKS-I TO 1                                                       
174500     SET WKS-J TO 1.                                                      
174600*    LA FOTOGRAFIA SE SACA ANTES DE COMPACTAR T-BCRL PARA QUE             
174700*    1490-LOCAL-COMPARE PUEDA SEGUIR VIENDO LOS CONVENIOS QUE             
174800*    ESTA SECCION VA A RETIRAR DE LA TABLA DE CALCULO LOCAL.              
174900 1200-FOTOGRAFIA-LOCAL.                                                   
175000     MOVE BCL-NUM-FILAS TO BCS-NUM-FILAS                                  
175100     SET WKS-I TO 1.                                                      
175200 1200-COPIA-FOTOGRAFIA.                                                   
175300     IF WKS-I > BCS-NUM-FILAS                                             
175400        GO TO 1200-FOTOGRAFIA-LOCAL-EXIT                                  
175500     END-IF                                                               
175600     MOVE BCL-T-CONVENIO (WKS-I)   TO BCS-T-CONVENIO (WKS-I)              
175700     MOVE BCL-T-ABIERTO-ML (WKS-I) TO BCS-T-ABIERTO-ML (WKS-I)            
175800     MOVE BCL-T-DIFERENCIA (WKS-I) TO BCS-T-DIFERENCIA (WKS-I)            
175900     ADD 1 TO WKS-I                                                       
176000     GO TO 1200-COPIA-FOTOGRAFIA.                                         
176100 1200-FOTOGRAFIA-LOCAL-EXIT.                                              
176200     EXIT.                                                                
176300 1200-COMPACTA-LOCAL.                                                     
176400     IF WKS-I > BCL-NUM-FILAS                                             
176500        GO TO 1200-FIN-COMPACTA                                           
176600     END-IF                                                               
176700     SET WKS-K TO 1                                                       
176800     SET WKS-NO-HALLADO TO TRUE.                                          
176900 1200-BUSCA-EN-HQ.                                                        
177000     IF WKS-K > BCH-NUM-FILAS                                             
177100        GO TO 1200-REVISA-LOCAL                                           
177200     END-IF                                                               
177300     IF BCH-T-CONVENIO (WKS-K) = BCL-T-CONVENIO (WKS-I)                   
177400        SET WKS-SI-HALLADO TO TRUE                                        
177500        GO TO 1200-REVISA-LOCAL                                           
177600     END-IF                                                               
177700     ADD 1 TO WKS-K                                                       
177800     GO TO 1200-BUSCA-EN-HQ.                                              
177900 1200-REVISA-LOCAL.                                                       
178000     IF WKS-NO-HALLADO                                                    
178100        IF WKS-I NOT = WKS-J                                              
178200           MOVE BCL-FILA (WKS-I) TO BCL-FILA (WKS-J)                      
178300        END-IF                                                            
178400        ADD 1 TO WKS-J                                                    
178500     END-IF                                                               
178600     ADD 1 TO WKS-I                                                       
178700     GO TO 1200-COMPACTA-LOCAL.                                           
178800 1200-FIN-COMPACTA.                                                       
178900     COMPUTE BCL-NUM-FILAS = WKS-J - 1.                                   
179000 1200-CONSOLIDA-ALEMANIA-EXIT.                                            
179100     EXIT.                                                                
179200*----------------------------------------------------------------         
179300*    U13 - CALENDARIO DE RECONCILIACION, VIA CALL A RCBFEC01.             
179400*    EL AREA DE ENLACE RCBFCP01 SE COMPARTE TEXTUALMENTE ENTRE            
179500*    AMBOS PROGRAMAS PARA QUE EL LAYOUT COINCIDA BYTE A BYTE.             
179600*----------------------------------------------------------------         
179700 1300-CALCULA-CALENDARIO.                                                 
179800     MOVE RCBP-FECHA-CORRIDA TO LK-FECHA-CORRIDA                          
179900     MOVE FER-NUM-FERIADOS   TO LK-NUM-FERIADOS                           
180000     SET FER-IX TO 1                                                      
180100     SET LK-IX-FER TO 1.                                                  
180200 1300-COPIA-FERIADO.                                                      
180300     IF FER-IX > FER-NUM-FERIADOS                                         
180400        GO TO 1300-LLAMA-RCBFEC01                                         
180500     END-IF                                                               
180600     MOVE FER-FERIADO (FER-IX) TO LK-FERIADO (LK-IX-FER)                  
180700     SET FER-IX UP BY 1                                                   
180800     SET LK-IX-FER UP BY 1                                                
180900     GO TO 1300-COPIA-FERIADO.                                            
181000 1300-LLAMA-RCBFEC01.                                                     
181100     CALL "RCBFEC01" USING LK-PARAMETROS-RCBFEC01                         
181200     IF LK-PERIODO-FISCAL < 1 OR LK-PERIODO-FISCAL > 15                   
181300        DISPLAY "RCBREC01 - PERIODO FISCAL FUERA DE RANGO "               
181400                LK-PERIODO-FISCAL                                         
181500        PERFORM 999-ABEND                                                 
181600     END-IF.                                                              
181700*----------------------------------------------------------------         
181800*    U14 - EMISION DEL REPORTE DE RECONCILIACION, EN EL ORDEN:            
181900*    INFO, KOTE890, KONA, PERIODOS, ZSD25 SEDE CENTRAL/LOCAL/             
182000*    CONDICIONES, BONIFICACION LOCAL, BONIFICACION SEDE CENTRAL,          
182100*    RESUMEN, DETALLE POR CUENTA Y, PARA SOCIEDAD 1001, LOS               
182200*    CUADROS DE COMPARACION (U12).                                        
182300*----------------------------------------------------------------         
182400 1400-EMITE-REPORTE.                                                      
182500     PERFORM 1410-SECCION-INFO THRU 1410-SECCION-INFO-EXIT                
182600     PERFORM 1420-SECCION-KOTE THRU 1420-SECCION-KOTE-EXIT                
182700     PERFORM 1430-SECCION-KONA THRU 1430-SECCION-KONA-EXIT                
182800     PERFORM 1440-SECCION-PERIODOS THRU                                   
182900             1440-SECCION-PERIODOS-EXIT                                   
183000     PERFORM 1450-SECCION-ZSD25 THRU 1450-SECCION-ZSD25-EXIT              
183100     PERFORM 1460-SECCION-LOCAL THRU 1460-SECCION-LOCAL-EXIT              
183200     PERFORM 1465-SECCION-HQ THRU 1465-SECCION-HQ-EXIT                    
183300     PERFORM 1470-SECCION-RESUMEN THRU 1470-SECCION-RESUMEN-EXIT          
183400     PERFORM 1480-SECCION-DETALLE THRU 1480-SECCION-DETALLE-EXIT          
183500     IF RCBP-ES-ALEMANIA                                                  
183600        PERFORM 1490-SECCION-ALEMANIA THRU                                
183700                1490-SECCION-ALEMANIA-EXIT                                
183800     END-IF.                                                              
183900 1400-EMITE-REPORTE-EXIT.                                                 
184000     EXIT.                                                                
184100*----------------------------------------------------------------         
184200 1410-SECCION-INFO.                                                       
184300     MOVE SPACES TO REG-RCBREP                                            
184400     MOVE "RECONCILIACION DE BONIFICACIONES - SECCION DE INFO"            
184500          TO REG-RCBREP                                                   
184600     WRITE REG-RCBREP                                                     
184700     MOVE SPACES TO REG-RCBREP                                            
184800     STRING "PAIS.............. " RCBP-PAIS                               
184900            DELIMITED BY SIZE INTO REG-RCBREP                             
185000     WRITE REG-RCBREP                                                     
185100     MOVE SPACES TO REG-RCBREP                                            
185200     STRING "SOCIEDAD.......... " RCBP-SOCIEDAD                           
185300            DELIMITED BY SIZE INTO REG-RCBREP                             
185400     WRITE REG-RCBREP                                                     
185500     MOVE SPACES TO REG-RCBREP                                            
185600     STRING "MONEDA LOCAL...... " RCBP-MONEDA-LOCAL                       
185700            DELIMITED BY SIZE INTO REG-RCBREP                             
185800     WRITE REG-RCBREP                                                     
185900     MOVE RCBP-TASA-CAMBIO TO WKS-EDIT-MONTO                              
186000     MOVE SPACES TO REG-RCBREP                                            
186100     STRING "TASA DE CAMBIO.... " WKS-EDIT-MONTO                          
186200            DELIMITED BY SIZE INTO REG-RCBREP                             
186300     WRITE REG-RCBREP                                                     
186400     MOVE SPACES TO REG-RCBREP                                            
186500     STRING "EJERCICIO FISCAL.. " LK-EJERCICIO-FISCAL                     
186600            DELIMITED BY SIZE INTO REG-RCBREP                             
186700     WRITE REG-RCBREP                                                     
186800     MOVE SPACES TO REG-RCBREP                                            
186900     STRING "PERIODO FISCAL.... " LK-PERIODO-FISCAL                       
187000            DELIMITED BY SIZE INTO REG-RCBREP                             
187100     WRITE REG-RCBREP                                                     
187200     MOVE SPACES TO REG-RCBREP                                            
187300     STRING "ORG VENTAS LOCAL.. " RCBP-ORG-VENTAS-LOC                     
187400            DELIMITED BY SIZE INTO REG-RCBREP                             
187500     WRITE REG-RCBREP                                                     
187600     MOVE SPACES TO REG-RCBREP                                            
187700     STRING "ORG VENTAS HQ..... " RCBP-ORG-VENTAS-HQ                      
187800            DELIMITED BY SIZE INTO REG-RCBREP                             
187900     WRITE REG-RCBREP.                                                    
188000 1410-SECCION-INFO-EXIT.                                                  
188100     EXIT.                                                                
188200*----------------------------------------------------------------         
188300 1420-SECCION-KOTE.                                                       
188400     MOVE SPACES TO REG-RCBREP                                            
188500     MOVE "SECCION KOTE890" TO REG-RCBREP                                 
188600     WRITE REG-RCBREP                                                     
188700     SET IX-KOT TO 1.                                                     
188800 1420-IMPRIME-KOTE.                                                       
188900     IF IX-KOT > KOT-NUM-FILAS                                            
189000        GO TO 1420-SECCION-KOTE-EXIT                                      
189100     END-IF                                                               
189200     MOVE SPACES TO REG-RCBREP                                            
189300     STRING KOT-T-CONVENIO (IX-KOT)  " "                                  
189400            KOT-T-CONDICION (IX-KOT) " "                                  
189500            KOT-T-CLIENTE (IX-KOT)                                        
189600            DELIMITED BY SIZE INTO REG-RCBREP                             
189700     WRITE REG-RCBREP                                                     
189800     SET IX-KOT UP BY 1                                                   
189900     GO TO 1420-IMPRIME-KOTE.                                             
190000 1420-SECCION-KOTE-EXIT.                                                  
190100     EXIT.                                                                
190200*----------------------------------------------------------------         
190300 1430-SECCION-KONA.                                                       
190400     MOVE SPACES TO REG-RCBREP                                            
190500     MOVE "SECCION KONA" TO REG-RCBREP                                    
190600     WRITE REG-RCBREP                                                     
190700     IF KON-NUM-FILAS = 0                                                 
190800        MOVE SPACES TO REG-RCBREP                                         
190900        MOVE "NO RELEVANT RECORDS FOUND." TO REG-RCBREP                   
191000        WRITE REG-RCBREP                                                  
191100        GO TO 1430-SECCION-KONA-EXIT                                      
191200     END-IF                                                               
191300     SET IX-KON TO 1.                                                     
191400 1430-IMPRIME-KONA.                                                       
191500     IF IX-KON > KON-NUM-FILAS                                            
191600        GO TO 1430-SECCION-KONA-EXIT                                      
191700     END-IF                                                               
191800     MOVE SPACES TO REG-RCBREP                                            
191900     STRING KON-T-CONVENIO (IX-KON)    " "                                
192000            KON-T-SOCIEDAD (IX-KON)    " "                                
192100            KON-T-MONEDA (IX-KON)      " "                                
192200            KON-T-DESCRIPCION (IX-KON)                                    
192300            DELIMITED BY SIZE INTO REG-RCBREP                             
192400     WRITE REG-RCBREP                                                     
192500     SET IX-KON UP BY 1                                                   
192600     GO TO 1430-IMPRIME-KONA.                                             
192700 1430-SECCION-KONA-EXIT.                                                  
192800     EXIT.                                                                
192900*----------------------------------------------------------------         
193000 1440-SECCION-PERIODOS.                                                   
193100     MOVE SPACES TO REG-RCBREP                                            
193200     MOVE "SECCION RESUMEN POR PERIODO (ASCENDENTE)" TO REG-RCBREP        
193300     WRITE REG-RCBREP                                                     
193400     MOVE 0 TO WKS-SUMA-PER-TOTAL                                         
193500     SET WKS-K TO 1.                                                      
193600 1440-LIMPIA-SUMA-PER.                                            RB-0100 
193700*    RB-0100: ACUMULADOR DE TOTALES FINALES POR CUENTA, UNA       RB-0100 
193800*    COLUMNA POR CUENTA, SE REINICIA ANTES DE RECORRER LAS        RB-0100 
193900*    FILAS DE PERIODO.                                            RB-0100 
194000     IF WKS-K > 10                                                        
194100        GO TO 1440-LIMPIA-SUMA-PER-EXIT                                   
194200     END-IF                                                               
194300     MOVE 0 TO WKS-SUMA-PER-CTA (WKS-K)                                   
194400     ADD 1 TO WKS-K                                                       
194500     GO TO 1440-LIMPIA-SUMA-PER.                                          
194600 1440-LIMPIA-SUMA-PER-EXIT.                                               
194700     SET IX-PER TO 1.                                                     
194800 1440-IMPRIME-PERIODO.                                                    
194900     IF IX-PER > PER-NUM-FILAS                                            
195000        GO TO 1440-GRAN-TOTAL                                             
195100     END-IF                                                               
195200     MOVE 0 TO WKS-I                                                      
195300     MOVE 0 TO WKS-ACUM-ML                                                
195400     SET WKS-K TO 1                                                       
195500     MOVE SPACES TO REG-RCBREP.                                           
195600 1440-SUMA-FILA-PERIODO.                                          RB-0100 
195700*    RB-0100: SE EDITA CADA COLUMNA DE CUENTA DEL RENGLON Y SE     RB-0100
195800*    ACUMULA EL TOTAL DEL RENGLON Y EL TOTAL FINAL POR CUENTA,    RB-0100 
195900*    EN VEZ DE SOLO SUMAR TODO AL ACUMULADO GENERAL.               RB-0100
196000     IF WKS-K > 10                                                        
196100        GO TO 1440-ESCRIBE-PERIODO                                        
196200     END-IF                                                               
196300     MOVE PER-T-CTA-MONTO (IX-PER, WKS-K) TO WKS-EDIT-PER-CTA (WKS-K)     
196400     ADD PER-T-CTA-MONTO (IX-PER, WKS-K) TO WKS-ACUM-ML                   
196500     ADD PER-T-CTA-MONTO (IX-PER, WKS-K) TO WKS-SUMA-PER-CTA (WKS-K)      
196600     ADD 1 TO WKS-K                                                       
196700     GO TO 1440-SUMA-FILA-PERIODO.                                        
196800 1440-ESCRIBE-PERIODO.                                                    
196900     ADD WKS-ACUM-ML TO WKS-SUMA-PER-TOTAL                                
197000     MOVE WKS-ACUM-ML TO WKS-EDIT-MONTO                                   
197100     STRING PER-T-EJERCICIO (IX-PER) "/" PER-T-PERIODO (IX-PER) " "       
197200            WKS-EDIT-PER-CTA (1) WKS-EDIT-PER-CTA (2)                     
197300            WKS-EDIT-PER-CTA (3) WKS-EDIT-PER-CTA (4)                     
197400            WKS-EDIT-PER-CTA (5) WKS-EDIT-PER-CTA (6)                     
197500            WKS-EDIT-PER-CTA (7) WKS-EDIT-PER-CTA (8)                     
197600            WKS-EDIT-PER-CTA (9) WKS-EDIT-PER-CTA (10)                    
197700            WKS-EDIT-MONTO                                                
197800            DELIMITED BY SIZE INTO REG-RCBREP                             
197900     WRITE REG-RCBREP                                                     
198000     SET IX-PER UP BY 1                                                   
198100     GO TO 1440-IMPRIME-PERIODO.                                          
198200 1440-GRAN-TOTAL.                                                 RB-0100 
198300*    RB-0100: RENGLON DE TOTALES FINALES, UNA SUMA POR COLUMNA DE RB-0100 
198400*    CUENTA Y EL TOTAL GENERAL, NO UN SOLO MONTO ACUMULADO.       RB-0100 
198500     MOVE SPACES TO REG-RCBREP                                            
198600     SET WKS-K TO 1.                                                      
198700 1440-GRAN-TOTAL-CTA.                                                     
198800     IF WKS-K > 10                                                        
198900        GO TO 1440-GRAN-TOTAL-ESCRIBE                                     
199000     END-IF                                                               
199100     MOVE WKS-SUMA-PER-CTA (WKS-K) TO WKS-EDIT-PER-CTA (WKS-K)            
199200     ADD 1 TO WKS-K                                                       
199300     GO TO 1440-GRAN-TOTAL-CTA.                                           
199400 1440-GRAN-TOTAL-ESCRIBE.                                                 
199500     MOVE WKS-SUMA-PER-TOTAL TO WKS-EDIT-MONTO                            
199600     STRING "TOTALES " WKS-EDIT-PER-CTA (1) WKS-EDIT-PER-CTA (2)          
199700            WKS-EDIT-PER-CTA (3) WKS-EDIT-PER-CTA (4)                     
199800            WKS-EDIT-PER-CTA (5) WKS-EDIT-PER-CTA (6)                     
199900            WKS-EDIT-PER-CTA (7) WKS-EDIT-PER-CTA (8)                     
200000            WKS-EDIT-PER-CTA (9) WKS-EDIT-PER-CTA (10)                    
200100            WKS-EDIT-MONTO                                                
200200            DELIMITED BY SIZE INTO REG-RCBREP                             
200300     WRITE REG-RCBREP.                                                    
200400 1440-SECCION-PERIODOS-EXIT.                                              
200500     EXIT.                                                                
200600*----------------------------------------------------------------         
200700*    ZSD25 SEDE CENTRAL, LOCAL Y CONDICIONES LOCALES (TASA DE             
200800*    CONDICION AUN NO FILTRADA).  LA TABLA CRUDA SE PRESERVA EN           
200900*    T-ZSC, LLENADA EN U4 ANTES DE DESCARTAR ENCABEZADOS.                 
201000*----------------------------------------------------------------         
201100 1450-SECCION-ZSD25.                                                      
201200     MOVE SPACES TO REG-RCBREP                                            
201300     MOVE "SECCION ZSD25 - SEDE CENTRAL" TO REG-RCBREP                    
201400     WRITE REG-RCBREP                                                     
201500     SET IX-ZSH TO 1.                                                     
201600 1450-IMPRIME-ZSH.                                                        
201700     IF IX-ZSH > ZSH-NUM-FILAS                                            
201800        GO TO 1450-ZSD25-LOCAL                                            
201900     END-IF                                                               
202000     MOVE ZSH-T-ABIERTO (IX-ZSH) TO WKS-EDIT-MONTO                        
202100     MOVE SPACES TO REG-RCBREP                                            
202200     STRING ZSH-T-CONVENIO (IX-ZSH) " " ZSH-T-NOMBRE (IX-ZSH)             
202300            " " WKS-EDIT-MONTO                                            
202400            DELIMITED BY SIZE INTO REG-RCBREP                             
202500     WRITE REG-RCBREP                                                     
202600     SET IX-ZSH UP BY 1                                                   
202700     GO TO 1450-IMPRIME-ZSH.                                              
202800 1450-ZSD25-LOCAL.                                                        
202900     MOVE SPACES TO REG-RCBREP                                            
203000     MOVE "SECCION ZSD25 - ENTIDAD LOCAL" TO REG-RCBREP                   
203100     WRITE REG-RCBREP                                                     
203200     SET IX-ZSL TO 1.                                                     
203300 1450-IMPRIME-ZSL.                                                        
203400     IF IX-ZSL > ZSL-NUM-FILAS                                            
203500        GO TO 1450-ZSD25-CONDICIONES                                      
203600     END-IF                                                               
203700     MOVE ZSL-T-ABIERTO (IX-ZSL) TO WKS-EDIT-MONTO                        
203800     MOVE SPACES TO REG-RCBREP                                            
203900     STRING ZSL-T-CONVENIO (IX-ZSL) " " ZSL-T-PAIS (IX-ZSL)               
204000            " " WKS-EDIT-MONTO                                            
204100            DELIMITED BY SIZE INTO REG-RCBREP                             
204200     WRITE REG-RCBREP                                                     
204300     SET IX-ZSL UP BY 1                                                   
204400     GO TO 1450-IMPRIME-ZSL.                                              
204500 1450-ZSD25-CONDICIONES.                                                  
204600     MOVE SPACES TO REG-RCBREP                                            
204700     MOVE "SECCION ZSD25 - CONDICIONES LOCALES" TO REG-RCBREP             
204800     WRITE REG-RCBREP                                                     
204900     SET IX-ZSC TO 1.                                                     
205000 1450-IMPRIME-ZSC.                                                        
205100     IF IX-ZSC > ZSC-NUM-FILAS                                            
205200        GO TO 1450-SECCION-ZSD25-EXIT                                     
205300     END-IF                                                               
205400     MOVE ZSC-T-TASA-COND (IX-ZSC) TO WKS-EDIT-MONTO                      
205500     MOVE SPACES TO REG-RCBREP                                            
205600     STRING ZSC-T-CONVENIO (IX-ZSC) " " ZSC-T-MONEDA (IX-ZSC)             
205700            " " WKS-EDIT-MONTO                                            
205800            DELIMITED BY SIZE INTO REG-RCBREP                             
205900     WRITE REG-RCBREP                                                     
206000     SET IX-ZSC UP BY 1                                                   
206100     GO TO 1450-IMPRIME-ZSC.                                              
206200 1450-SECCION-ZSD25-EXIT.                                                 
206300     EXIT.                                                                
206400*----------------------------------------------------------------         
206500*    BONIFICACION LOCAL (U7), IMPRESA SOBRE EL RENGLON COMPARTIDO         
206600*    RCBBCR01 PARA QUE EL LAYOUT DE IMPRESION SE COPIE DEL MISMO          
206700*    SITIO QUE EL RENGLON DE CALCULO.                                     
206800*----------------------------------------------------------------         
206900 1460-SECCION-LOCAL.                                                      
207000     MOVE SPACES TO REG-RCBREP                                            
207100     MOVE "BONIFICACION LOCAL ENTITY BONUSES" TO REG-RCBREP               
207200     WRITE REG-RCBREP                                                     
207300     SET IX-BCL TO 1.                                                     
207400 1460-IMPRIME-LOCAL.                                              RB-0101 
207500*    RB-0101: SE IMPRIMEN CORR_TO_LC, LC_OPEN_ACCR Y EL MONTO POR  RB-0101
207600*    CUENTA; ANTES SOLO SE IMPRIMIA EL CONVENIO, LA MONEDA Y LA   RB-0101 
207700*    DIFERENCIA.                                                  RB-0101 
207800     IF IX-BCL > BCL-NUM-FILAS                                            
207900        GO TO 1460-SECCION-LOCAL-EXIT                                     
208000     END-IF                                                               
208100     MOVE SPACES TO REG-RCBBCR01                                          
208200     MOVE BCL-T-CONVENIO (IX-BCL)   TO BCR-CONVENIO                       
208300     MOVE BCL-T-MONEDA (IX-BCL)     TO BCR-MONEDA                         
208400     MOVE BCL-T-CORR-A-ML (IX-BCL)  TO BCR-CORR-A-ML                      
208500     MOVE BCL-T-ABIERTO-ML (IX-BCL) TO BCR-ACUM-ABIERTO-ML                
208600     MOVE BCL-T-DIFERENCIA (IX-BCL) TO BCR-DIFERENCIA                     
208700     MOVE BCR-CORR-A-ML         TO WKS-EDIT-BCR-CORR                      
208800     MOVE BCR-ACUM-ABIERTO-ML   TO WKS-EDIT-BCR-ABIERTO                   
208900     MOVE BCR-DIFERENCIA        TO WKS-EDIT-BCR-DIF                       
209000     MOVE SPACES TO REG-RCBREP                                            
209100     STRING BCR-CONVENIO " " BCR-MONEDA " "                               
209200            WKS-EDIT-BCR-CORR " " WKS-EDIT-BCR-ABIERTO " "                
209300            WKS-EDIT-BCR-DIF                                              
209400            DELIMITED BY SIZE INTO REG-RCBREP                             
209500     WRITE REG-RCBREP                                                     
209600     SET WKS-K TO 1.                                                      
209700 1460-SUMA-CTA-LOCAL.                                             RB-0101 
209800     IF WKS-K > 10                                                        
209900        GO TO 1460-IMPRIME-CTA-LOCAL                                      
210000     END-IF                                                               
210100     MOVE BCL-T-CTA-MONTO (IX-BCL, WKS-K) TO WKS-EDIT-BCR-MONTO (WKS-K)   
210200     ADD 1 TO WKS-K                                                       
210300     GO TO 1460-SUMA-CTA-LOCAL.                                           
210400 1460-IMPRIME-CTA-LOCAL.                                                  
210500     MOVE SPACES TO REG-RCBREP                                            
210600     STRING "   CUENTAS " WKS-EDIT-BCR-MONTO (1) WKS-EDIT-BCR-MONTO (2)   
210700            WKS-EDIT-BCR-MONTO (3) WKS-EDIT-BCR-MONTO (4)                 
210800            WKS-EDIT-BCR-MONTO (5) WKS-EDIT-BCR-MONTO (6)                 
210900            WKS-EDIT-BCR-MONTO (7) WKS-EDIT-BCR-MONTO (8)                 
211000            WKS-EDIT-BCR-MONTO (9) WKS-EDIT-BCR-MONTO (10)                
211100            DELIMITED BY SIZE INTO REG-RCBREP                             
211200     WRITE REG-RCBREP                                                     
211300     SET IX-BCL UP BY 1                                                   
211400     GO TO 1460-IMPRIME-LOCAL.                                            
211500 1460-SECCION-LOCAL-EXIT.                                                 
211600     EXIT.                                                                
211700*----------------------------------------------------------------         
211800 1465-SECCION-HQ.                                                         
211900     MOVE SPACES TO REG-RCBREP                                            
212000     MOVE "BONIFICACION SEDE CENTRAL HQ BONUSES" TO REG-RCBREP            
212100     WRITE REG-RCBREP                                                     
212200     SET IX-BCH TO 1.                                                     
212300 1465-IMPRIME-HQ.                                                 RB-0101 
212400*    RB-0101: SE IMPRIMEN CORR_TO_LC, LC_OPEN_ACCR Y EL MONTO POR  RB-0101
212500*    CUENTA; ANTES SOLO SE IMPRIMIA EL CONVENIO, LA MONEDA Y LA   RB-0101 
212600*    DIFERENCIA.                                                  RB-0101 
212700     IF IX-BCH > BCH-NUM-FILAS                                            
212800        GO TO 1465-SECCION-HQ-EXIT                                        
212900     END-IF                                                               
213000     MOVE SPACES TO REG-RCBBCR01                                          
213100     MOVE BCH-T-CONVENIO (IX-BCH)   TO BCR-CONVENIO                       
213200     MOVE BCH-T-MONEDA (IX-BCH)     TO BCR-MONEDA                         
213300     MOVE BCH-T-CORR-A-ML (IX-BCH)  TO BCR-CORR-A-ML                      
213400     MOVE BCH-T-ABIERTO-ML (IX-BCH) TO BCR-ACUM-ABIERTO-ML                
213500     MOVE BCH-T-DIFERENCIA (IX-BCH) TO BCR-DIFERENCIA                     
213600     MOVE BCR-CORR-A-ML         TO WKS-EDIT-BCR-CORR                      
213700     MOVE BCR-ACUM-ABIERTO-ML   TO WKS-EDIT-BCR-ABIERTO                   
213800     MOVE BCR-DIFERENCIA        TO WKS-EDIT-BCR-DIF                       
213900     MOVE SPACES TO REG-RCBREP                                            
214000     STRING BCR-CONVENIO " " BCR-MONEDA " "                               
214100            WKS-EDIT-BCR-CORR " " WKS-EDIT-BCR-ABIERTO " "                
214200            WKS-EDIT-BCR-DIF                                              
214300            DELIMITED BY SIZE INTO REG-RCBREP                             
214400     WRITE REG-RCBREP                                                     
214500     SET WKS-K TO 1.                                                      
214600 1465-SUMA-CTA-HQ.                                                RB-0101 
214700     IF WKS-K > 10                                                        
214800        GO TO 1465-IMPRIME-CTA-HQ                                         
214900     END-IF                                                               
215000     MOVE BCH-T-CTA-MONTO (IX-BCH, WKS-K) TO WKS-EDIT-BCR-MONTO (WKS-K)   
215100     ADD 1 TO WKS-K                                                       
215200     GO TO 1465-SUMA-CTA-HQ.                                              
215300 1465-IMPRIME-CTA-HQ.                                                     
215400     MOVE SPACES TO REG-RCBREP                                            
215500     STRING "   CUENTAS " WKS-EDIT-BCR-MONTO (1) WKS-EDIT-BCR-MONTO (2)   
215600            WKS-EDIT-BCR-MONTO (3) WKS-EDIT-BCR-MONTO (4)                 
215700            WKS-EDIT-BCR-MONTO (5) WKS-EDIT-BCR-MONTO (6)                 
215800            WKS-EDIT-BCR-MONTO (7) WKS-EDIT-BCR-MONTO (8)                 
215900            WKS-EDIT-BCR-MONTO (9) WKS-EDIT-BCR-MONTO (10)                
216000            DELIMITED BY SIZE INTO REG-RCBREP                             
216100     WRITE REG-RCBREP                                                     
216200     SET IX-BCH UP BY 1                                                   
216300     GO TO 1465-IMPRIME-HQ.                                               
216400 1465-SECCION-HQ-EXIT.                                                    
216500     EXIT.                                                                
216600*----------------------------------------------------------------         
216700*    RESUMEN FINAL (U10), RCBSUM01 - SIETE RENGLONES FIJOS POR            
216800*    CADA UNA DE LAS CUENTAS RECONCILIADAS.                               
216900*----------------------------------------------------------------         
217000 1470-SECCION-RESUMEN.                                                    
217100     MOVE SPACES TO REG-RCBREP                                            
217200     MOVE "SECCION RESUMEN" TO REG-RCBREP                                 
217300     WRITE REG-RCBREP                                                     
217400     SET SUM-IX TO 1.                                                     
217500 1470-IMPRIME-RENGLON.                                                    
217600     IF SUM-IX > 7                                                        
217700        GO TO 1470-SECCION-RESUMEN-EXIT                                   
217800     END-IF                                                               
217900     MOVE SUM-DIFERENCIA (SUM-IX) TO WKS-EDIT-MONTO                       
218000     MOVE SPACES TO REG-RCBREP                                            
218100     STRING SUM-ETIQUETA (SUM-IX) " " WKS-EDIT-MONTO                      
218200            DELIMITED BY SIZE INTO REG-RCBREP                             
218300     WRITE REG-RCBREP                                                     
218400     SET SUM-IX UP BY 1                                                   
218500     GO TO 1470-IMPRIME-RENGLON.                                          
218600 1470-SECCION-RESUMEN-EXIT.                                               
218700     EXIT.                                                                
218800*----------------------------------------------------------------         
218900*    DETALLE POR CUENTA (U9): ESTADO, TEXTO, CONDICION, CATEGORIA         
219000*    CLIENTE, CONVENIO, NOTA, SUMA DE IMPORTE -- UNA SECCION POR          
219100*    CADA CUENTA A RECONCILIAR, YA ORDENADA POR ESTADO DESC.              
219200*----------------------------------------------------------------         
219300 1480-SECCION-DETALLE.                                                    
219400     SET IX-CTA TO 1.                                                     
219500 1480-SECCION-CUENTA.                                                     
219600     IF IX-CTA > RCBP-NUM-CUENTAS                                         
219700        GO TO 1480-SECCION-DETALLE-EXIT                                   
219800     END-IF                                                               
219900     SET RCBP-IX-CTA TO IX-CTA                                            
220000     MOVE SPACES TO REG-RCBREP                                            
220100     STRING "DETALLE CUENTA " RCBP-CUENTA (RCBP-IX-CTA)                   
220200            DELIMITED BY SIZE INTO REG-RCBREP                             
220300     WRITE REG-RCBREP                                                     
220400     SET IX-FILA TO 1.                                                    
220500 1480-IMPRIME-FILA.                                                       
220600     IF IX-FILA > TXS-NUM-FILAS (IX-CTA)                                  
220700        GO TO 1480-SIGUIENTE-CUENTA                                       
220800     END-IF                                                               
220900     MOVE TXS-T-IMPORTE (IX-CTA, IX-FILA) TO WKS-EDIT-MONTO               
221000     MOVE SPACES TO REG-RCBREP                                            
221100     STRING TXS-T-ESTADO (IX-CTA, IX-FILA)   " "                          
221200            TXS-T-TEXTO (IX-CTA, IX-FILA)    " "                          
221300            TXS-T-CONDICION (IX-CTA, IX-FILA) " "                         
221400            TXS-T-CATEGORIA (IX-CTA, IX-FILA) " "                         
221500            TXS-T-CLIENTE (IX-CTA, IX-FILA)  " "                          
221600            TXS-T-CONVENIO (IX-CTA, IX-FILA) " "                          
221700            TXS-T-NOTA (IX-CTA, IX-FILA)     " "                          
221800            WKS-EDIT-MONTO                                                
221900            DELIMITED BY SIZE INTO REG-RCBREP                             
222000     WRITE REG-RCBREP                                                     
222100     SET IX-FILA UP BY 1                                                  
222200     GO TO 1480-IMPRIME-FILA.                                             
222300 1480-SIGUIENTE-CUENTA.                                                   
222400     SET IX-CTA UP BY 1                                                   
222500     GO TO 1480-SECCION-CUENTA.                                           
222600 1480-SECCION-DETALLE-EXIT.                                               
222700     EXIT.                                                                
222800*----------------------------------------------------------------         
222900*    CUADROS DE COMPARACION, SOLO SOCIEDAD 1001 (U12).  HQ-COMPARE        
223000*    MUESTRA LOS CONVENIOS QUE APARECEN EN AMBOS LADOS; LOCAL-            
223100*    COMPARE MUESTRA LOS QUE QUEDARON SOLO LOCALES CON SU                 
223200*    DIFERENCIA FRENTE A SEDE CENTRAL (AMOUNT_COMPARED).                  
223300*----------------------------------------------------------------         
223400 1490-SECCION-ALEMANIA.                                                   
223500     MOVE SPACES TO REG-RCBREP                                            
223600     MOVE "HQ COMPARE - CONVENIOS EN AMBOS LADOS" TO REG-RCBREP           
223700     WRITE REG-RCBREP                                                     
223800     IF BCH-NUM-FILAS = 0 AND BCS-NUM-FILAS = 0                           
223900        MOVE SPACES TO REG-RCBREP                                         
224000        MOVE "NO RELEVANT RECORDS FOUND." TO REG-RCBREP                   
224100        WRITE REG-RCBREP                                                  
224200     END-IF                                                               
224300     MOVE 0 TO WKS-CTR-ALE-HQ                                             
224400*    SE RECORRE EL CUADRO COMPLETO DE CONVENIOS SEDE CENTRAL              
224500*    (T-BCRH) COMPLETA, NO SOLO LOS CONVENIOS DUPLICADOS, PARA QUE        
224600*    "IS IN HQ AGREEMENTS ONLY" TAMBIEN PUEDA APARECER (REGLA             
224700*    14); SI HAY MAS CONVENIOS LOCALES QUE DE SEDE CENTRAL LAS            
224800*    FILAS QUE SOBRAN SALEN COMO "NO MATCH".                              
224900     IF BCH-NUM-FILAS > BCS-NUM-FILAS                                     
225000        MOVE BCH-NUM-FILAS TO WKS-MAX-ALE                                 
225100     ELSE                                                                 
225200        MOVE BCS-NUM-FILAS TO WKS-MAX-ALE                                 
225300     END-IF                                                               
225400     SET IX-BCH TO 1.                                                     
225500 1490-HQ-COMPARE.                                                         
225600     IF IX-BCH > WKS-MAX-ALE                                              
225700        GO TO 1490-LOCAL-COMPARE-INICIO                                   
225800     END-IF                                                               
225900     IF IX-BCH > BCH-NUM-FILAS                                            
226000        MOVE SPACES TO REG-RCBREP                                         
226100        MOVE "NO MATCH" TO REG-RCBREP                                     
226200        WRITE REG-RCBREP                                                  
226300        GO TO 1490-SIGUIENTE-HQ                                           
226400     END-IF                                                               
226500     ADD 1 TO WKS-CTR-ALE-HQ                                              
226600     SET WKS-K TO 1                                                       
226700     SET WKS-NO-HALLADO TO TRUE.                                          
226800 1490-BUSCA-LOCAL-HQ.                                                     
226900     IF WKS-K > BCS-NUM-FILAS                                             
227000        GO TO 1490-ESCRIBE-HQ                                             
227100     END-IF                                                               
227200     IF BCS-T-CONVENIO (WKS-K) = BCH-T-CONVENIO (IX-BCH)                  
227300        SET WKS-SI-HALLADO TO TRUE                                        
227400        GO TO 1490-ESCRIBE-HQ                                             
227500     END-IF                                                               
227600     ADD 1 TO WKS-K                                                       
227700     GO TO 1490-BUSCA-LOCAL-HQ.                                           
227800 1490-ESCRIBE-HQ.                                                         
227900     MOVE SPACES TO REG-RCBREP                                            
228000     IF WKS-SI-HALLADO                                                    
228100        STRING "IS IN HQ AND LOCAL AGREEMENTS. AGREEMENT NR. "            
228200               BCH-T-CONVENIO (IX-BCH)                                    
228300               DELIMITED BY SIZE INTO REG-RCBREP                          
228400     ELSE                                                                 
228500        STRING "IS IN HQ AGREEMENTS ONLY. AGREEMENT NR. "                 
228600               BCH-T-CONVENIO (IX-BCH)                                    
228700               DELIMITED BY SIZE INTO REG-RCBREP                          
228800     END-IF                                                               
228900     WRITE REG-RCBREP.                                                    
229000 1490-SIGUIENTE-HQ.                                                       
229100     SET IX-BCH UP BY 1                                                   
229200     GO TO 1490-HQ-COMPARE.                                               
229300 1490-LOCAL-COMPARE-INICIO.                                               
229400     MOVE SPACES TO REG-RCBREP                                            
229500     MOVE "LOCAL COMPARE - DIFERENCIA FRENTE A SEDE CENTRAL"              
229600          TO REG-RCBREP                                                   
229700     WRITE REG-RCBREP                                                     
229800     SET WKS-I TO 1.                                                      
229900 1490-LOCAL-COMPARE.                                                      
230000     IF WKS-I > BCS-NUM-FILAS                                             
230100        GO TO 1490-SECCION-ALEMANIA-EXIT                                  
230200     END-IF                                                               
230300     SET WKS-K TO 1                                                       
230400     SET WKS-NO-HALLADO TO TRUE.                                          
230500 1490-BUSCA-HQ-LOCAL.                                                     
230600     IF WKS-K > BCH-NUM-FILAS                                             
230700        GO TO 1490-ESCRIBE-LOCAL                                          
230800     END-IF                                                               
230900     IF BCH-T-CONVENIO (WKS-K) = BCS-T-CONVENIO (WKS-I)                   
231000        SET WKS-SI-HALLADO TO TRUE                                        
231100        COMPUTE WKS-ACUM-ML = BCS-T-DIFERENCIA (WKS-I) -                  
231200                BCH-T-ABIERTO-ML (WKS-K)                                  
231300        GO TO 1490-ESCRIBE-LOCAL                                          
231400     END-IF                                                               
231500     ADD 1 TO WKS-K                                                       
231600     GO TO 1490-BUSCA-HQ-LOCAL.                                           
231700 1490-ESCRIBE-LOCAL.                                                      
231800     IF WKS-NO-HALLADO                                                    
231900        MOVE BCS-T-DIFERENCIA (WKS-I) TO WKS-ACUM-ML                      
232000     END-IF                                                               
232100     MOVE WKS-ACUM-ML TO WKS-EDIT-MONTO                                   
232200     MOVE SPACES TO REG-RCBREP                                            
232300     STRING "CONVENIO " BCS-T-CONVENIO (WKS-I)                            
232400            " AMOUNT COMPARED " WKS-EDIT-MONTO                            
232500            DELIMITED BY SIZE INTO REG-RCBREP                             
232600     WRITE REG-RCBREP                                                     
232700     ADD 1 TO WKS-I                                                       
232800     GO TO 1490-LOCAL-COMPARE.                                            
232900 1490-SECCION-ALEMANIA-EXIT.                                              
233000     EXIT.                                                                
233100*----------------------------------------------------------------         
233200*    CIERRE DE ARCHIVOS Y FIN NORMAL DE CORRIDA.                          
233300*----------------------------------------------------------------         
233400*    LOS ARCHIVOS FS01-FS10 SE ABREN Y CIERRAN UNO POR UNO EN             
233500*    510-LEE-FS10 Y SUS HOMOLOGOS (U5); AQUI SOLO SE CIERRAN LOS          
233600*    ARCHIVOS QUE PERMANECEN ABIERTOS DURANTE TODA LA CORRIDA.            
233700 990-CIERRA-ARCHIVOS.                                                     
233800     CLOSE RCBPAR RCBFER RCBKOT RCBKON RCBZSL RCBZSH RCBPGI               
233900           RCBREP.                                                        
234000 990-CIERRA-ARCHIVOS-EXIT.                                                
234100     EXIT.                                                                
234200*----------------------------------------------------------------         
234300*    RUTINA DE ABORTO.  SE INVOCA CUANDO UN ARCHIVO OBLIGATORIO           
234400*    NO ABRE O CUANDO EL CALENDARIO DEVUELVE UN PERIODO INVALIDO.         
234500*----------------------------------------------------------------         
234600 999-ABEND.                                                               
234700     DISPLAY "RCBREC01 - CORRIDA ABORTADA"                                
234800     MOVE 16 TO RETURN-CODE                                               
234900     STOP RUN.                                                            
