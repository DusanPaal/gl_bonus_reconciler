000100*****************************************************************         
000200*  FECHA       : 22/03/1994                                    *          
000300*  PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)              *         
000400*  APLICACION  : RECONCILIACION DE BONIFICACIONES (RECBON)      *         
000500*  PROGRAMA    : RCBEXT01                                       *         
000600*  TIPO        : BATCH                                          *         
000700*  DESCRIPCION : LEE EL EXTRACTO FBL3N (PARTIDAS DE MAYOR DE LAS*         
000800*              : CUENTAS DE BONIFICACION), INTERPRETA EL IMPORTE*         
000900*              : EN MONEDA LOCAL Y LA ETIQUETA DE TEXTO         *         
001000*              : (CONDICION;CATEGORIA;CLIENTE;CONVENIO[;NOTA]), *         
001100*              : NORMALIZA EL SIGNO DE LOS ABONOS Y DEJA EL     *         
001200*              : RESULTADO EN RCBPGI PARA RCBREC01.             *         
001300*  ARCHIVOS    : RCBGLI=ENTRADA, RCBPGI=SALIDA                  *         
001400*  ACCION (ES) : P=PARSEO                                       *         
001500*  PROGRAMA(S) : RCBREC01                                        *        
001600*  INSTALADO   : 05/04/1994                                     *         
001700*****************************************************************         
001800*  BITACORA DE CAMBIOS                                                    
001900*  FECHA      PROGR  TICKET     DESCRIPCION                               
002000*  ---------- -----  ---------  -----------------------------             
002100*  22/03/1994 EEDR   RB-0002    VERSION INICIAL.                  RB-0002 
002200*  30/06/1994 EEDR   RB-0017    SE AGREGA VALIDACION DE CATEGORIA RB-0017 
002300*                               CONOCIDA (SOLO AVISO, NO RECHAZA).        
002400*  14/02/1997 PEDR   RB-0028    CORRIGE SIGNO DE ABONOS (CLAVE 50)RB-0028 
002500*                               CUANDO EL IMPORTE LLEGA POSITIVO.         
002600*  09/01/1999 EEDR   RB-Y2K02   REVISION DE SIGLO - FECHAS YA     RB-Y2K02
002700*                               VIAJAN CON 4 DIGITOS DE ANIO EN           
002800*                               EL EXTRACTO, SIN CAMBIOS.                 
002900*  27/07/2003 PEDR   RB-0049    SE AMPLIA LA NOTA A 30 POSICIONES RB-0049 
003000*                               PARA COINCIDIR CON RCBREP01.              
003100*  18/05/2009 EEDR   RB-0066    SE AGREGA CONTEO DE REGISTROS     RB-0066 
003200*                               INVALIDOS PARA LA BITACORA DE             
003300*                               EJECUCION.                                
003400*  04/10/2015 PEDR   RB-0088    ESTANDARIZA EL PARSEO DE IMPORTE  RB-0088 
003500*                               A SUBRUTINA COMUN (900-PARSEA).           
003600*  11/07/2019 EEDR   RB-0096    CORRIGE VALIDACION DE CONDICION Y RB-0096 
003700*                               CATEGORIA: SOLO SE REVISABA LA            
003800*                               COLA EN BLANCO Y EL PRIMER                
003900*                               CARACTER, SE COLABAN ETIQUETAS            
004000*                               INCOMPLETAS (EJ. "AB  ") COMO             
004100*                               VALIDAS Y ENSUCIABAN EL ESTADO x          
004200*                               DE CONVENIO EN RCBREC01.                  
004300*  17/10/2019 EEDR   RB-0102    SE AGREGA LA LLAMADA AL           RB-0102 
004400*                               UTILITARIO DEBD1R00 EN CADA               
004500*                               ABEND POR ESTADO DE ARCHIVO, IGUAL        
004600*                               QUE EN MIGRACFS; ANTES SOLO SE            
004700*                               DESPLEGABA EL ESTADO POR DISPLAY.         
004800*****************************************************************         
004900 IDENTIFICATION DIVISION.                                                 
005000 PROGRAM-ID.    RCBEXT01.                                                 
005100 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.                               
005200 INSTALLATION.  RECONCILIACION DE BONIFICACIONES.                         
005300 DATE-WRITTEN.  22/03/1994.                                               
005400 DATE-COMPILED.                                                           
005500 SECURITY.      USO INTERNO - DEPARTAMENTO DE CONTABILIDAD.               
005600 ENVIRONMENT DIVISION.                                                    
005700 CONFIGURATION SECTION.                                                   
005800 SPECIAL-NAMES.                                                           
005900     C01 IS TOP-OF-FORM.                                                  
006000 INPUT-OUTPUT SECTION.                                                    
006100 FILE-CONTROL.                                                            
006200*----------------------------------------------------------------         
006300*              A R C H I V O   D E   E N T R A D A                        
006400*----------------------------------------------------------------         
006500     SELECT RCBGLI ASSIGN TO RCBGLI                                       
006600            ORGANIZATION   IS LINE SEQUENTIAL                             
006700            FILE STATUS    IS FS-RCBGLI.                                  
006800*----------------------------------------------------------------         
006900*              A R C H I V O   D E   S A L I D A                          
007000*----------------------------------------------------------------         
007100     SELECT RCBPGI ASSIGN TO RCBPGI                                       
007200            ORGANIZATION   IS SEQUENTIAL                                  
007300            FILE STATUS    IS FS-RCBPGI.                                  
007400 DATA DIVISION.                                                           
007500 FILE SECTION.                                                            
007600*1 -->PARTIDAS DE MAYOR, CUENTAS DE BONIFICACION (FBL3N)                  
007700 FD  RCBGLI.                                                              
007800     COPY RCBGLI01.                                                       
007900*2 -->PARTIDAS YA INTERPRETADAS PARA EL MOTOR RCBREC01                    
008000 FD  RCBPGI.                                                              
008100     COPY RCBPGI01.                                                       
008200 WORKING-STORAGE SECTION.                                                 
008300*----------------------------------------------------------------         
008400*           RECURSOS DE CONTROL DE ARCHIVO Y CONTADORES                   
008500*----------------------------------------------------------------         
008600 01  WKS-FS-STATUS.                                                       
008700     02  FS-RCBGLI              PIC X(02) VALUE "00".                     
008800     02  FS-RCBPGI              PIC X(02) VALUE "00".                     
008900 01  WKS-FS-STATUS-R REDEFINES WKS-FS-STATUS.                             
009000     02  WKS-FS-COMBINADO       PIC X(04).                                
009100*----------------------------------------------------------------         
009200*    RB-0102: VARIABLES PARA EL UTILITARIO DEBD1R00 (BITACORA     RB-0102 
009300*    DE ERRORES DE ARCHIVO), IGUAL CONVENCION QUE EN MIGRACFS.    RB-0102 
009400*----------------------------------------------------------------         
009500 01  PROGRAMA                    PIC X(08) VALUE "RCBEXT01".              
009600 01  ARCHIVO                     PIC X(08) VALUE SPACES.                  
009700 01  ACCION                      PIC X(10) VALUE SPACES.                  
009800 01  LLAVE                       PIC X(32) VALUE SPACES.                  
009900 01  FSE-RCBGLI.                                                          
010000     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.           
010100     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.           
010200     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.           
010300 01  FSE-RCBPGI.                                                          
010400     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.           
010500     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.           
010600     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.           
010700 01  WKS-SWITCHES.                                                        
010800     02  WKS-SW-FIN-RCBGLI      PIC X(01) VALUE "N".                      
010900         88  FIN-RCBGLI                  VALUE "S".                       
011000     02  FILLER                 PIC X(01).                                
011100 01  WKS-CONTADORES.                                                      
011200     02  WKS-CONT-LEIDOS        PIC 9(07) COMP-3 VALUE 0.                 
011300     02  WKS-CONT-ESCRITOS      PIC 9(07) COMP-3 VALUE 0.                 
011400     02  WKS-CONT-INVALIDOS     PIC 9(07) COMP-3 VALUE 0.                 
011500     02  FILLER                 PIC X(02).                                
011600*----------------------------------------------------------------         
011700*           AREAS DE TRABAJO PARA PARSEO DE IMPORTE (REGLA 1)             
011800*----------------------------------------------------------------         
011900 01  WKS-IMPORTE-TXT            PIC X(16).                                
012000 01  WKS-IMPORTE-ENT-STR        PIC X(13).                                
012100 01  WKS-IMPORTE-DEC-SIGNO      PIC X(03).                                
012200 01  WKS-IMPORTE-GRUPO-1        PIC X(04).                                
012300 01  WKS-IMPORTE-GRUPO-2        PIC X(04).                                
012400 01  WKS-IMPORTE-GRUPO-3        PIC X(04).                                
012500 01  WKS-IMPORTE-GRUPO-4        PIC X(04).                                
012600 01  WKS-IMPORTE-BUFFER         PIC X(11).                                
012700 01  WKS-IMPORTE-BUFFER-R REDEFINES WKS-IMPORTE-BUFFER.                   
012800     02  WKS-IMPBUF-BYTE OCCURS 11 TIMES                                  
012900                         PIC X(01).                                       
013000 01  WKS-IMPORTE-BUFFER-RJ      PIC X(11) JUSTIFIED RIGHT.                
013100 01  WKS-IMPORTE-ENT-NUM        PIC 9(11).                                
013200 01  WKS-IMPORTE-DEC-NUM        PIC 9(02).                                
013300 01  WKS-IMPORTE-MAGNITUD       PIC 9(11)V99.                             
013400 01  WKS-IMPORTE-ML             PIC S9(11)V99.                            
013500 01  WKS-POS-COMA               PIC 9(02) COMP.                           
013600 01  WKS-PTR-ENT                PIC 9(02) COMP.                           
013700 01  WKS-J                      PIC 9(02) COMP.                           
013800 77  WKS-CTR-BLANCOS         PIC 9(02) COMP.                              
013900 77  WKS-CTR-BLANCOS-2       PIC 9(02) COMP.                              
014000*----------------------------------------------------------------         
014100*           AREAS DE TRABAJO PARA PARSEO DE LA ETIQUETA (REGLA 3)         
014200*----------------------------------------------------------------         
014300 01  WKS-TOKENS.                                                          
014400     02  WKS-TOK-CONDIC         PIC X(20).                                
014500     02  WKS-TOK-CATEG          PIC X(20).                                
014600     02  WKS-TOK-CLIENTE        PIC X(20).                                
014700     02  WKS-TOK-CONVENIO       PIC X(20).                                
014800     02  WKS-TOK-NOTA           PIC X(30).                                
014900 01  WKS-TOKENS-R REDEFINES WKS-TOKENS.                                   
015000     02  WKS-ETIQUETA-COMPLETA  PIC X(110).                               
015100 01  WKS-TOK-CLIENTE-RJ         PIC X(08) JUSTIFIED RIGHT.                
015200 01  WKS-TOK-CONVENIO-RJ        PIC X(08) JUSTIFIED RIGHT.                
015300 PROCEDURE DIVISION.                                                      
015400 000-MAIN SECTION.                                                        
015500     PERFORM 010-APERTURA-ARCHIVOS THRU 010-APERTURA-ARCHIVOS-EXIT        
015600     PERFORM 100-LEE-RCBGLI THRU 100-LEE-RCBGLI-EXIT                      
015700     PERFORM 200-PROCESA-REGISTRO THRU 200-PROCESA-REGISTRO-EXIT          
015800             UNTIL FIN-RCBGLI                                             
015900     PERFORM 800-CIERRA-ARCHIVOS THRU 800-CIERRA-ARCHIVOS-EXIT            
016000     STOP RUN.                                                            
016100 000-MAIN-EXIT.                                                           
016200     EXIT.                                                                
016300 010-APERTURA-ARCHIVOS SECTION.                                           
016400     OPEN INPUT  RCBGLI                                                   
016500     IF FS-RCBGLI NOT = "00"                                              
016600        DISPLAY "RCBEXT01 - ERROR AL ABRIR RCBGLI " FS-RCBGLI             
016700*    RB-0102: BITACORA DEBD1R00 ANTES DE ABENDEAR (COMO           RB-0102 
016800*    MIGRACFS).                                                   RB-0102 
016900        MOVE "OPEN"   TO ACCION                                           
017000        MOVE SPACES   TO LLAVE                                            
017100        MOVE "RCBGLI" TO ARCHIVO                                          
017200        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,                  
017300                              LLAVE, FS-RCBGLI, FSE-RCBGLI                
017400        PERFORM 999-ABEND THRU 999-ABEND-EXIT                             
017500     END-IF                                                               
017600     OPEN OUTPUT RCBPGI                                                   
017700     IF FS-RCBPGI NOT = "00"                                              
017800        DISPLAY "RCBEXT01 - ERROR AL ABRIR RCBPGI " FS-RCBPGI             
017900        MOVE "OPEN"   TO ACCION                                           
018000        MOVE SPACES   TO LLAVE                                            
018100        MOVE "RCBPGI" TO ARCHIVO                                          
018200        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,                  
018300                              LLAVE, FS-RCBPGI, FSE-RCBPGI                
018400        PERFORM 999-ABEND THRU 999-ABEND-EXIT                             
018500     END-IF.                                                              
018600 010-APERTURA-ARCHIVOS-EXIT.                                              
018700     EXIT.                                                                
018800 100-LEE-RCBGLI SECTION.                                                  
018900     READ RCBGLI                                                          
019000         AT END                                                           
019100            SET FIN-RCBGLI TO TRUE                                        
019200         NOT AT END                                                       
019300            ADD 1 TO WKS-CONT-LEIDOS                                      
019400     END-READ.                                                            
019500 100-LEE-RCBGLI-EXIT.                                                     
019600     EXIT.                                                                
019700*----------------------------------------------------------------         
019800* UN REGISTRO FBL3N POR VUELTA: PARSEA IMPORTE, ETIQUETA Y                
019900* SIGNO, ESCRIBE EL REGISTRO INTERPRETADO EN RCBPGI.                      
020000*----------------------------------------------------------------         
020100 200-PROCESA-REGISTRO SECTION.                                            
020200     MOVE GLI-IMPORTE-ML-TXT       TO WKS-IMPORTE-TXT                     
020300     PERFORM 900-PARSEA-IMPORTE THRU 900-PARSEA-IMPORTE-EXIT              
020400     PERFORM 210-PARSEA-ETIQUETA THRU 210-PARSEA-ETIQUETA-EXIT            
020500     PERFORM 220-NORMALIZA-SIGNO THRU 220-NORMALIZA-SIGNO-EXIT            
020600     MOVE GLI-EJERCICIO            TO PGI-EJERCICIO                       
020700     MOVE GLI-PERIODO              TO PGI-PERIODO                         
020800     MOVE GLI-CUENTA-MAYOR         TO PGI-CUENTA-MAYOR                    
020900     MOVE GLI-FECHA-CONTAB         TO PGI-FECHA-CONTAB                    
021000     MOVE WKS-IMPORTE-ML           TO PGI-IMPORTE-ML                      
021100     IF GLI-TEXTO = SPACES                                                
021200        MOVE "(blank)"             TO PGI-TEXTO                           
021300     ELSE                                                                 
021400        MOVE GLI-TEXTO             TO PGI-TEXTO                           
021500     END-IF                                                               
021600     WRITE REG-RCBPGI01                                                   
021700     IF FS-RCBPGI NOT = "00"                                              
021800        DISPLAY "RCBEXT01 - ERROR AL ESCRIBIR RCBPGI " FS-RCBPGI          
021900        MOVE "WRITE"  TO ACCION                                           
022000        MOVE GLI-CUENTA-MAYOR TO LLAVE                                    
022100        MOVE "RCBPGI" TO ARCHIVO                                          
022200        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,                  
022300                              LLAVE, FS-RCBPGI, FSE-RCBPGI                
022400        PERFORM 999-ABEND THRU 999-ABEND-EXIT                             
022500     END-IF                                                               
022600     ADD 1 TO WKS-CONT-ESCRITOS                                           
022700     PERFORM 100-LEE-RCBGLI THRU 100-LEE-RCBGLI-EXIT.                     
022800 200-PROCESA-REGISTRO-EXIT.                                               
022900     EXIT.                                                                
023000*----------------------------------------------------------------         
023100* SEPARA LA ETIQUETA DE TEXTO EN CONDICION;CATEGORIA;CLIENTE;             
023200* CONVENIO[;NOTA] Y VALIDA CADA TOKEN (REGLA 3).                          
023300*----------------------------------------------------------------         
023400 210-PARSEA-ETIQUETA SECTION.                                             
023500     MOVE SPACES TO WKS-TOK-CONDIC WKS-TOK-CATEG                          
023600                    WKS-TOK-CLIENTE WKS-TOK-CONVENIO WKS-TOK-NOTA         
023700     UNSTRING GLI-TEXTO DELIMITED BY ";"                                  
023800         INTO WKS-TOK-CONDIC WKS-TOK-CATEG                                
023900              WKS-TOK-CLIENTE WKS-TOK-CONVENIO WKS-TOK-NOTA               
024000     END-UNSTRING                                                         
024100     MOVE 0 TO WKS-CTR-BLANCOS                                            
024200     INSPECT WKS-TOK-CONDIC(1:4) TALLYING WKS-CTR-BLANCOS                 
024300        FOR ALL SPACE                                                     
024400     IF WKS-TOK-CONDIC(5:16) = SPACES                                     
024500        AND WKS-CTR-BLANCOS = 0                                           
024600        MOVE WKS-TOK-CONDIC(1:4)  TO PGI-CONDICION                        
024700     ELSE                                                                 
024800        MOVE SPACES                TO PGI-CONDICION                       
024900        ADD 1 TO WKS-CONT-INVALIDOS                                       
025000     END-IF                                                               
025100     MOVE 0 TO WKS-CTR-BLANCOS-2                                          
025200     INSPECT WKS-TOK-CATEG(1:2) TALLYING WKS-CTR-BLANCOS-2                
025300        FOR ALL SPACE                                                     
025400     IF WKS-TOK-CATEG(3:18) = SPACES                                      
025500        AND WKS-CTR-BLANCOS-2 = 0                                         
025600        MOVE WKS-TOK-CATEG(1:2)   TO PGI-CATEGORIA                        
025700        IF NOT PGI-CATEGORIA-CONOCIDA                                     
025800           DISPLAY "RCBEXT01 - AVISO CATEGORIA NO CATALOGADA: "           
025900                   PGI-CATEGORIA                                          
026000        END-IF                                                            
026100     ELSE                                                                 
026200        MOVE SPACES                TO PGI-CATEGORIA                       
026300     END-IF                                                               
026400     MOVE WKS-TOK-CLIENTE(1:8)    TO WKS-TOK-CLIENTE-RJ                   
026500     INSPECT WKS-TOK-CLIENTE-RJ REPLACING ALL SPACE BY ZERO               
026600     IF WKS-TOK-CLIENTE-RJ IS NUMERIC                                     
026700        AND WKS-TOK-CLIENTE NOT = SPACES                                  
026800        MOVE WKS-TOK-CLIENTE-RJ    TO PGI-CLIENTE                         
026900        SET PGI-CLIENTE-OK         TO TRUE                                
027000     ELSE                                                                 
027100        MOVE 0                     TO PGI-CLIENTE                         
027200        SET PGI-CLIENTE-FALTANTE   TO TRUE                                
027300     END-IF                                                               
027400     MOVE WKS-TOK-CONVENIO(1:8)   TO WKS-TOK-CONVENIO-RJ                  
027500     INSPECT WKS-TOK-CONVENIO-RJ REPLACING ALL SPACE BY ZERO              
027600     IF WKS-TOK-CONVENIO-RJ IS NUMERIC                                    
027700        AND WKS-TOK-CONVENIO NOT = SPACES                                 
027800        MOVE WKS-TOK-CONVENIO-RJ   TO PGI-CONVENIO                        
027900        SET PGI-CONVENIO-OK        TO TRUE                                
028000     ELSE                                                                 
028100        MOVE 0                     TO PGI-CONVENIO                        
028200        SET PGI-CONVENIO-FALTANTE  TO TRUE                                
028300     END-IF                                                               
028400     MOVE WKS-TOK-NOTA             TO PGI-NOTA.                           
028500 210-PARSEA-ETIQUETA-EXIT.                                                
028600     EXIT.                                                                
028700*----------------------------------------------------------------         
028800* REGLA 2: CLAVE CONTABLE 50 (ABONO) CON IMPORTE POSITIVO SE              
028900* NEGATIVIZA; CLAVE 40 (CARGO) CONSERVA SU SIGNO.                         
029000*----------------------------------------------------------------         
029100 220-NORMALIZA-SIGNO SECTION.                                             
029200     IF GLI-ES-CREDITO AND WKS-IMPORTE-ML > 0                             
029300        COMPUTE WKS-IMPORTE-ML = WKS-IMPORTE-ML * -1                      
029400     END-IF.                                                              
029500 220-NORMALIZA-SIGNO-EXIT.                                                
029600     EXIT.                                                                
029700*----------------------------------------------------------------         
029800* REGLA 1: CONVIERTE EL IMPORTE DE TEXTO "1.234,56-" A UN VALOR           
029900* NUMERICO CON SIGNO DE DOS DECIMALES.  SIN FUNCIONES                     
030000* INTRINSECAS - SOLO UNSTRING/STRING/COMPUTE.                             
030100*----------------------------------------------------------------         
030200 900-PARSEA-IMPORTE SECTION.                                              
030300     MOVE 0 TO WKS-POS-COMA                                               
030400     PERFORM 901-BUSCA-COMA THRU 901-BUSCA-COMA-EXIT                      
030500             VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > 16                   
030600     MOVE SPACES TO WKS-IMPORTE-ENT-STR WKS-IMPORTE-DEC-SIGNO             
030700     IF WKS-POS-COMA > 1                                                  
030800        MOVE WKS-IMPORTE-TXT(1:WKS-POS-COMA - 1)                          
030900                                   TO WKS-IMPORTE-ENT-STR                 
031000     END-IF                                                               
031100     MOVE WKS-IMPORTE-TXT(WKS-POS-COMA + 1:3)                             
031200                                   TO WKS-IMPORTE-DEC-SIGNO               
031300     MOVE SPACES TO WKS-IMPORTE-GRUPO-1 WKS-IMPORTE-GRUPO-2               
031400                    WKS-IMPORTE-GRUPO-3 WKS-IMPORTE-GRUPO-4               
031500     UNSTRING WKS-IMPORTE-ENT-STR DELIMITED BY "."                        
031600         INTO WKS-IMPORTE-GRUPO-1 WKS-IMPORTE-GRUPO-2                     
031700              WKS-IMPORTE-GRUPO-3 WKS-IMPORTE-GRUPO-4                     
031800     END-UNSTRING                                                         
031900     MOVE SPACES TO WKS-IMPORTE-BUFFER                                    
032000     MOVE 1 TO WKS-PTR-ENT                                                
032100     STRING WKS-IMPORTE-GRUPO-1 DELIMITED BY SPACE                        
032200            WKS-IMPORTE-GRUPO-2 DELIMITED BY SPACE                        
032300            WKS-IMPORTE-GRUPO-3 DELIMITED BY SPACE                        
032400            WKS-IMPORTE-GRUPO-4 DELIMITED BY SPACE                        
032500            INTO WKS-IMPORTE-BUFFER WITH POINTER WKS-PTR-ENT              
032600     END-STRING                                                           
032700     MOVE WKS-IMPORTE-BUFFER       TO WKS-IMPORTE-BUFFER-RJ               
032800     INSPECT WKS-IMPORTE-BUFFER-RJ REPLACING ALL SPACE BY ZERO            
032900     MOVE WKS-IMPORTE-BUFFER-RJ    TO WKS-IMPORTE-ENT-NUM                 
033000     MOVE WKS-IMPORTE-DEC-SIGNO(1:2) TO WKS-IMPORTE-DEC-NUM               
033100     COMPUTE WKS-IMPORTE-MAGNITUD ROUNDED =                               
033200             WKS-IMPORTE-ENT-NUM + (WKS-IMPORTE-DEC-NUM / 100)            
033300     IF WKS-IMPORTE-TXT(1:1) = "-"                                        
033400        OR WKS-IMPORTE-DEC-SIGNO(3:1) = "-"                               
033500        COMPUTE WKS-IMPORTE-ML = WKS-IMPORTE-MAGNITUD * -1                
033600     ELSE                                                                 
033700        MOVE WKS-IMPORTE-MAGNITUD  TO WKS-IMPORTE-ML                      
033800     END-IF.                                                              
033900 900-PARSEA-IMPORTE-EXIT.                                                 
034000     EXIT.                                                                
034100 901-BUSCA-COMA SECTION.                                                  
034200     IF WKS-IMPORTE-TXT(WKS-J:1) = ","                                    
034300        MOVE WKS-J TO WKS-POS-COMA                                        
034400     END-IF.                                                              
034500 901-BUSCA-COMA-EXIT.                                                     
034600     EXIT.                                                                
034700 800-CIERRA-ARCHIVOS SECTION.                                             
034800     CLOSE RCBGLI RCBPGI                                                  
034900     DISPLAY "RCBEXT01 - LEIDOS    : " WKS-CONT-LEIDOS                    
035000     DISPLAY "RCBEXT01 - ESCRITOS  : " WKS-CONT-ESCRITOS                  
035100     DISPLAY "RCBEXT01 - INVALIDOS : " WKS-CONT-INVALIDOS.                
035200 800-CIERRA-ARCHIVOS-EXIT.                                                
035300     EXIT.                                                                
035400 999-ABEND SECTION.                                                       
035500     CLOSE RCBGLI RCBPGI                                                  
035600     MOVE 16 TO RETURN-CODE                                               
035700     STOP RUN.                                                            
035800 999-ABEND-EXIT.                                                          
035900     EXIT.                                                                
